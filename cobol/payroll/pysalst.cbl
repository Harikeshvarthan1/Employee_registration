000100******************************************************************
000200*    Applewood Computers Accounting System - Payroll Module       
000300*                                                                 
000400*    Salary statistics report.  Reads SALARY-FILE straight        
000500*    through - no update, no table search - accumulating a grand  
000600*    total, a rolling 6-calendar-month total (the current and     
000700*    preceding five months, oldest first), and the 10 most recent 
000800*    payments, then prints STATS-REPORT.  This-month and last-    
000900*    month are simply the newest two entries in the same 6-month  
001000*    series.                                                      
001100******************************************************************
001200 IDENTIFICATION           DIVISION.                               
001300 PROGRAM-ID.              PYSALST.                                
001400 AUTHOR.                  R J WESTBURY.                           
001500 INSTALLATION.            APPLEWOOD COMPUTERS.                    
001600 DATE-WRITTEN.            15/01/85.                               
001700 DATE-COMPILED.                                                   
001800 SECURITY.                CONFIDENTIAL - APPLEWOOD COMPUTERS.     
001900*                                                                 
002000*Files used -                                                     
002100*    SALARY-FILE   IN  - salary disbursement master               
002200*    STATS-REPORT  OUT - printed salary statistics                
002300*                                                                 
002400*Change log -                                                     
002500*    15/01/85 vbc -       Created - original CIS Cobol version,   
002600*                         pay register totals.                    
002700*    28/11/91 vbc -       Rewritten for the Micro Focus port.     
002800*    02/03/99 rjw Y2K-10  Year 2000 review - month roll-back now  
002900*                         windows the century.                    
003000*    11/03/26 rjw PY-921  Rebuilt as the Salary Statistics Report 
003100*                         for the Employee Register project.      
003200*                                                                 
003300******************************************************************
003400*Copyright notice.  This program and its copybooks are part       
003500*of the Applewood Computers Accounting System and are             
003600*copyright (c) Vincent B Coen, 1976-2026 and later.               
003700*                                                                 
003800*Free software; redistribution and modification permitted         
003900*under the GNU General Public License, version 3 or later,        
004000*for personal and in-house business use only.  Repackaging or     
004100*resale requires the copyright holder's consent.                  
004200*                                                                 
004300*Distributed in the hope that it will be useful, but WITHOUT      
004400*ANY WARRANTY, without even the implied warranty of               
004500*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See        
004600*the file COPYING for the GNU General Public License.             
004700******************************************************************
004800*                                                                 
004900 ENVIRONMENT              DIVISION.                               
005000 COPY "envdiv.cob".                                               
005100 INPUT-OUTPUT             SECTION.                                
005200 FILE-CONTROL.                                                    
005300 COPY "selpysal.cob".                                             
005400 COPY "selpysst.cob".                                             
005500*                                                                 
005600 DATA                     DIVISION.                               
005700 FILE                     SECTION.                                
005800 COPY "fdpysal.cob".                                              
005900 COPY "fdpysst.cob".                                              
006000*                                                                 
006100 WORKING-STORAGE          SECTION.                                
006200 77  Prog-Name               pic x(17) value "PYSALST (3.01.00)". 
006300*                                                                 
006400*Six calendar months, oldest (m-5) in slot 1 through the          
006500*processing month (m) in slot 6 - this-month and last-            
006600*month are simply slots 6 and 5.                                  
006700 01  WS-Month-Series.                                             
006800     03  WS-Series-Entry OCCURS 6 TIMES INDEXED BY MS-Ix.         
006900         05  WS-Series-Yr       pic 9(04).                        
007000         05  WS-Series-Mo       pic 9(02).                        
007100         05  WS-Series-Total    pic s9(09)v99 comp-3.             
007200         05  filler             pic x(01).                        
007300*                                                                 
007400*Twelve month names for the report body - old-style               
007500*FILLER table, no intrinsic functions.                            
007600 01  WS-Month-Name-Values.                                        
007700     03  filler             pic x(09) value "JANUARY  ".          
007800     03  filler             pic x(09) value "FEBRUARY ".          
007900     03  filler             pic x(09) value "MARCH    ".          
008000     03  filler             pic x(09) value "APRIL    ".          
008100     03  filler             pic x(09) value "MAY      ".          
008200     03  filler             pic x(09) value "JUNE     ".          
008300     03  filler             pic x(09) value "JULY     ".          
008400     03  filler             pic x(09) value "AUGUST   ".          
008500     03  filler             pic x(09) value "SEPTEMBER".          
008600     03  filler             pic x(09) value "OCTOBER  ".          
008700     03  filler             pic x(09) value "NOVEMBER ".          
008800     03  filler             pic x(09) value "DECEMBER ".          
008900 01  WS-Month-Name-Table redefines WS-Month-Name-Values.          
009000     03  WS-Month-Name OCCURS 12 TIMES                            
009100                  INDEXED BY MM-Ix pic x(09).                     
009200*                                                                 
009300*Ten most recent payments, newest first - a bounded               
009400*insertion list built as the file is read once through.           
009500 01  WS-Recent-Table.                                             
009600     03  WS-Recent-Entry OCCURS 10 TIMES                          
009700                  INDEXED BY RC-Ix RC-Ix2.                        
009800         05  TR2-Pay-Id         pic 9(07).                        
009900         05  TR2-Emp-Id         pic 9(05).                        
010000         05  TR2-Date           pic 9(08).                        
010100         05  TR2-Type           pic x(12).                        
010200         05  TR2-Amount         pic s9(07)v99.                    
010300         05  filler             pic x(01).                        
010400 77  WS-Recent-Count          pic 9(02) comp value zero.          
010500 77  WS-Shift-From            pic 9(02) comp value zero.          
010600*                                                                 
010700 01  WS-Sal-Date-Work         pic 9(08).                          
010800 01  WS-Sal-Date-Parts redefines WS-Sal-Date-Work.                
010900     03  WS-Sal-Yr               pic 9(04).                       
011000     03  WS-Sal-Mo               pic 9(02).                       
011100     03  WS-Sal-Dd               pic 9(02).                       
011200*                                                                 
011300 01  WS-Roll-Yr               pic 9(04).                          
011400 01  WS-Roll-Mo               pic 9(02).                          
011500*                                                                 
011600 01  WS-Grand-Total            pic s9(09)v99 comp-3               
011700                  value zero.                                     
011800*                                                                 
011900 01  WS-Switches.                                                 
012000     03  WS-Sal-Eof              pic x     value "N".             
012100     88  Sal-Eof                           value "Y".             
012200     03  WS-Scan-More-Sw         pic x     value "Y".             
012300     88  WS-Scan-More                      value "Y".             
012400     03  filler                  pic x(01).                       
012500*                                                                 
012600 01  Error-Messages.                                              
012700     03  PY016  pic x(28) value "PY016 SALARY-FILE OPEN FAIL".    
012800     03  PY020  pic x(28) value "PY020 STATS-REPORT OPEN FAIL".   
012900     03  filler                pic x(01).                         
013000*                                                                 
013100 01  WS-Todays-Date-6      pic 9(06).                             
013200 01  WS-Todays-6-Parts redefines WS-Todays-Date-6.                
013300     03  WS-Todays-Yy         pic 9(02).                          
013400     03  WS-Todays-Mm         pic 9(02).                          
013500     03  WS-Todays-Dd         pic 9(02).                          
013600 01  WS-Todays-Date-Bin   pic 9(08) value zero.                   
013700 01  WS-Todays-Date-Parts redefines WS-Todays-Date-Bin.           
013800     03  WS-Todays-Century    pic 9(02).                          
013900     03  WS-Todays-Yy2        pic 9(02).                          
014000     03  WS-Todays-Mm2        pic 9(02).                          
014100     03  WS-Todays-Dd2        pic 9(02).                          
014200*                                                                 
014300*Report-heading run date, USA print-edit only - the shop's        
014400*UK/International views dropped, this report never used them.     
014500 01  WS-Date-Formats.                                             
014600     03  WS-Date             pic x(10) value                      
014700         "99/99/9999".                                            
014800     03  WS-USA redefines WS-Date.                                
014900         05  WS-USA-Month    pic 99.                              
015000         05  filler          pic x.                               
015100         05  WS-USA-Days     pic 99.                              
015200         05  filler          pic x.                               
015300         05  WS-USA-Year     pic 9(4).                            
015400*                                                                 
015500 PROCEDURE                DIVISION.                               
015600*                                                                 
015700 AA000-MAIN               SECTION.                                
015800**********************************************                    
015900     PERFORM  AA002-GET-TODAYS-DATE.                              
016000     PERFORM  AA004-BUILD-MONTH-SERIES.                           
016100     PERFORM  AA010-OPEN-FILES.                                   
016200     PERFORM  AA030-READ-SALARY.                                  
016300     PERFORM  AA040-ACCUM-ONE-RECORD THRU AA040-EXIT              
016400              UNTIL Sal-Eof.                                      
016500     PERFORM  AA100-WRITE-REPORT.                                 
016600     CLOSE    PY-Salary-File                                      
016700              PY-Stats-Report-File.                               
016800     GOBACK.                                                      
016900 AA000-EXIT.  EXIT SECTION.                                       
017000*                                                                 
017100 AA002-GET-TODAYS-DATE    SECTION.                                
017200**********************************************                    
017300*    Two-digit ACCEPT FROM DATE, windowed into ccyymmdd -         
017400*    reviewed under Y2K and left as the shop standard.            
017500     ACCEPT   WS-Todays-Date-6 FROM DATE.                         
017600     IF       WS-Todays-Yy < 50                                   
017700              MOVE     20 TO WS-Todays-Century                    
017800         ELSE                                                     
017900              MOVE     19 TO WS-Todays-Century                    
018000     END-IF.                                                      
018100     MOVE     WS-Todays-Yy TO WS-Todays-Yy2.                      
018200     MOVE     WS-Todays-Mm TO WS-Todays-Mm2.                      
018300     MOVE     WS-Todays-Dd TO WS-Todays-Dd2.                      
018400 AA002-EXIT.  EXIT SECTION.                                       
018500*                                                                 
018600 AA004-BUILD-MONTH-SERIES SECTION.                                
018700**********************************************                    
018800*    Slot 6 is the processing month, slot 1 is five months        
018900*    earlier - rolled back one month at a time, windowing         
019000*    the year the same way the daily processing date is.          
019100     COMPUTE  WS-Roll-Yr = (WS-Todays-Century * 100) +            
019200              WS-Todays-Yy2.                                      
019300     MOVE     WS-Todays-Mm2 TO WS-Roll-Mo.                        
019400     PERFORM  AA005-STORE-AND-ROLL-BACK THRU AA005-EXIT           
019500              VARYING MS-Ix FROM 6 BY -1 UNTIL MS-Ix < 1.         
019600 AA004-EXIT.  EXIT SECTION.                                       
019700*                                                                 
019800 AA005-STORE-AND-ROLL-BACK SECTION.                               
019900**********************************************                    
020000     MOVE     WS-Roll-Yr TO WS-Series-Yr(MS-Ix).                  
020100     MOVE     WS-Roll-Mo TO WS-Series-Mo(MS-Ix).                  
020200     MOVE     ZERO TO WS-Series-Total(MS-Ix).                     
020300     SUBTRACT 1 FROM WS-Roll-Mo.                                  
020400     IF       WS-Roll-Mo < 1                                      
020500              MOVE     12 TO WS-Roll-Mo                           
020600              SUBTRACT 1 FROM WS-Roll-Yr                          
020700     END-IF.                                                      
020800 AA005-EXIT.  EXIT SECTION.                                       
020900*                                                                 
021000 AA010-OPEN-FILES         SECTION.                                
021100**********************************************                    
021200     OPEN     INPUT PY-Salary-File.                               
021300     IF       PY-Sal-Status NOT = "00"                            
021400              DISPLAY  PY016 PY-Sal-Status                        
021500              MOVE     16 TO RETURN-CODE                          
021600              GOBACK                                              
021700     END-IF.                                                      
021800     OPEN     OUTPUT PY-Stats-Report-File.                        
021900     IF       PY-Sst-Status NOT = "00"                            
022000              DISPLAY  PY020 PY-Sst-Status                        
022100              CLOSE    PY-Salary-File                             
022200              MOVE     16 TO RETURN-CODE                          
022300              GOBACK                                              
022400     END-IF.                                                      
022500 AA010-EXIT.  EXIT SECTION.                                       
022600*                                                                 
022700 AA030-READ-SALARY        SECTION.                                
022800**********************************************                    
022900     READ     PY-Salary-File                                      
023000              AT END SET Sal-Eof TO TRUE                          
023100     END-READ.                                                    
023200 AA030-EXIT.  EXIT SECTION.                                       
023300*                                                                 
023400 AA040-ACCUM-ONE-RECORD   SECTION.                                
023500**********************************************                    
023600     ADD      Sal-Amount TO WS-Grand-Total.                       
023700     MOVE     Sal-Date-Paid TO WS-Sal-Date-Work.                  
023800     SET      MS-Ix TO 1.                                         
023900     SEARCH   WS-Series-Entry                                     
024000              AT END CONTINUE                                     
024100              WHEN WS-Series-Yr(MS-Ix) = WS-Sal-Yr AND            
024200                       WS-Series-Mo(MS-Ix) = WS-Sal-Mo            
024300                   ADD  Sal-Amount TO WS-Series-Total(MS-Ix)      
024400     END-SEARCH.                                                  
024500     PERFORM  AA070-INSERT-RECENT THRU AA070-EXIT.                
024600     PERFORM  AA030-READ-SALARY.                                  
024700 AA040-EXIT.  EXIT SECTION.                                       
024800*                                                                 
024900 AA070-INSERT-RECENT      SECTION.                                
025000**********************************************                    
025100*    Ten most recent payments, newest first - scan for the        
025200*    slot this record belongs in, then shift the tail up          
025300*    (dropping the oldest once the list is full).                 
025400     SET      RC-Ix TO 1.                                         
025500     SET      WS-Scan-More TO TRUE.                               
025600     PERFORM  AA072-TEST-RECENT-SLOT THRU AA072-EXIT              
025700              UNTIL RC-Ix > WS-Recent-Count                       
025800                    OR NOT WS-Scan-More.                          
025900     IF       WS-Recent-Count < 10 OR RC-Ix <= 10                 
026000              IF   WS-Recent-Count < 10                           
026100                   MOVE WS-Recent-Count TO WS-Shift-From          
026200              ELSE                                                
026300                   MOVE 9 TO WS-Shift-From                        
026400              END-IF                                              
026500              PERFORM AA071-SHIFT-ONE-RECENT-UP THRU              
026600                      AA071-EXIT                                  
026700                  VARYING RC-Ix2 FROM WS-Shift-From BY -1         
026800                  UNTIL RC-Ix2 < RC-Ix                            
026900              IF   WS-Recent-Count < 10                           
027000                   ADD  1 TO WS-Recent-Count                      
027100              END-IF                                              
027200              MOVE Sal-Id        TO TR2-Pay-Id(RC-Ix)             
027300              MOVE Sal-Emp-Id    TO TR2-Emp-Id(RC-Ix)             
027400              MOVE Sal-Date-Paid TO TR2-Date(RC-Ix)               
027500              MOVE Sal-Pay-Type  TO TR2-Type(RC-Ix)               
027600              MOVE Sal-Amount    TO TR2-Amount(RC-Ix)             
027700     END-IF.                                                      
027800 AA070-EXIT.  EXIT SECTION.                                       
027900*                                                                 
028000 AA071-SHIFT-ONE-RECENT-UP SECTION.                               
028100**********************************************                    
028200     MOVE     WS-Recent-Entry(RC-Ix2) TO                          
028300              WS-Recent-Entry(RC-Ix2 + 1).                        
028400 AA071-EXIT.  EXIT SECTION.                                       
028500*                                                                 
028600 AA072-TEST-RECENT-SLOT   SECTION.                                
028700**********************************************                    
028800     IF       TR2-Date(RC-Ix) >= Sal-Date-Paid                    
028900              SET      RC-Ix UP BY 1                              
029000         ELSE                                                     
029100              SET      WS-Scan-More TO FALSE                      
029200     END-IF.                                                      
029300 AA072-EXIT.  EXIT SECTION.                                       
029400*                                                                 
029500 AA100-WRITE-REPORT       SECTION.                                
029600**********************************************                    
029700     MOVE     WS-Todays-Mm2 TO WS-USA-Month.                      
029800     MOVE     WS-Todays-Dd2 TO WS-USA-Days.                       
029900     COMPUTE  WS-USA-Year = (WS-Todays-Century * 100) +           
030000              WS-Todays-Yy2.                                      
030100     MOVE     WS-Date TO SH-Date.                                 
030200     WRITE    PY-Stats-Print-Line FROM PY-Stats-Heading-1.        
030300     MOVE     "GRAND TOTAL PAID" TO ST-Label.                     
030400     MOVE     WS-Grand-Total TO ST-Amount.                        
030500     WRITE    PY-Stats-Print-Line FROM PY-Stats-Totals-Line.      
030600     MOVE     "THIS MONTH TOTAL" TO ST-Label.                     
030700     MOVE     WS-Series-Total(6) TO ST-Amount.                    
030800     WRITE    PY-Stats-Print-Line FROM PY-Stats-Totals-Line.      
030900     MOVE     "LAST MONTH TOTAL" TO ST-Label.                     
031000     MOVE     WS-Series-Total(5) TO ST-Amount.                    
031100     WRITE    PY-Stats-Print-Line FROM PY-Stats-Totals-Line.      
031200     PERFORM  AA101-WRITE-ONE-MONTH THRU AA101-EXIT               
031300              VARYING MS-Ix FROM 1 BY 1 UNTIL MS-Ix > 6.          
031400     WRITE    PY-Stats-Print-Line FROM                            
031500              PY-Stats-Recent-Heading.                            
031600     PERFORM  AA102-WRITE-ONE-RECENT THRU AA102-EXIT              
031700              VARYING RC-Ix FROM 1 BY 1                           
031800              UNTIL RC-Ix > WS-Recent-Count.                      
031900 AA100-EXIT.  EXIT SECTION.                                       
032000*                                                                 
032100 AA101-WRITE-ONE-MONTH    SECTION.                                
032200**********************************************                    
032300     SET      MM-Ix TO WS-Series-Mo(MS-Ix).                       
032400     MOVE     WS-Month-Name(MM-Ix) TO SM-Month-Name.              
032500     MOVE     WS-Series-Yr(MS-Ix) TO SM-Year.                     
032600     MOVE     WS-Series-Total(MS-Ix) TO SM-Amount.                
032700     WRITE    PY-Stats-Print-Line FROM PY-Stats-Month-Line.       
032800 AA101-EXIT.  EXIT SECTION.                                       
032900*                                                                 
033000 AA102-WRITE-ONE-RECENT   SECTION.                                
033100**********************************************                    
033200     MOVE     TR2-Pay-Id(RC-Ix) TO RD-Pay-Id.                     
033300     MOVE     TR2-Emp-Id(RC-Ix) TO RD-Emp-Id.                     
033400     MOVE     TR2-Date(RC-Ix)   TO RD-Date.                       
033500     MOVE     TR2-Type(RC-Ix)   TO RD-Type.                       
033600     MOVE     TR2-Amount(RC-Ix) TO RD-Amount.                     
033700     WRITE    PY-Stats-Print-Line FROM PY-Stats-Recent-Detail.    
033800 AA102-EXIT.  EXIT SECTION.                                       
033900*                                                                 
