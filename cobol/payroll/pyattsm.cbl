000100******************************************************************
000200*    Applewood Computers Accounting System - Payroll Module       
000300*                                                                 
000400*    Monthly Attendance Summary.  Single pass over ATTENDANCE-    
000500*    FILE, already in Emp-Id/Date order, control-broken on        
000600*    employee and calendar month; one SUMMARY-REPORT line is      
000700*    written for every employee/month group found.                
000800******************************************************************
000900 IDENTIFICATION           DIVISION.                               
001000 PROGRAM-ID.              PYATTSM.                                
001100 AUTHOR.                  R J WESTBURY.                           
001200 INSTALLATION.            APPLEWOOD COMPUTERS.                    
001300 DATE-WRITTEN.            19/11/84.                               
001400 DATE-COMPILED.                                                   
001500 SECURITY.                CONFIDENTIAL - APPLEWOOD COMPUTERS.     
001600*                                                                 
001700*Files used -                                                     
001800*    EMPLOYEE-MASTER   IN  - employee-exists check                
001900*    ATTENDANCE-FILE   IN  - daily attendance, read once          
002000*    SUMMARY-REPORT    OUT - one line per employee/month          
002100*    ERROR-LOG         OUT - orphan attendance records            
002200*                                                                 
002300*Change log -                                                     
002400*    19/11/84 rjw -       Created - original CIS Cobol version.   
002500*    14/09/91 vbc -       Widened the overtime description fields 
002600*                         to match PYATTPR.                       
002700*    11/02/99 rjw Y2K-06  Year 2000 review - dates already        
002800*                         ccyymmdd.                               
002900*    11/03/26 rjw PY-920  Rebuilt as a control-break report over  
003000*                         the whole Attendance file.              
003100*    30/04/26 rjw PY-930  AA060 logged EMPLOYEE NOT FOUND but     
003200*                         AA070 wrote the summary line for the    
003300*                         group regardless - added WS-Grp-Valid so
003400*                         a bad group is skipped, not just logged.
003500*                                                                 
003600******************************************************************
003700*Copyright notice.  This program and its copybooks are part       
003800*of the Applewood Computers Accounting System and are             
003900*copyright (c) Vincent B Coen, 1976-2026 and later.               
004000*                                                                 
004100*Free software; redistribution and modification permitted         
004200*under the GNU General Public License, version 3 or later,        
004300*for personal and in-house business use only.  Repackaging or     
004400*resale requires the copyright holder's consent.                  
004500*                                                                 
004600*Distributed in the hope that it will be useful, but WITHOUT      
004700*ANY WARRANTY, without even the implied warranty of               
004800*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See        
004900*the file COPYING for the GNU General Public License.             
005000******************************************************************
005100*                                                                 
005200 ENVIRONMENT              DIVISION.                               
005300 COPY "envdiv.cob".                                               
005400 INPUT-OUTPUT             SECTION.                                
005500 FILE-CONTROL.                                                    
005600 COPY "selpyemp.cob".                                             
005700 COPY "selpyadr.cob".                                             
005800 COPY "selpysmr.cob".                                             
005900 COPY "selerlog.cob".                                             
006000*                                                                 
006100 DATA                     DIVISION.                               
006200 FILE                     SECTION.                                
006300 COPY "fdpyemp.cob".                                              
006400 COPY "fdpyadr.cob".                                              
006500 COPY "fdpysmr.cob".                                              
006600 COPY "fderlog.cob".                                              
006700*                                                                 
006800 WORKING-STORAGE          SECTION.                                
006900 77  Prog-Name               pic x(17) value "PYATTSM (3.01.00)". 
007000*                                                                 
007100*Employee master, held only for the existence check.              
007200 01  WS-Employee-Table.                                           
007300     03  WS-Emp-Entry OCCURS 4000 TIMES                           
007400                  ASCENDING KEY IS TE-Emp-Id                      
007500                  INDEXED BY EE-Ix.                               
007600         05  TE-Emp-Id          pic 9(05).                        
007700         05  filler             pic x(02).                        
007800 77  WS-Emp-Table-Count      pic 9(04) comp value zero.           
007900*                                                                 
008000 01  WS-Switches.                                                 
008100     03  WS-Emp-Eof             pic x     value "N".              
008200     88  Emp-Eof                          value "Y".              
008300     03  WS-Atd-Eof             pic x     value "N".              
008400     88  Atd-Eof                          value "Y".              
008500     03  WS-Emp-Found-Sw        pic x     value "N".              
008600     88  WS-Emp-Found                     value "Y".              
008700     88  WS-Emp-Not-Found                 value "N".              
008800     03  WS-Group-Active-Sw     pic x     value "N".              
008900     88  WS-Group-Active                  value "Y".              
009000     03  WS-Grp-Valid-Sw        pic x     value "Y".              
009100     88  WS-Grp-Valid                     value "Y".              
009200     03  filler                 pic x(01).                        
009300*                                                                 
009400*    Year/month lifted out of the 8-digit ccyymmdd date -         
009500*    drives the control break, kept apart from Atd-Date.          
009600 01  WS-Cur-Date-Bin         pic 9(08).                           
009700 01  WS-Cur-Date-Parts redefines WS-Cur-Date-Bin.                 
009800     03  WS-Cur-Year            pic 9(04).                        
009900     03  WS-Cur-Month           pic 9(02).                        
010000     03  WS-Cur-Day             pic 9(02).                        
010100*                                                                 
010200 01  WS-Group-Key.                                                
010300     03  WS-Grp-Emp-Id          pic 9(05).                        
010400     03  WS-Grp-Year            pic 9(04).                        
010500     03  WS-Grp-Month           pic 9(02).                        
010600*                                                                 
010700 01  WS-Group-Totals        comp-3.                               
010800     03  WS-Grp-Present-Days    pic 9(03).                        
010900     03  WS-Grp-Absent-Days     pic 9(03).                        
011000     03  WS-Grp-Half-Days       pic 9(03).                        
011100     03  WS-Grp-Ot-Days         pic 9(03).                        
011200     03  WS-Grp-Total-Days      pic 9(03).                        
011300     03  WS-Grp-Total-Salary    pic s9(09)v99.                    
011400     03  WS-Grp-Total-Ot-Salary pic s9(09)v99.                    
011500     03  WS-Grp-Total-Ot-Hours  pic s9(05)v99.                    
011600*                                                                 
011700 77  WS-Line-Count           pic 9(05) comp value zero.           
011800 77  WS-Group-Count          pic 9(05) comp value zero.           
011900*                                                                 
012000 01  Error-Messages.                                              
012100     03  PY001  pic x(28) value "PY001 EMP-MASTER OPEN FAIL".     
012200     03  PY005  pic x(28) value "PY005 ATTENDANCE OPEN FAIL ".    
012300     03  PY008  pic x(28) value "PY008 SUMM-REPORT OPEN FAIL".    
012400     03  PY003  pic x(28) value "PY003 ERROR-LOG OPEN FAIL ".     
012500     03  filler                pic x(01).                         
012600*                                                                 
012700 01  WS-Reject-Reason         pic x(30).                          
012800*                                                                 
012900 01  WS-Todays-Date-6      pic 9(06).                             
013000 01  WS-Todays-6-Parts redefines WS-Todays-Date-6.                
013100     03  WS-Todays-Yy         pic 9(02).                          
013200     03  WS-Todays-Mm         pic 9(02).                          
013300     03  WS-Todays-Dd         pic 9(02).                          
013400 01  WS-Todays-Date-Bin   pic 9(08) value zero.                   
013500 01  WS-Todays-Date-Parts redefines WS-Todays-Date-Bin.           
013600     03  WS-Todays-Century    pic 9(02).                          
013700     03  WS-Todays-Yy2        pic 9(02).                          
013800     03  WS-Todays-Mm2        pic 9(02).                          
013900     03  WS-Todays-Dd2        pic 9(02).                          
014000*                                                                 
014100 PROCEDURE                DIVISION.                               
014200*                                                                 
014300 AA000-MAIN               SECTION.                                
014400**********************************************                    
014500     PERFORM  AA002-GET-TODAYS-DATE.                              
014600     PERFORM  AA005-LOAD-EMPLOYEE-TABLE.                          
014700     PERFORM  AA010-OPEN-FILES.                                   
014800     PERFORM  AA020-WRITE-HEADINGS.                               
014900     PERFORM  AA030-READ-ATTENDANCE.                              
015000     PERFORM  AA040-PROCESS-ONE-RECORD THRU AA040-EXIT            
015100              UNTIL Atd-Eof.                                      
015200     IF       WS-Group-Active                                     
015300              PERFORM  AA070-FLUSH-GROUP THRU AA070-EXIT          
015400     END-IF.                                                      
015500     CLOSE    PY-Employee-File                                    
015600              PY-Attendance-File                                  
015700              PY-Summary-Report-File                              
015800              PY-Error-File.                                      
015900     GOBACK.                                                      
016000 AA000-EXIT.  EXIT SECTION.                                       
016100*                                                                 
016200 AA002-GET-TODAYS-DATE    SECTION.                                
016300**********************************************                    
016400*    Two-digit ACCEPT FROM DATE, windowed into ccyymmdd -         
016500*    reviewed under Y2K and left as the shop standard.            
016600     ACCEPT   WS-Todays-Date-6 FROM DATE.                         
016700     IF       WS-Todays-Yy < 50                                   
016800              MOVE     20 TO WS-Todays-Century                    
016900         ELSE                                                     
017000              MOVE     19 TO WS-Todays-Century                    
017100     END-IF.                                                      
017200     MOVE     WS-Todays-Yy TO WS-Todays-Yy2.                      
017300     MOVE     WS-Todays-Mm TO WS-Todays-Mm2.                      
017400     MOVE     WS-Todays-Dd TO WS-Todays-Dd2.                      
017500 AA002-EXIT.  EXIT SECTION.                                       
017600 AA005-LOAD-EMPLOYEE-TABLE SECTION.                               
017700**********************************************                    
017800     OPEN     INPUT PY-Employee-File.                             
017900     IF       PY-Emp-Status NOT = "00"                            
018000              DISPLAY  PY001 PY-Emp-Status                        
018100              MOVE     16 TO RETURN-CODE                          
018200              GOBACK                                              
018300     END-IF.                                                      
018400     PERFORM  AA006-LOAD-ONE-EMPLOYEE THRU AA006-EXIT             
018500              UNTIL Emp-Eof.                                      
018600     CLOSE    PY-Employee-File.                                   
018700 AA005-EXIT.  EXIT SECTION.                                       
018800*                                                                 
018900 AA006-LOAD-ONE-EMPLOYEE  SECTION.                                
019000**********************************************                    
019100     READ     PY-Employee-File                                    
019200              AT END SET Emp-Eof TO TRUE                          
019300              NOT AT END                                          
019400                  ADD  1 TO WS-Emp-Table-Count                    
019500                  SET  EE-Ix TO WS-Emp-Table-Count                
019600                  MOVE Emp-Id TO TE-Emp-Id(EE-Ix)                 
019700     END-READ.                                                    
019800 AA006-EXIT.  EXIT SECTION.                                       
019900*                                                                 
020000 AA010-OPEN-FILES         SECTION.                                
020100**********************************************                    
020200     OPEN     INPUT PY-Attendance-File.                           
020300     IF       PY-Atd-Status NOT = "00"                            
020400              DISPLAY  PY005 PY-Atd-Status                        
020500              MOVE     16 TO RETURN-CODE                          
020600              GOBACK                                              
020700     END-IF.                                                      
020800     OPEN     OUTPUT PY-Summary-Report-File.                      
020900     IF       PY-Smr-Status NOT = "00"                            
021000              DISPLAY  PY008 PY-Smr-Status                        
021100              MOVE     16 TO RETURN-CODE                          
021200              GOBACK                                              
021300     END-IF.                                                      
021400     OPEN     OUTPUT PY-Error-File.                               
021500     IF       PY-Err-Status NOT = "00"                            
021600              DISPLAY  PY003 PY-Err-Status                        
021700              MOVE     16 TO RETURN-CODE                          
021800              GOBACK                                              
021900     END-IF.                                                      
022000 AA010-EXIT.  EXIT SECTION.                                       
022100*                                                                 
022200 AA020-WRITE-HEADINGS     SECTION.                                
022300**********************************************                    
022400     MOVE     WS-Todays-Mm2      TO SH-Run-Date-Mm.               
022500     MOVE     WS-Todays-Dd2      TO SH-Run-Date-Dd.               
022600     MOVE     WS-Todays-Century  TO SH-Run-Date-Cc.               
022700     MOVE     WS-Todays-Yy2      TO SH-Run-Date-Yy.               
022800     WRITE    PY-Summary-Print-Line FROM                          
022900              PY-Summary-Heading-1.                               
023000     WRITE    PY-Summary-Print-Line FROM                          
023100              PY-Summary-Heading-2.                               
023200 AA020-EXIT.  EXIT SECTION.                                       
023300*                                                                 
023400 AA030-READ-ATTENDANCE    SECTION.                                
023500**********************************************                    
023600     READ     PY-Attendance-File                                  
023700              AT END SET Atd-Eof TO TRUE                          
023800     END-READ.                                                    
023900 AA030-EXIT.  EXIT SECTION.                                       
024000*                                                                 
024100 AA040-PROCESS-ONE-RECORD SECTION.                                
024200**********************************************                    
024300     MOVE     Atd-Date TO WS-Cur-Date-Bin.                        
024400     IF       NOT WS-Group-Active                                 
024500              PERFORM  AA060-START-GROUP THRU AA060-EXIT          
024600         ELSE                                                     
024700              IF   Atd-Emp-Id NOT = WS-Grp-Emp-Id                 
024800                   OR WS-Cur-Year NOT = WS-Grp-Year               
024900                   OR WS-Cur-Month NOT = WS-Grp-Month             
025000                   PERFORM AA070-FLUSH-GROUP THRU AA070-EXIT      
025100                   PERFORM AA060-START-GROUP THRU AA060-EXIT      
025200              END-IF                                              
025300     END-IF.                                                      
025400     PERFORM  AA065-ACCUM-RECORD THRU AA065-EXIT.                 
025500     PERFORM  AA030-READ-ATTENDANCE.                              
025600 AA040-EXIT.  EXIT SECTION.                                       
025700*                                                                 
025800 AA060-START-GROUP        SECTION.                                
025900**********************************************                    
026000     MOVE     Atd-Emp-Id TO WS-Grp-Emp-Id.                        
026100     MOVE     WS-Cur-Year TO WS-Grp-Year.                         
026200     MOVE     WS-Cur-Month TO WS-Grp-Month.                       
026300     MOVE     ZERO TO WS-Grp-Present-Days                         
026400                      WS-Grp-Absent-Days                          
026500                      WS-Grp-Half-Days                            
026600                      WS-Grp-Ot-Days                              
026700                      WS-Grp-Total-Days                           
026800                      WS-Grp-Total-Salary                         
026900                      WS-Grp-Total-Ot-Salary                      
027000                      WS-Grp-Total-Ot-Hours.                      
027100     SET      WS-Group-Active TO TRUE.                            
027200     SET      WS-Grp-Valid TO TRUE.                               
027300     ADD      1 TO WS-Group-Count.                                
027400     MOVE     Atd-Emp-Id TO Emp-Id.                               
027500     PERFORM  AA032-FIND-EMPLOYEE THRU AA032-EXIT.                
027600     IF       WS-Emp-Not-Found                                    
027700              MOVE     "EMPLOYEE NOT FOUND" TO WS-Reject-Reason   
027800              MOVE     "SUMMARY"     TO Err-Tran-Type             
027900              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
028000              SET      WS-Grp-Valid-Sw TO "N"                     
028100     END-IF.                                                      
028200 AA060-EXIT.  EXIT SECTION.                                       
028300*                                                                 
028400 AA032-FIND-EMPLOYEE      SECTION.                                
028500**********************************************                    
028600*    Binary search - the employee table is in Emp-Id order.       
028700     SET      WS-Emp-Not-Found TO TRUE.                           
028800     IF       WS-Emp-Table-Count NOT = ZERO                       
028900              SEARCH ALL WS-Emp-Entry                             
029000                  AT END SET WS-Emp-Not-Found TO TRUE             
029100                  WHEN TE-Emp-Id(EE-Ix) = Emp-Id                  
029200                       SET WS-Emp-Found TO TRUE                   
029300              END-SEARCH                                          
029400     END-IF.                                                      
029500 AA032-EXIT.  EXIT SECTION.                                       
029600*                                                                 
029700 AA065-ACCUM-RECORD       SECTION.                                
029800**********************************************                    
029900*    Every record counts toward total pay and total days;         
030000*    only overtime days add into the overtime accumulators.       
030100     ADD      1 TO WS-Grp-Total-Days.                             
030200     EVALUATE TRUE                                                
030300         WHEN Atd-Present                                         
030400              ADD  1 TO WS-Grp-Present-Days                       
030500         WHEN Atd-Absent                                          
030600              ADD  1 TO WS-Grp-Absent-Days                        
030700         WHEN Atd-Halfday                                         
030800              ADD  1 TO WS-Grp-Half-Days                          
030900         WHEN Atd-Overtime                                        
031000              ADD  1 TO WS-Grp-Ot-Days                            
031100              ADD  Atd-Ot-Salary TO WS-Grp-Total-Ot-Salary        
031200              ADD  Atd-Ot-Hours  TO WS-Grp-Total-Ot-Hours         
031300     END-EVALUATE.                                                
031400     ADD      Atd-Total-Salary TO WS-Grp-Total-Salary.            
031500 AA065-EXIT.  EXIT SECTION.                                       
031600*                                                                 
031700 AA070-FLUSH-GROUP        SECTION.                                
031800**********************************************                    
031900*    Employee-not-found groups were logged when the group         
032000*    opened - no summary line for them here.                      
032100     IF       WS-Grp-Valid                                        
032200              MOVE     WS-Grp-Emp-Id       TO SD-Emp-Id           
032300              MOVE     WS-Grp-Month        TO SD-Month            
032400              MOVE     WS-Grp-Year         TO SD-Year             
032500              MOVE     WS-Grp-Present-Days TO SD-Present          
032600              MOVE     WS-Grp-Absent-Days  TO SD-Absent           
032700              MOVE     WS-Grp-Half-Days    TO SD-Half             
032800              MOVE     WS-Grp-Ot-Days      TO SD-Ot               
032900              MOVE     WS-Grp-Total-Days   TO SD-Total-Days       
033000              MOVE     WS-Grp-Total-Salary TO SD-Total-Salary     
033100              MOVE     WS-Grp-Total-Ot-Salary TO                  
033200                       SD-Total-Ot-Salary                         
033300              MOVE     WS-Grp-Total-Ot-Hours TO                   
033400                       SD-Total-Ot-Hours                          
033500              WRITE    PY-Summary-Print-Line FROM                 
033600                       PY-Summary-Detail-Line                     
033700              ADD      1 TO WS-Line-Count                         
033800     END-IF.                                                      
033900     SET      WS-Group-Active TO FALSE.                           
034000 AA070-EXIT.  EXIT SECTION.                                       
034100*                                                                 
034200 ZZ090-WRITE-ERROR        SECTION.                                
034300**********************************************                    
034400     MOVE     Atd-Emp-Id TO Err-Key-1.                            
034500     MOVE     SPACES TO Err-Key-2.                                
034600     MOVE     WS-Reject-Reason TO Err-Reason.                     
034700     WRITE    PY-Error-Line.                                      
034800 ZZ090-EXIT.  EXIT SECTION.                                       
034900*                                                                 
