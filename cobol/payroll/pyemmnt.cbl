000100******************************************************************
000200*    Applewood Computers Accounting System - Payroll Module       
000300*                                                                 
000400*    Employee master maintenance.  Applies ADD, UPDATE and        
000500*    STATUS-CHANGE transactions from EMPLOYEE-TRANS against       
000600*    EMPLOYEE-MASTER, and reports the closing count of active     
000700*    employees.  EMPLOYEE-MASTER is a plain sequential file so    
000800*    the whole thing is loaded into a table in ascending Emp-Id   
000900*    order, updated there, and rewritten.                         
001000******************************************************************
001100 IDENTIFICATION           DIVISION.                               
001200 PROGRAM-ID.              PYEMMNT.                                
001300 AUTHOR.                  R J WESTBURY.                           
001400 INSTALLATION.            APPLEWOOD COMPUTERS.                    
001500 DATE-WRITTEN.            14/06/84.                               
001600 DATE-COMPILED.                                                   
001700 SECURITY.                CONFIDENTIAL - APPLEWOOD COMPUTERS.     
001800*                                                                 
001900*Files used -                                                     
002000*    EMPLOYEE-MASTER  IN/OUT - master, read then rewritten        
002100*    EMPLOYEE-TRANS   IN     - maintenance transactions           
002200*    ERROR-LOG        OUT    - rejected transactions              
002300*                                                                 
002400*Change log -                                                     
002500*    14/06/84 rjw -       Created - original CIS Cobol version.   
002600*    22/01/91 vbc -       Rewritten for the Micro Focus port.     
002700*    09/02/99 rjw Y2K-04  Year 2000 review - dates already        
002800*                         ccyymmdd.                               
002900*    17/07/08 acp PY-311  STATUS-CHANGE now rejects anything but  
003000*                         active/inactive.                        
003100*    11/03/26 rjw PY-914  Rebuilt as a standalone batch run for   
003200*                         the Employee Register project.          
003300*    02/04/26 rjw PY-919  Master is a flat sequential file - load 
003400*                         to table, key by table search.          
003500*    30/04/26 rjw PY-932  Dropped the join-date range check and   
003600*                         the duplicate-Emp-Id reject added under 
003700*                         PY-919 - neither was ever a stated rule,
003800*                         and the duplicate check was rejecting   
003900*                         adds that should have gone straight     
004000*                         through.  ADD now only tests for a blank
004100*                         name.                                   
004200*                                                                 
004300******************************************************************
004400*Copyright notice.  This program and its copybooks are part       
004500*of the Applewood Computers Accounting System and are             
004600*copyright (c) Vincent B Coen, 1976-2026 and later.               
004700*                                                                 
004800*Free software; redistribution and modification permitted         
004900*under the GNU General Public License, version 3 or later,        
005000*for personal and in-house business use only.  Repackaging or     
005100*resale requires the copyright holder's consent.                  
005200*                                                                 
005300*Distributed in the hope that it will be useful, but WITHOUT      
005400*ANY WARRANTY, without even the implied warranty of               
005500*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See        
005600*the file COPYING for the GNU General Public License.             
005700******************************************************************
005800*                                                                 
005900 ENVIRONMENT              DIVISION.                               
006000 COPY "envdiv.cob".                                               
006100 INPUT-OUTPUT             SECTION.                                
006200 FILE-CONTROL.                                                    
006300 COPY "selpyemp.cob".                                             
006400 COPY "selpyemx.cob".                                             
006500 COPY "selerlog.cob".                                             
006600*                                                                 
006700 DATA                     DIVISION.                               
006800 FILE                     SECTION.                                
006900 COPY "fdpyemp.cob".                                              
007000 COPY "fdpyemx.cob".                                              
007100 COPY "fderlog.cob".                                              
007200*                                                                 
007300 WORKING-STORAGE          SECTION.                                
007400 77  Prog-Name               pic x(17) value "PYEMMNT (3.03.00)". 
007500*                                                                 
007600*Employee master, held in memory in Emp-Id order so that          
007700*ADD/UPDATE/STATUS-CHANGE can locate a row by table search        
007800*instead of a keyed read against what is only a sequential        
007900*file on disk.  02/04/26 rjw PY-919.                              
008000 01  WS-Employee-Table.                                           
008100     03  WS-Emp-Entry OCCURS 4000 TIMES                           
008200                  ASCENDING KEY IS TE-Emp-Id                      
008300                  INDEXED BY EE-Ix EE-Ix2.                        
008400         05  TE-Emp-Id          pic 9(05).                        
008500         05  TE-Emp-Name        pic x(30).                        
008600         05  TE-Emp-Phone       pic x(15).                        
008700         05  TE-Emp-Address     pic x(40).                        
008800         05  TE-Emp-Role        pic x(20).                        
008900         05  TE-Emp-Join-Date   pic 9(08).                        
009000         05  TE-Emp-Base-Salary pic s9(07)v99.                    
009100         05  TE-Emp-Status      pic x(08).                        
009200             88  TE-Emp-Active            value "active  ".       
009300             88  TE-Emp-Inactive          value "inactive".       
009400         05  filler             pic x(02).                        
009500*                                                                 
009600 77  WS-Emp-Table-Count      pic 9(04) comp value zero.           
009700*                                                                 
009800 01  WS-Switches.                                                 
009900     03  WS-Emp-Eof             pic x     value "N".              
010000     88  Emp-Eof                          value "Y".              
010100     03  WS-Emx-Eof             pic x     value "N".              
010200     88  Emx-Eof                          value "Y".              
010300     03  WS-Emp-Found-Sw        pic x     value "N".              
010400     88  WS-Emp-Found                     value "Y".              
010500     88  WS-Emp-Not-Found                 value "N".              
010600     03  WS-Scan-More-Sw        pic x     value "Y".              
010700     88  WS-Scan-More                     value "Y".              
010800     03  filler                 pic x(01).                        
010900*                                                                 
011000 01  WS-Counts               comp-3.                              
011100     03  WS-Active-Count        pic 9(05) value zero.             
011200     03  WS-Reject-Count        pic 9(05) value zero.             
011300     03  WS-Applied-Count       pic 9(05) value zero.             
011400     03  filler                 pic 9(01) value zero.             
011500*                                                                 
011600 01  WS-Trailer-Line.                                             
011700     03  filler                pic x(30) value                    
011800         "EMPLOYEE MAINTENANCE".                                  
011900     03  filler                pic x(01).                         
012000     03  WS-Trail-Active        pic zz,zz9.                       
012100     03  filler                pic x(01) value ".".               
012200     03  filler                pic x(10) value                    
012300         "  RUN DATE ".                                           
012400     03  WS-Trail-Run-Mm        pic 99.                           
012500     03  filler                pic x(01) value "/".               
012600     03  WS-Trail-Run-Dd        pic 99.                           
012700     03  filler                pic x(01) value "/".               
012800     03  WS-Trail-Run-Cc        pic 99.                           
012900     03  WS-Trail-Run-Yy        pic 99.                           
013000*                                                                 
013100 01  Error-Messages.                                              
013200     03  PY001  pic x(28) value "PY001 EMP-MASTER OPEN FAIL".     
013300     03  PY002  pic x(28) value "PY002 EMP-TRANS OPEN FAIL ".     
013400     03  PY003  pic x(28) value "PY003 ERROR-LOG OPEN FAIL ".     
013500     03  PY004  pic x(28) value "PY004 EMP-MASTER REWRT FAIL".    
013600     03  filler                pic x(01).                         
013700*                                                                 
013800 01  WS-Open-Status         pic xx.                               
013900 01  WS-Reject-Reason         pic x(30).                          
014000*                                                                 
014100 01  WS-Todays-Date-6      pic 9(06).                             
014200 01  WS-Todays-6-Parts redefines WS-Todays-Date-6.                
014300     03  WS-Todays-Yy         pic 9(02).                          
014400     03  WS-Todays-Mm         pic 9(02).                          
014500     03  WS-Todays-Dd         pic 9(02).                          
014600 01  WS-Todays-Date-Bin   pic 9(08) value zero.                   
014700 01  WS-Todays-Date-Parts redefines WS-Todays-Date-Bin.           
014800     03  WS-Todays-Century    pic 9(02).                          
014900     03  WS-Todays-Yy2        pic 9(02).                          
015000     03  WS-Todays-Mm2        pic 9(02).                          
015100     03  WS-Todays-Dd2        pic 9(02).                          
015200*                                                                 
015300 PROCEDURE                DIVISION.                               
015400*                                                                 
015500 AA000-MAIN               SECTION.                                
015600**********************************************                    
015700     PERFORM  AA002-GET-TODAYS-DATE.                              
015800     PERFORM  AA005-LOAD-EMPLOYEE-TABLE.                          
015900     PERFORM  AA010-OPEN-TRANS-FILES.                             
016000     PERFORM  AA020-PROCESS-TRANS THRU AA020-EXIT                 
016100              UNTIL Emx-Eof.                                      
016200     CLOSE    PY-Employee-Trans-File                              
016300              PY-Error-File.                                      
016400     PERFORM  AA085-REWRITE-MASTER.                               
016500     PERFORM  AA080-WRITE-TRAILER.                                
016600     CLOSE    PY-Error-File.                                      
016700     GOBACK.                                                      
016800 AA000-EXIT.  EXIT SECTION.                                       
016900*                                                                 
017000 AA002-GET-TODAYS-DATE    SECTION.                                
017100**********************************************                    
017200*    Two-digit ACCEPT FROM DATE, windowed into ccyymmdd -         
017300*    reviewed under Y2K and left as the shop standard.            
017400     ACCEPT   WS-Todays-Date-6 FROM DATE.                         
017500     IF       WS-Todays-Yy < 50                                   
017600              MOVE     20 TO WS-Todays-Century                    
017700         ELSE                                                     
017800              MOVE     19 TO WS-Todays-Century                    
017900     END-IF.                                                      
018000     MOVE     WS-Todays-Yy TO WS-Todays-Yy2.                      
018100     MOVE     WS-Todays-Mm TO WS-Todays-Mm2.                      
018200     MOVE     WS-Todays-Dd TO WS-Todays-Dd2.                      
018300 AA002-EXIT.  EXIT SECTION.                                       
018400*                                                                 
018500 AA005-LOAD-EMPLOYEE-TABLE SECTION.                               
018600**********************************************                    
018700*    Read the old master in Emp-Id order straight into the        
018800*    table - it is already sorted on disk.                        
018900     OPEN     INPUT PY-Employee-File.                             
019000     IF       PY-Emp-Status NOT = "00"                            
019100              DISPLAY  PY001 PY-Emp-Status                        
019200              MOVE     16 TO RETURN-CODE                          
019300              GOBACK                                              
019400     END-IF.                                                      
019500     PERFORM  AA006-LOAD-ONE-EMPLOYEE THRU AA006-EXIT             
019600              UNTIL Emp-Eof.                                      
019700     CLOSE    PY-Employee-File.                                   
019800 AA005-EXIT.  EXIT SECTION.                                       
019900*                                                                 
020000 AA006-LOAD-ONE-EMPLOYEE  SECTION.                                
020100**********************************************                    
020200     READ     PY-Employee-File                                    
020300              AT END SET Emp-Eof TO TRUE                          
020400              NOT AT END                                          
020500                  ADD  1 TO WS-Emp-Table-Count                    
020600                  SET  EE-Ix TO WS-Emp-Table-Count                
020700                  MOVE Emp-Id          TO TE-Emp-Id(EE-Ix)        
020800                  MOVE Emp-Name        TO TE-Emp-Name(EE-Ix)      
020900                  MOVE Emp-Phone       TO TE-Emp-Phone(EE-Ix)     
021000                  MOVE Emp-Address     TO TE-Emp-Address(EE-Ix)   
021100                  MOVE Emp-Role        TO TE-Emp-Role(EE-Ix)      
021200                  MOVE Emp-Join-Date   TO                         
021300                       TE-Emp-Join-Date(EE-Ix)                    
021400                  MOVE Emp-Base-Salary TO                         
021500                       TE-Emp-Base-Salary(EE-Ix)                  
021600                  MOVE Emp-Status      TO TE-Emp-Status(EE-Ix)    
021700     END-READ.                                                    
021800 AA006-EXIT.  EXIT SECTION.                                       
021900*                                                                 
022000 AA010-OPEN-TRANS-FILES   SECTION.                                
022100**********************************************                    
022200     OPEN     INPUT PY-Employee-Trans-File.                       
022300     IF       PY-Emx-Status NOT = "00"                            
022400              DISPLAY  PY002 PY-Emx-Status                        
022500              MOVE     16 TO RETURN-CODE                          
022600              GOBACK                                              
022700     END-IF.                                                      
022800     OPEN     OUTPUT PY-Error-File.                               
022900     IF       PY-Err-Status NOT = "00"                            
023000              DISPLAY  PY003 PY-Err-Status                        
023100              CLOSE    PY-Employee-Trans-File                     
023200              MOVE     16 TO RETURN-CODE                          
023300              GOBACK                                              
023400     END-IF.                                                      
023500     PERFORM  AA015-READ-NEXT-TRANS.                              
023600 AA010-EXIT.  EXIT SECTION.                                       
023700*                                                                 
023800 AA015-READ-NEXT-TRANS    SECTION.                                
023900**********************************************                    
024000     READ     PY-Employee-Trans-File                              
024100              AT END SET Emx-Eof TO TRUE                          
024200     END-READ.                                                    
024300 AA015-EXIT.  EXIT SECTION.                                       
024400*                                                                 
024500 AA020-PROCESS-TRANS      SECTION.                                
024600**********************************************                    
024700     EVALUATE TRUE                                                
024800         WHEN Emx-Add                                             
024900              PERFORM  AA030-ADD-EMPLOYEE THRU AA030-EXIT         
025000         WHEN Emx-Update                                          
025100              PERFORM  AA040-UPDATE-EMPLOYEE THRU AA040-EXIT      
025200         WHEN Emx-Status-Change                                   
025300              PERFORM  AA050-STATUS-CHANGE THRU AA050-EXIT        
025400         WHEN OTHER                                               
025500              MOVE     "UNKNOWN CODE" TO WS-Reject-Reason         
025600              MOVE     "EMPLOYEE"    TO Err-Tran-Type             
025700              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
025800     END-EVALUATE.                                                
025900     PERFORM  AA015-READ-NEXT-TRANS.                              
026000 AA020-EXIT.  EXIT SECTION.                                       
026100*                                                                 
026200 AA030-ADD-EMPLOYEE       SECTION.                                
026300**********************************************                    
026400     MOVE     SPACES TO WS-Reject-Reason.                         
026500     IF       Emx-Name = SPACES                                   
026600              MOVE     "NAME MUST NOT BE BLANK" TO                
026700                WS-Reject-Reason                                  
026800     END-IF.                                                      
026900     IF       WS-Reject-Reason = SPACES                           
027000              PERFORM  AA034-INSERT-EMPLOYEE THRU AA034-EXIT      
027100              ADD      1 TO WS-Applied-Count                      
027200         ELSE                                                     
027300              MOVE     "EMPLOYEE"    TO Err-Tran-Type             
027400              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
027500     END-IF.                                                      
027600 AA030-EXIT.  EXIT SECTION.                                       
027700*                                                                 
027800 AA032-FIND-EMPLOYEE      SECTION.                                
027900**********************************************                    
028000*    Binary search of the in-memory table - no keyed access       
028100*    exists on a plain sequential master.                         
028200     SET      WS-Emp-Not-Found TO TRUE.                           
028300     IF       WS-Emp-Table-Count NOT = ZERO                       
028400              SEARCH ALL WS-Emp-Entry                             
028500                  AT END SET WS-Emp-Not-Found TO TRUE             
028600                  WHEN TE-Emp-Id(EE-Ix) = Emp-Id                  
028700                       SET WS-Emp-Found TO TRUE                   
028800              END-SEARCH                                          
028900     END-IF.                                                      
029000 AA032-EXIT.  EXIT SECTION.                                       
029100*                                                                 
029200 AA034-INSERT-EMPLOYEE    SECTION.                                
029300**********************************************                    
029400*    Table stays in Emp-Id order - find where the new row         
029500*    belongs, open a gap by shifting the tail up one slot.        
029600     SET      EE-Ix TO 1.                                         
029700     SET      WS-Scan-More TO TRUE.                               
029800     PERFORM  AA035-TEST-INSERT-SLOT THRU AA035-EXIT              
029900              UNTIL EE-Ix > WS-Emp-Table-Count                    
030000                    OR NOT WS-Scan-More.                          
030100     PERFORM  AA036-SHIFT-ONE-ROW-UP THRU AA036-EXIT              
030200              VARYING EE-Ix2 FROM WS-Emp-Table-Count BY -1        
030300              UNTIL EE-Ix2 < EE-Ix.                               
030400     MOVE     Emx-Id          TO TE-Emp-Id(EE-Ix).                
030500     MOVE     Emx-Name        TO TE-Emp-Name(EE-Ix).              
030600     MOVE     Emx-Phone       TO TE-Emp-Phone(EE-Ix).             
030700     MOVE     Emx-Address     TO TE-Emp-Address(EE-Ix).           
030800     MOVE     Emx-Role        TO TE-Emp-Role(EE-Ix).              
030900     MOVE     Emx-Join-Date   TO TE-Emp-Join-Date(EE-Ix).         
031000     MOVE     Emx-Base-Salary TO TE-Emp-Base-Salary(EE-Ix).       
031100     IF       Emx-Status = SPACES                                 
031200              MOVE     "active  " TO TE-Emp-Status(EE-Ix)         
031300         ELSE                                                     
031400              MOVE     Emx-Status TO TE-Emp-Status(EE-Ix)         
031500     END-IF.                                                      
031600     ADD      1 TO WS-Emp-Table-Count.                            
031700 AA034-EXIT.  EXIT SECTION.                                       
031800*                                                                 
031900 AA035-TEST-INSERT-SLOT   SECTION.                                
032000**********************************************                    
032100     IF       TE-Emp-Id(EE-Ix) > Emx-Id                           
032200              SET      WS-Scan-More TO FALSE                      
032300         ELSE                                                     
032400              SET      EE-Ix UP BY 1                              
032500     END-IF.                                                      
032600 AA035-EXIT.  EXIT SECTION.                                       
032700*                                                                 
032800 AA036-SHIFT-ONE-ROW-UP   SECTION.                                
032900**********************************************                    
033000     MOVE     WS-Emp-Entry(EE-Ix2) TO WS-Emp-Entry(EE-Ix2 + 1).   
033100 AA036-EXIT.  EXIT SECTION.                                       
033200*                                                                 
033300 AA040-UPDATE-EMPLOYEE    SECTION.                                
033400**********************************************                    
033500     MOVE     SPACES TO WS-Reject-Reason.                         
033600     MOVE     Emx-Id TO Emp-Id.                                   
033700     PERFORM  AA032-FIND-EMPLOYEE THRU AA032-EXIT.                
033800     IF       WS-Emp-Not-Found                                    
033900              MOVE     "EMPLOYEE NOT FOUND" TO WS-Reject-Reason   
034000     END-IF.                                                      
034100     IF       WS-Reject-Reason = SPACES                           
034200              MOVE     Emx-Name    TO TE-Emp-Name(EE-Ix)          
034300              MOVE     Emx-Phone   TO TE-Emp-Phone(EE-Ix)         
034400              MOVE     Emx-Address TO TE-Emp-Address(EE-Ix)       
034500              MOVE     Emx-Role    TO TE-Emp-Role(EE-Ix)          
034600              MOVE     Emx-Base-Salary TO                         
034700                       TE-Emp-Base-Salary(EE-Ix)                  
034800              MOVE     Emx-Status  TO TE-Emp-Status(EE-Ix)        
034900              IF       Emx-Join-Date NOT = ZERO                   
035000                       MOVE Emx-Join-Date TO                      
035100                            TE-Emp-Join-Date(EE-Ix)               
035200              END-IF                                              
035300              ADD      1 TO WS-Applied-Count                      
035400         ELSE                                                     
035500              MOVE     "EMPLOYEE"    TO Err-Tran-Type             
035600              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
035700     END-IF.                                                      
035800 AA040-EXIT.  EXIT SECTION.                                       
035900*                                                                 
036000 AA050-STATUS-CHANGE      SECTION.                                
036100**********************************************                    
036200     MOVE     SPACES TO WS-Reject-Reason.                         
036300     IF       Emx-Status NOT = "active  " AND                     
036400                       NOT = "inactive"                           
036500              MOVE     "INVALID STATUS VALUE" TO WS-Reject-Reason 
036600     END-IF.                                                      
036700     MOVE     Emx-Id TO Emp-Id.                                   
036800     IF       WS-Reject-Reason = SPACES                           
036900              PERFORM  AA032-FIND-EMPLOYEE THRU AA032-EXIT        
037000              IF       WS-Emp-Not-Found                           
037100                       MOVE "EMPLOYEE NOT FOUND" TO               
037200                            WS-Reject-Reason                      
037300              END-IF                                              
037400     END-IF.                                                      
037500     IF       WS-Reject-Reason = SPACES                           
037600              MOVE     Emx-Status TO TE-Emp-Status(EE-Ix)         
037700              ADD      1 TO WS-Applied-Count                      
037800         ELSE                                                     
037900              MOVE     "EMPLOYEE"    TO Err-Tran-Type             
038000              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
038100     END-IF.                                                      
038200 AA050-EXIT.  EXIT SECTION.                                       
038300*                                                                 
038400 AA080-WRITE-TRAILER      SECTION.                                
038500**********************************************                    
038600     MOVE     WS-Active-Count TO WS-Trail-Active.                 
038700     MOVE     WS-Todays-Mm2   TO WS-Trail-Run-Mm.                 
038800     MOVE     WS-Todays-Dd2   TO WS-Trail-Run-Dd.                 
038900     MOVE     WS-Todays-Century TO WS-Trail-Run-Cc.               
039000     MOVE     WS-Todays-Yy2   TO WS-Trail-Run-Yy.                 
039100     MOVE     WS-Trailer-Line TO PY-Error-Line.                   
039200     WRITE    PY-Error-Line.                                      
039300 AA080-EXIT.  EXIT SECTION.                                       
039400*                                                                 
039500 AA085-REWRITE-MASTER     SECTION.                                
039600**********************************************                    
039700*    Table now holds every current row, in order - write the      
039800*    whole thing out as the new EMPLOYEE-MASTER generation.       
039900     OPEN     OUTPUT PY-Employee-File.                            
040000     IF       PY-Emp-Status NOT = "00"                            
040100              DISPLAY  PY004 PY-Emp-Status                        
040200              MOVE     16 TO RETURN-CODE                          
040300              GOBACK                                              
040400     END-IF.                                                      
040500     MOVE     ZERO TO WS-Active-Count.                            
040600     PERFORM  AA086-WRITE-ONE-EMPLOYEE THRU AA086-EXIT            
040700              VARYING EE-Ix FROM 1 BY 1                           
040800              UNTIL EE-Ix > WS-Emp-Table-Count.                   
040900     CLOSE    PY-Employee-File.                                   
041000 AA085-EXIT.  EXIT SECTION.                                       
041100*                                                                 
041200 AA086-WRITE-ONE-EMPLOYEE SECTION.                                
041300**********************************************                    
041400     MOVE     TE-Emp-Id(EE-Ix)          TO Emp-Id.                
041500     MOVE     TE-Emp-Name(EE-Ix)        TO Emp-Name.              
041600     MOVE     TE-Emp-Phone(EE-Ix)       TO Emp-Phone.             
041700     MOVE     TE-Emp-Address(EE-Ix)     TO Emp-Address.           
041800     MOVE     TE-Emp-Role(EE-Ix)         TO Emp-Role.             
041900     MOVE     TE-Emp-Join-Date(EE-Ix)   TO Emp-Join-Date.         
042000     MOVE     TE-Emp-Base-Salary(EE-Ix) TO Emp-Base-Salary.       
042100     MOVE     TE-Emp-Status(EE-Ix)      TO Emp-Status.            
042200     WRITE    PY-Employee-Record.                                 
042300     IF       Emp-Active                                          
042400              ADD 1 TO WS-Active-Count                            
042500     END-IF.                                                      
042600 AA086-EXIT.  EXIT SECTION.                                       
042700*                                                                 
042800 ZZ090-WRITE-ERROR        SECTION.                                
042900**********************************************                    
043000     ADD      1 TO WS-Reject-Count.                               
043100     MOVE     Emx-Id TO Err-Key-1.                                
043200     MOVE     SPACES TO Err-Key-2.                                
043300     MOVE     WS-Reject-Reason TO Err-Reason.                     
043400     WRITE    PY-Error-Line.                                      
043500 ZZ090-EXIT.  EXIT SECTION.                                       
043600*                                                                 
