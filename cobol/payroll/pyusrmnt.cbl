000100******************************************************************
000200*    Applewood Computers Accounting System - Payroll Module       
000300*                                                                 
000400*    System user maintenance.  Applies ADD and UPDATE             
000500*    transactions from USER-TRANS against USER-FILE.  USER-FILE   
000600*    is a plain sequential file, ascending Usr-Id, loaded to      
000700*    table and rewritten whole.  Name and e-mail have no natural  
000800*    sort tie to Usr-Id, so their uniqueness checks are linear    
000900*    scans of the whole table.                                    
001000******************************************************************
001100 IDENTIFICATION           DIVISION.                               
001200 PROGRAM-ID.              PYUSRMNT.                               
001300 AUTHOR.                  R J WESTBURY.                           
001400 INSTALLATION.            APPLEWOOD COMPUTERS.                    
001500 DATE-WRITTEN.            22/01/85.                               
001600 DATE-COMPILED.                                                   
001700 SECURITY.                CONFIDENTIAL - APPLEWOOD COMPUTERS.     
001800*                                                                 
001900*Files used -                                                     
002000*    USER-FILE    IN/OUT - system user master                     
002100*    USER-TRANS   IN     - user maintenance transactions          
002200*    ERROR-LOG    OUT    - rejected transactions                  
002300*                                                                 
002400*Change log -                                                     
002500*    22/01/85 vbc -       Created - original CIS Cobol version,   
002600*                         operator sign-on file.                  
002700*    19/12/91 vbc -       Rewritten for the Micro Focus port.     
002800*    09/03/99 rjw Y2K-11  Year 2000 review - no date fields held, 
002900*                         no change required.                     
003000*    11/03/26 rjw PY-922  Rebuilt as System User Maintenance for  
003100*                         the Employee Register project.          
003200*    02/04/26 rjw PY-919  USER-FILE is flat sequential - load to  
003300*                         table, key by table search.             
003400*    30/04/26 rjw PY-931  Dropped the ADMIN/PAYROLL/USER role     
003500*                         check added under PY-919 - no such list 
003600*                         was ever specified, and it was rejecting
003700*                         roles that should have gone straight    
003800*                         through.  Any non-blank role is now     
003900*                         accepted as quoted; blank still defaults
004000*                         to USER.                                
004100*                                                                 
004200******************************************************************
004300*Copyright notice.  This program and its copybooks are part       
004400*of the Applewood Computers Accounting System and are             
004500*copyright (c) Vincent B Coen, 1976-2026 and later.               
004600*                                                                 
004700*Free software; redistribution and modification permitted         
004800*under the GNU General Public License, version 3 or later,        
004900*for personal and in-house business use only.  Repackaging or     
005000*resale requires the copyright holder's consent.                  
005100*                                                                 
005200*Distributed in the hope that it will be useful, but WITHOUT      
005300*ANY WARRANTY, without even the implied warranty of               
005400*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See        
005500*the file COPYING for the GNU General Public License.             
005600******************************************************************
005700*                                                                 
005800 ENVIRONMENT              DIVISION.                               
005900 COPY "envdiv.cob".                                               
006000 INPUT-OUTPUT             SECTION.                                
006100 FILE-CONTROL.                                                    
006200 COPY "selpyusr.cob".                                             
006300 COPY "selpyusx.cob".                                             
006400 COPY "selerlog.cob".                                             
006500*                                                                 
006600 DATA                     DIVISION.                               
006700 FILE                     SECTION.                                
006800 COPY "fdpyusr.cob".                                              
006900 COPY "fdpyusx.cob".                                              
007000 COPY "fderlog.cob".                                              
007100*                                                                 
007200 WORKING-STORAGE          SECTION.                                
007300 77  Prog-Name               pic x(17) value "PYUSRMNT(3.01.00)". 
007400*                                                                 
007500*User master, held in Usr-Id order - a binary search finds        
007600*the row an UPDATE quotes, but the name/e-mail uniqueness         
007700*checks have to walk every row regardless of key order.           
007800 01  WS-User-Table.                                               
007900     03  WS-Usr-Entry OCCURS 2000 TIMES                           
008000                  ASCENDING KEY IS TU-Usr-Id                      
008100                  INDEXED BY UU-Ix UU-Ix2.                        
008200         05  TU-Usr-Id          pic 9(05).                        
008300         05  TU-Usr-Name        pic x(20).                        
008400         05  TU-Usr-Password    pic x(20).                        
008500         05  TU-Usr-Email       pic x(40).                        
008600         05  TU-Usr-Role        pic x(10).                        
008700*                                                                 
008800 77  WS-Usr-Table-Count      pic 9(04) comp value zero.           
008900*                                                                 
009000 01  WS-Switches.                                                 
009100     03  WS-Usr-Eof             pic x     value "N".              
009200     88  Usr-Eof                          value "Y".              
009300     03  WS-Usx-Eof             pic x     value "N".              
009400     88  Usx-Eof                          value "Y".              
009500     03  WS-Usr-Found-Sw        pic x     value "N".              
009600     88  WS-Usr-Found                     value "Y".              
009700     88  WS-Usr-Not-Found                 value "N".              
009800     03  WS-Name-Dup-Sw         pic x     value "N".              
009900     88  WS-Name-Is-Dup                    value "Y".             
010000     03  WS-Email-Dup-Sw        pic x     value "N".              
010100     88  WS-Email-Is-Dup                   value "Y".             
010200     03  WS-Scan-More-Sw        pic x     value "Y".              
010300     88  WS-Scan-More                     value "Y".              
010400     03  filler                 pic x(01).                        
010500*                                                                 
010600 01  WS-Counts               comp-3.                              
010700     03  WS-Applied-Count       pic 9(05) value zero.             
010800     03  WS-Reject-Count        pic 9(05) value zero.             
010900     03  filler                 pic 9(01) value zero.             
011000*                                                                 
011100*Compound-key insert work area and the exclude-index used         
011200*when a duplicate scan must skip the row being updated.           
011300 01  WS-Exclude-Ix            pic 9(04) comp value zero.          
011400 01  WS-Exclude-Sw            pic x     value "N".                
011500     88  WS-Exclude-Active                 value "Y".             
011600*                                                                 
011700 01  Error-Messages.                                              
011800     03  PY021  pic x(28) value "PY021 USER-FILE OPEN FAIL  ".    
011900     03  PY022  pic x(28) value "PY022 USER-TRANS OPEN FAIL ".    
012000     03  PY003  pic x(28) value "PY003 ERROR-LOG OPEN FAIL ".     
012100     03  PY023  pic x(28) value "PY023 USER-FILE REWRT FAIL ".    
012200     03  filler                pic x(01).                         
012300*                                                                 
012400 01  WS-Reject-Reason         pic x(30).                          
012500*                                                                 
012600 01  WS-Scan-Name             pic x(20).                          
012700 01  WS-Scan-Email            pic x(40).                          
012800*                                                                 
012900 01  WS-Todays-Date-6      pic 9(06).                             
013000 01  WS-Todays-6-Parts redefines WS-Todays-Date-6.                
013100     03  WS-Todays-Yy         pic 9(02).                          
013200     03  WS-Todays-Mm         pic 9(02).                          
013300     03  WS-Todays-Dd         pic 9(02).                          
013400 01  WS-Todays-Date-Bin   pic 9(08) value zero.                   
013500 01  WS-Todays-Date-Parts redefines WS-Todays-Date-Bin.           
013600     03  WS-Todays-Century    pic 9(02).                          
013700     03  WS-Todays-Yy2        pic 9(02).                          
013800     03  WS-Todays-Mm2        pic 9(02).                          
013900     03  WS-Todays-Dd2        pic 9(02).                          
014000*                                                                 
014100 01  WS-Trailer-Line.                                             
014200     03  filler                 pic x(18) value                   
014300         "SYSTEM USER MAINT ".                                    
014400     03  WS-Trail-Applied       pic zz,zz9.                       
014500     03  filler                 pic x(11) value                   
014600         " APPLIED  ".                                            
014700     03  filler                 pic x(09) value "RUN DATE ".      
014800     03  WS-Trail-Run-Mm        pic 99.                           
014900     03  filler                 pic x(01) value "/".              
015000     03  WS-Trail-Run-Dd        pic 99.                           
015100     03  filler                 pic x(01) value "/".              
015200     03  WS-Trail-Run-Cc        pic 99.                           
015300     03  WS-Trail-Run-Yy        pic 99.                           
015400*                                                                 
015500 PROCEDURE                DIVISION.                               
015600*                                                                 
015700 AA000-MAIN               SECTION.                                
015800**********************************************                    
015900     PERFORM  AA002-GET-TODAYS-DATE.                              
016000     PERFORM  AA005-LOAD-USER-TABLE.                              
016100     PERFORM  AA010-OPEN-TRANS-FILES.                             
016200     PERFORM  AA020-PROCESS-TRANS THRU AA020-EXIT                 
016300              UNTIL Usx-Eof.                                      
016400     PERFORM  AA080-WRITE-TRAILER.                                
016500     CLOSE    PY-User-Trans-File                                  
016600              PY-Error-File.                                      
016700     PERFORM  AA090-REWRITE-USER.                                 
016800     GOBACK.                                                      
016900 AA000-EXIT.  EXIT SECTION.                                       
017000*                                                                 
017100 AA002-GET-TODAYS-DATE    SECTION.                                
017200**********************************************                    
017300*    Two-digit ACCEPT FROM DATE, windowed into ccyymmdd -         
017400*    reviewed under Y2K and left as the shop standard.            
017500     ACCEPT   WS-Todays-Date-6 FROM DATE.                         
017600     IF       WS-Todays-Yy < 50                                   
017700              MOVE     20 TO WS-Todays-Century                    
017800         ELSE                                                     
017900              MOVE     19 TO WS-Todays-Century                    
018000     END-IF.                                                      
018100     MOVE     WS-Todays-Yy TO WS-Todays-Yy2.                      
018200     MOVE     WS-Todays-Mm TO WS-Todays-Mm2.                      
018300     MOVE     WS-Todays-Dd TO WS-Todays-Dd2.                      
018400 AA002-EXIT.  EXIT SECTION.                                       
018500*                                                                 
018600 AA005-LOAD-USER-TABLE    SECTION.                                
018700**********************************************                    
018800     OPEN     INPUT PY-User-File.                                 
018900     IF       PY-Usr-Status NOT = "00"                            
019000              DISPLAY  PY021 PY-Usr-Status                        
019100              MOVE     16 TO RETURN-CODE                          
019200              GOBACK                                              
019300     END-IF.                                                      
019400     PERFORM  AA006-LOAD-ONE-USER THRU AA006-EXIT                 
019500              UNTIL Usr-Eof.                                      
019600     CLOSE    PY-User-File.                                       
019700 AA005-EXIT.  EXIT SECTION.                                       
019800*                                                                 
019900 AA006-LOAD-ONE-USER      SECTION.                                
020000**********************************************                    
020100     READ     PY-User-File                                        
020200              AT END SET Usr-Eof TO TRUE                          
020300              NOT AT END                                          
020400                  ADD  1 TO WS-Usr-Table-Count                    
020500                  SET  UU-Ix TO WS-Usr-Table-Count                
020600                  MOVE Usr-Id       TO TU-Usr-Id(UU-Ix)           
020700                  MOVE Usr-Name     TO TU-Usr-Name(UU-Ix)         
020800                  MOVE Usr-Password TO TU-Usr-Password(UU-Ix)     
020900                  MOVE Usr-Email    TO TU-Usr-Email(UU-Ix)        
021000                  MOVE Usr-Role     TO TU-Usr-Role(UU-Ix)         
021100     END-READ.                                                    
021200 AA006-EXIT.  EXIT SECTION.                                       
021300*                                                                 
021400 AA010-OPEN-TRANS-FILES   SECTION.                                
021500**********************************************                    
021600     OPEN     INPUT PY-User-Trans-File.                           
021700     IF       PY-Usx-Status NOT = "00"                            
021800              DISPLAY  PY022 PY-Usx-Status                        
021900              MOVE     16 TO RETURN-CODE                          
022000              GOBACK                                              
022100     END-IF.                                                      
022200     OPEN     OUTPUT PY-Error-File.                               
022300     IF       PY-Err-Status NOT = "00"                            
022400              DISPLAY  PY003 PY-Err-Status                        
022500              CLOSE    PY-User-Trans-File                         
022600              MOVE     16 TO RETURN-CODE                          
022700              GOBACK                                              
022800     END-IF.                                                      
022900     PERFORM  AA015-READ-NEXT-TRANS.                              
023000 AA010-EXIT.  EXIT SECTION.                                       
023100*                                                                 
023200 AA015-READ-NEXT-TRANS    SECTION.                                
023300**********************************************                    
023400     READ     PY-User-Trans-File                                  
023500              AT END SET Usx-Eof TO TRUE                          
023600     END-READ.                                                    
023700 AA015-EXIT.  EXIT SECTION.                                       
023800*                                                                 
023900 AA020-PROCESS-TRANS      SECTION.                                
024000**********************************************                    
024100     EVALUATE TRUE                                                
024200         WHEN Usx-Add                                             
024300              PERFORM  AA030-ADD-USER THRU AA030-EXIT             
024400         WHEN Usx-Update                                          
024500              PERFORM  AA040-UPDATE-USER THRU AA040-EXIT          
024600         WHEN OTHER                                               
024700              MOVE     "UNKNOWN CODE" TO WS-Reject-Reason         
024800              MOVE     "USER"        TO Err-Tran-Type             
024900              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
025000     END-EVALUATE.                                                
025100     PERFORM  AA015-READ-NEXT-TRANS.                              
025200 AA020-EXIT.  EXIT SECTION.                                       
025300*                                                                 
025400 AA030-ADD-USER           SECTION.                                
025500**********************************************                    
025600*    New row - no index to exclude from the duplicate scans.      
025700     MOVE     SPACES TO WS-Reject-Reason.                         
025800     SET      WS-Exclude-Sw TO "N".                               
025900     MOVE     Usx-Name TO WS-Scan-Name.                           
026000     PERFORM  AA050-CHECK-NAME-DUP THRU AA050-EXIT.               
026100     IF       WS-Name-Is-Dup                                      
026200              MOVE     "DUPLICATE USER NAME" TO                   
026300                       WS-Reject-Reason                           
026400     END-IF.                                                      
026500     IF       WS-Reject-Reason = SPACES AND                       
026600                       Usx-Email NOT = SPACES                     
026700              MOVE     Usx-Email TO WS-Scan-Email                 
026800              PERFORM  AA055-CHECK-EMAIL-DUP THRU AA055-EXIT      
026900              IF   WS-Email-Is-Dup                                
027000                   MOVE "DUPLICATE E-MAIL" TO                     
027100                        WS-Reject-Reason                          
027200              END-IF                                              
027300     END-IF.                                                      
027400     IF       WS-Reject-Reason = SPACES                           
027500              PERFORM  AA038-INSERT-USER THRU AA038-EXIT          
027600              ADD      1 TO WS-Applied-Count                      
027700         ELSE                                                     
027800              MOVE     "USER"        TO Err-Tran-Type             
027900              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
028000     END-IF.                                                      
028100 AA030-EXIT.  EXIT SECTION.                                       
028200*                                                                 
028300 AA033-FIND-USER          SECTION.                                
028400**********************************************                    
028500*    Binary search - the user table is in Usr-Id order.           
028600     SET      WS-Usr-Not-Found TO TRUE.                           
028700     IF       WS-Usr-Table-Count NOT = ZERO                       
028800              SEARCH ALL WS-Usr-Entry                             
028900                  AT END SET WS-Usr-Not-Found TO TRUE             
029000                  WHEN TU-Usr-Id(UU-Ix) = Usx-Id                  
029100                       SET WS-Usr-Found TO TRUE                   
029200              END-SEARCH                                          
029300     END-IF.                                                      
029400 AA033-EXIT.  EXIT SECTION.                                       
029500*                                                                 
029600 AA038-INSERT-USER        SECTION.                                
029700**********************************************                    
029800*    Table stays in Usr-Id order - find where the new row         
029900*    belongs, open a gap by shifting the tail up.                 
030000     SET      UU-Ix TO 1.                                         
030100     SET      WS-Scan-More TO TRUE.                               
030200     PERFORM  AA039-TEST-INSERT-SLOT THRU AA039-EXIT              
030300              UNTIL UU-Ix > WS-Usr-Table-Count                    
030400                    OR NOT WS-Scan-More.                          
030500     PERFORM  AA039A-SHIFT-ONE-ROW-UP THRU AA039A-EXIT            
030600              VARYING UU-Ix2 FROM WS-Usr-Table-Count BY -1        
030700              UNTIL UU-Ix2 < UU-Ix.                               
030800     MOVE     Usx-Id        TO TU-Usr-Id(UU-Ix).                  
030900     MOVE     Usx-Name      TO TU-Usr-Name(UU-Ix).                
031000     MOVE     Usx-Password  TO TU-Usr-Password(UU-Ix).            
031100     MOVE     Usx-Email     TO TU-Usr-Email(UU-Ix).               
031200     IF       Usx-Role = SPACES                                   
031300              MOVE     "USER"      TO TU-Usr-Role(UU-Ix)          
031400         ELSE                                                     
031500              MOVE     Usx-Role    TO TU-Usr-Role(UU-Ix)          
031600     END-IF.                                                      
031700     ADD      1 TO WS-Usr-Table-Count.                            
031800 AA038-EXIT.  EXIT SECTION.                                       
031900*                                                                 
032000 AA039-TEST-INSERT-SLOT   SECTION.                                
032100**********************************************                    
032200     IF       TU-Usr-Id(UU-Ix) > Usx-Id                           
032300              SET      WS-Scan-More TO FALSE                      
032400         ELSE                                                     
032500              SET      UU-Ix UP BY 1                              
032600     END-IF.                                                      
032700 AA039-EXIT.  EXIT SECTION.                                       
032800*                                                                 
032900 AA039A-SHIFT-ONE-ROW-UP  SECTION.                                
033000**********************************************                    
033100     MOVE     WS-Usr-Entry(UU-Ix2) TO WS-Usr-Entry(UU-Ix2 + 1).   
033200 AA039A-EXIT.  EXIT SECTION.                                      
033300*                                                                 
033400 AA040-UPDATE-USER        SECTION.                                
033500**********************************************                    
033600*    An UPDATE excludes its own row from the duplicate scans -    
033700*    the new name/e-mail is only a problem if some other row      
033800*    already holds it.                                            
033900     MOVE     SPACES TO WS-Reject-Reason.                         
034000     PERFORM  AA033-FIND-USER THRU AA033-EXIT.                    
034100     IF       WS-Usr-Not-Found                                    
034200              MOVE     "USER RECORD NOT FOUND" TO                 
034300                       WS-Reject-Reason                           
034400     END-IF.                                                      
034500     IF       WS-Reject-Reason = SPACES                           
034600              SET      WS-Exclude-Active TO TRUE                  
034700              SET      WS-Exclude-Ix TO UU-Ix                     
034800              IF   Usx-Name NOT = SPACES AND                      
034900                            Usx-Name NOT = TU-Usr-Name(UU-Ix)     
035000                   MOVE Usx-Name TO WS-Scan-Name                  
035100                   PERFORM AA050-CHECK-NAME-DUP THRU AA050-EXIT   
035200                   IF   WS-Name-Is-Dup                            
035300                        MOVE "DUPLICATE USER NAME" TO             
035400                             WS-Reject-Reason                     
035500                   END-IF                                         
035600              END-IF                                              
035700     END-IF.                                                      
035800     IF       WS-Reject-Reason = SPACES AND                       
035900                       Usx-Email NOT = SPACES AND                 
036000                       Usx-Email NOT = TU-Usr-Email(UU-Ix)        
036100              MOVE     Usx-Email TO WS-Scan-Email                 
036200              PERFORM  AA055-CHECK-EMAIL-DUP THRU AA055-EXIT      
036300              IF   WS-Email-Is-Dup                                
036400                   MOVE "DUPLICATE E-MAIL" TO                     
036500                        WS-Reject-Reason                          
036600              END-IF                                              
036700     END-IF.                                                      
036800     SET      WS-Exclude-Sw TO "N".                               
036900     IF       WS-Reject-Reason = SPACES                           
037000              IF   Usx-Name NOT = SPACES                          
037100                   MOVE Usx-Name TO TU-Usr-Name(UU-Ix)            
037200              END-IF                                              
037300              IF   Usx-Email NOT = SPACES                         
037400                   MOVE Usx-Email TO TU-Usr-Email(UU-Ix)          
037500              END-IF                                              
037600              IF   Usx-Role NOT = SPACES                          
037700                   MOVE Usx-Role TO TU-Usr-Role(UU-Ix)            
037800              END-IF                                              
037900              IF   Usx-Password NOT = SPACES                      
038000                   MOVE Usx-Password TO                           
038100                        TU-Usr-Password(UU-Ix)                    
038200              END-IF                                              
038300              ADD  1 TO WS-Applied-Count                          
038400         ELSE                                                     
038500              MOVE     "USER"        TO Err-Tran-Type             
038600              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
038700     END-IF.                                                      
038800 AA040-EXIT.  EXIT SECTION.                                       
038900*                                                                 
039000 AA050-CHECK-NAME-DUP     SECTION.                                
039100**********************************************                    
039200*    Linear scan - name has no natural tie to Usr-Id order.       
039300     SET      WS-Name-Dup-Sw TO "N".                              
039400     PERFORM  AA051-TEST-ONE-NAME THRU AA051-EXIT                 
039500              VARYING UU-Ix2 FROM 1 BY 1                          
039600              UNTIL UU-Ix2 > WS-Usr-Table-Count.                  
039700 AA050-EXIT.  EXIT SECTION.                                       
039800*                                                                 
039900 AA051-TEST-ONE-NAME      SECTION.                                
040000**********************************************                    
040100     IF       TU-Usr-Name(UU-Ix2) = WS-Scan-Name                  
040200              IF   NOT WS-Exclude-Active OR                       
040300                       UU-Ix2 NOT = WS-Exclude-Ix                 
040400                   SET  WS-Name-Is-Dup TO TRUE                    
040500              END-IF                                              
040600     END-IF.                                                      
040700 AA051-EXIT.  EXIT SECTION.                                       
040800*                                                                 
040900 AA055-CHECK-EMAIL-DUP    SECTION.                                
041000**********************************************                    
041100*    Linear scan - e-mail has no natural tie to Usr-Id order.     
041200     SET      WS-Email-Dup-Sw TO "N".                             
041300     PERFORM  AA056-TEST-ONE-EMAIL THRU AA056-EXIT                
041400              VARYING UU-Ix2 FROM 1 BY 1                          
041500              UNTIL UU-Ix2 > WS-Usr-Table-Count.                  
041600 AA055-EXIT.  EXIT SECTION.                                       
041700*                                                                 
041800 AA056-TEST-ONE-EMAIL     SECTION.                                
041900**********************************************                    
042000     IF       TU-Usr-Email(UU-Ix2) = WS-Scan-Email                
042100              IF   NOT WS-Exclude-Active OR                       
042200                       UU-Ix2 NOT = WS-Exclude-Ix                 
042300                   SET  WS-Email-Is-Dup TO TRUE                   
042400              END-IF                                              
042500     END-IF.                                                      
042600 AA056-EXIT.  EXIT SECTION.                                       
042700*                                                                 
042800 AA080-WRITE-TRAILER      SECTION.                                
042900**********************************************                    
043000     MOVE     WS-Applied-Count TO WS-Trail-Applied.               
043100     MOVE     WS-Todays-Mm2    TO WS-Trail-Run-Mm.                
043200     MOVE     WS-Todays-Dd2    TO WS-Trail-Run-Dd.                
043300     MOVE     WS-Todays-Century TO WS-Trail-Run-Cc.               
043400     MOVE     WS-Todays-Yy2    TO WS-Trail-Run-Yy.                
043500     MOVE     WS-Trailer-Line TO PY-Error-Line.                   
043600     WRITE    PY-Error-Line.                                      
043700 AA080-EXIT.  EXIT SECTION.                                       
043800*                                                                 
043900 AA090-REWRITE-USER       SECTION.                                
044000**********************************************                    
044100*    Table now holds every current row, in order - write the      
044200*    whole thing out as the new USER-FILE generation.             
044300     OPEN     OUTPUT PY-User-File.                                
044400     IF       PY-Usr-Status NOT = "00"                            
044500              DISPLAY  PY023 PY-Usr-Status                        
044600              MOVE     16 TO RETURN-CODE                          
044700              GOBACK                                              
044800     END-IF.                                                      
044900     PERFORM  AA091-WRITE-ONE-USER THRU AA091-EXIT                
045000              VARYING UU-Ix FROM 1 BY 1                           
045100              UNTIL UU-Ix > WS-Usr-Table-Count.                   
045200     CLOSE    PY-User-File.                                       
045300 AA090-EXIT.  EXIT SECTION.                                       
045400*                                                                 
045500 AA091-WRITE-ONE-USER     SECTION.                                
045600**********************************************                    
045700     MOVE     TU-Usr-Id(UU-Ix)       TO Usr-Id.                   
045800     MOVE     TU-Usr-Name(UU-Ix)     TO Usr-Name.                 
045900     MOVE     TU-Usr-Password(UU-Ix) TO Usr-Password.             
046000     MOVE     TU-Usr-Email(UU-Ix)    TO Usr-Email.                
046100     MOVE     TU-Usr-Role(UU-Ix)     TO Usr-Role.                 
046200     WRITE    PY-User-Record.                                     
046300 AA091-EXIT.  EXIT SECTION.                                       
046400*                                                                 
046500 ZZ090-WRITE-ERROR        SECTION.                                
046600**********************************************                    
046700     ADD      1 TO WS-Reject-Count.                               
046800     MOVE     Usx-Id TO Err-Key-1.                                
046900     MOVE     Usx-Name TO Err-Key-2.                              
047000     MOVE     WS-Reject-Reason TO Err-Reason.                     
047100     WRITE    PY-Error-Line.                                      
047200 ZZ090-EXIT.  EXIT SECTION.                                       
047300*                                                                 
