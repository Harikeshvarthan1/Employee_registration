000100******************************************************************
000200*    Applewood Computers Accounting System - Payroll Module       
000300*                                                                 
000400*    Loan repayment posting.  Applies ADD, UPDATE and DELETE      
000500*    transactions from REPAYMENT-TRANS against REPAYMENT-FILE,    
000600*    and flips the parent loan's status in LOAN-FILE as the       
000700*    cumulative repaid total crosses the principal.  Both masters 
000800*    are plain sequential files, loaded to table and rewritten    
000900*    whole - repayments are searched by Rpy-Id or by Rpy-Loan-Id, 
001000*    neither of which matches the file's own Loan-Id/Date order,  
001100*    so every repayment lookup is linear.                         
001200******************************************************************
001300 IDENTIFICATION           DIVISION.                               
001400 PROGRAM-ID.              PYLNRPY.                                
001500 AUTHOR.                  R J WESTBURY.                           
001600 INSTALLATION.            APPLEWOOD COMPUTERS.                    
001700 DATE-WRITTEN.            03/12/84.                               
001800 DATE-COMPILED.                                                   
001900 SECURITY.                CONFIDENTIAL - APPLEWOOD COMPUTERS.     
002000*                                                                 
002100*Files used -                                                     
002200*    LOAN-FILE        IN/OUT - loan master, status                
002300*      flipped/rewritten                                          
002400*    REPAYMENT-FILE   IN/OUT - repayment master, rewritten        
002500*    REPAYMENT-TRANS  IN     - posting transactions               
002600*    ERROR-LOG        OUT    - rejected transactions              
002700*                                                                 
002800*Change log -                                                     
002900*    03/12/84 rjw -       Created - original CIS Cobol version.   
003000*    14/10/91 vbc -       Rewritten for the Micro Focus port.     
003100*    18/02/99 rjw Y2K-08  Year 2000 review - Rpy-Date confirmed   
003200*                         ccyymmdd.                               
003300*    11/03/26 rjw PY-917  Rebuilt as a standalone batch run for   
003400*                         the Employee Register project.          
003500*    02/04/26 rjw PY-919  Both masters are flat sequential - load 
003600*                         to table, key by table search.          
003700*    30/04/26 rjw PY-932  Dropped the repayment-date range check  
003800*                         added under PY-919 - no such rule was   
003900*                         ever specified and it was rejecting adds
004000*                         that should have gone straight through. 
004100*                                                                 
004200******************************************************************
004300*Copyright notice.  This program and its copybooks are part       
004400*of the Applewood Computers Accounting System and are             
004500*copyright (c) Vincent B Coen, 1976-2026 and later.               
004600*                                                                 
004700*Free software; redistribution and modification permitted         
004800*under the GNU General Public License, version 3 or later,        
004900*for personal and in-house business use only.  Repackaging or     
005000*resale requires the copyright holder's consent.                  
005100*                                                                 
005200*Distributed in the hope that it will be useful, but WITHOUT      
005300*ANY WARRANTY, without even the implied warranty of               
005400*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See        
005500*the file COPYING for the GNU General Public License.             
005600******************************************************************
005700*                                                                 
005800 ENVIRONMENT              DIVISION.                               
005900 COPY "envdiv.cob".                                               
006000 INPUT-OUTPUT             SECTION.                                
006100 FILE-CONTROL.                                                    
006200 COPY "selpylnr.cob".                                             
006300 COPY "selpyrpy.cob".                                             
006400 COPY "selpyrpx.cob".                                             
006500 COPY "selerlog.cob".                                             
006600*                                                                 
006700 DATA                     DIVISION.                               
006800 FILE                     SECTION.                                
006900 COPY "fdpylnr.cob".                                              
007000 COPY "fdpyrpy.cob".                                              
007100 COPY "fdpyrpx.cob".                                              
007200 COPY "fderlog.cob".                                              
007300*                                                                 
007400 WORKING-STORAGE          SECTION.                                
007500 77  Prog-Name               pic x(17) value "PYLNRPY (3.01.00)". 
007600*                                                                 
007700*Loan master, held in ascending Lnr-Id order - status can         
007800*flip active/inactive as repayments are posted, so the            
007900*whole file is rewritten at the end along with Repayment.         
008000 01  WS-Loan-Table.                                               
008100     03  WS-Lnr-Entry OCCURS 3000 TIMES                           
008200                  ASCENDING KEY IS TL-Lnr-Id                      
008300                  INDEXED BY LN-Ix.                               
008400         05  TL-Lnr-Id          pic 9(07).                        
008500         05  TL-Lnr-Emp-Id      pic 9(05).                        
008600         05  TL-Lnr-Date        pic 9(08).                        
008700         05  TL-Lnr-Amount      pic s9(07)v99.                    
008800         05  TL-Lnr-Reason      pic x(30).                        
008900         05  TL-Lnr-Status      pic x(08).                        
009000             88  TL-Lnr-Active            value "active  ".       
009100             88  TL-Lnr-Inactive          value "inactive".       
009200         05  filler             pic x(03).                        
009300*                                                                 
009400*Repayment master, held in the files own Loan-Id/Date             
009500*order, but a transaction quotes Rpy-Id (UPDATE/DELETE) or        
009600*Rpy-Loan-Id (the running-total scan) - neither matches the       
009700*table order, so both lookups are plain linear searches.          
009800 01  WS-Repayment-Table.                                          
009900     03  WS-Rpy-Entry OCCURS 5000 TIMES                           
010000                  INDEXED BY RP-Ix RP-Ix2.                        
010100         05  TR-Rpy-Id          pic 9(07).                        
010200         05  TR-Rpy-Loan-Id     pic 9(07).                        
010300         05  TR-Rpy-Emp-Id      pic 9(05).                        
010400         05  TR-Rpy-Amount      pic s9(07)v99.                    
010500         05  TR-Rpy-Date        pic 9(08).                        
010600         05  filler             pic x(01).                        
010700*                                                                 
010800 77  WS-Lnr-Table-Count      pic 9(04) comp value zero.           
010900 77  WS-Rpy-Table-Count      pic 9(04) comp value zero.           
011000*                                                                 
011100 01  WS-Switches.                                                 
011200     03  WS-Lnr-Eof             pic x     value "N".              
011300     88  Lnr-Eof                          value "Y".              
011400     03  WS-Rpy-Eof             pic x     value "N".              
011500     88  Rpy-Eof                          value "Y".              
011600     03  WS-Rpx-Eof             pic x     value "N".              
011700     88  Rpx-Eof                          value "Y".              
011800     03  WS-Lnr-Found-Sw        pic x     value "N".              
011900     88  WS-Lnr-Found                     value "Y".              
012000     88  WS-Lnr-Not-Found                 value "N".              
012100     03  WS-Rpy-Found-Sw        pic x     value "N".              
012200     88  WS-Rpy-Found                     value "Y".              
012300     88  WS-Rpy-Not-Found                 value "N".              
012400     03  WS-Scan-More-Sw        pic x     value "Y".              
012500     88  WS-Scan-More                     value "Y".              
012600     03  WS-Exclude-Sw          pic x     value "N".              
012700     88  WS-Exclude-Active                value "Y".              
012800     03  filler                 pic x(01).                        
012900*                                                                 
013000 01  WS-Counts               comp-3.                              
013100     03  WS-Applied-Count       pic 9(05) value zero.             
013200     03  WS-Reject-Count        pic 9(05) value zero.             
013300     03  filler                 pic 9(01) value zero.             
013400*                                                                 
013500*Working fields for the running-total scan and the                
013600*repayment ceiling check shared by ADD and UPDATE.                
013700 01  WS-Total-Work.                                               
013800     03  WS-Scan-Loan-Id        pic 9(07).                        
013900     03  WS-Excl-Rpy-Id         pic 9(07).                        
014000     03  WS-Total-Repaid        pic s9(07)v99.                    
014100     03  WS-New-Total           pic s9(07)v99.                    
014200     03  WS-Max-Allowed         pic s9(07)v99.                    
014300     03  filler                 pic x(01).                        
014400 77  WS-Max-Edit             pic z,zzz,zz9.99.                    
014500*                                                                 
014600 01  Error-Messages.                                              
014700     03  PY009  pic x(28) value "PY009 LOAN-FILE OPEN FAIL  ".    
014800     03  PY012  pic x(28) value "PY012 REPAYMENT OPEN FAIL  ".    
014900     03  PY013  pic x(28) value "PY013 RPY-TRANS OPEN FAIL  ".    
015000     03  PY003  pic x(28) value "PY003 ERROR-LOG OPEN FAIL ".     
015100     03  PY014  pic x(28) value "PY014 REPAYMENT REWRT FAIL ".    
015200     03  PY015  pic x(28) value "PY015 LOAN-FILE REWRT FAIL ".    
015300     03  filler                pic x(01).                         
015400*                                                                 
015500 01  WS-Reject-Reason         pic x(60).                          
015600*                                                                 
015700 01  WS-Todays-Date-6      pic 9(06).                             
015800 01  WS-Todays-6-Parts redefines WS-Todays-Date-6.                
015900     03  WS-Todays-Yy         pic 9(02).                          
016000     03  WS-Todays-Mm         pic 9(02).                          
016100     03  WS-Todays-Dd         pic 9(02).                          
016200 01  WS-Todays-Date-Bin   pic 9(08) value zero.                   
016300 01  WS-Todays-Date-Parts redefines WS-Todays-Date-Bin.           
016400     03  WS-Todays-Century    pic 9(02).                          
016500     03  WS-Todays-Yy2        pic 9(02).                          
016600     03  WS-Todays-Mm2        pic 9(02).                          
016700     03  WS-Todays-Dd2        pic 9(02).                          
016800*                                                                 
016900 PROCEDURE                DIVISION.                               
017000*                                                                 
017100 AA000-MAIN               SECTION.                                
017200**********************************************                    
017300     PERFORM  AA002-GET-TODAYS-DATE.                              
017400     PERFORM  AA005-LOAD-LOAN-TABLE.                              
017500     PERFORM  AA007-LOAD-REPAYMENT-TABLE.                         
017600     PERFORM  AA010-OPEN-TRANS-FILES.                             
017700     PERFORM  AA020-PROCESS-TRANS THRU AA020-EXIT                 
017800              UNTIL Rpx-Eof.                                      
017900     CLOSE    PY-Repayment-Trans-File                             
018000              PY-Error-File.                                      
018100     PERFORM  AA090-REWRITE-REPAYMENT.                            
018200     PERFORM  AA095-REWRITE-LOAN.                                 
018300     GOBACK.                                                      
018400 AA000-EXIT.  EXIT SECTION.                                       
018500*                                                                 
018600 AA002-GET-TODAYS-DATE    SECTION.                                
018700**********************************************                    
018800*    Two-digit ACCEPT FROM DATE, windowed into ccyymmdd -         
018900*    reviewed under Y2K and left as the shop standard.            
019000     ACCEPT   WS-Todays-Date-6 FROM DATE.                         
019100     IF       WS-Todays-Yy < 50                                   
019200              MOVE     20 TO WS-Todays-Century                    
019300         ELSE                                                     
019400              MOVE     19 TO WS-Todays-Century                    
019500     END-IF.                                                      
019600     MOVE     WS-Todays-Yy TO WS-Todays-Yy2.                      
019700     MOVE     WS-Todays-Mm TO WS-Todays-Mm2.                      
019800     MOVE     WS-Todays-Dd TO WS-Todays-Dd2.                      
019900 AA002-EXIT.  EXIT SECTION.                                       
020000*                                                                 
020100 AA005-LOAD-LOAN-TABLE    SECTION.                                
020200**********************************************                    
020300     OPEN     INPUT PY-Loan-File.                                 
020400     IF       PY-Lnr-Status NOT = "00"                            
020500              DISPLAY  PY009 PY-Lnr-Status                        
020600              MOVE     16 TO RETURN-CODE                          
020700              GOBACK                                              
020800     END-IF.                                                      
020900     PERFORM  AA006-LOAD-ONE-LOAN THRU AA006-EXIT                 
021000              UNTIL Lnr-Eof.                                      
021100     CLOSE    PY-Loan-File.                                       
021200 AA005-EXIT.  EXIT SECTION.                                       
021300*                                                                 
021400 AA006-LOAD-ONE-LOAN      SECTION.                                
021500**********************************************                    
021600     READ     PY-Loan-File                                        
021700              AT END SET Lnr-Eof TO TRUE                          
021800              NOT AT END                                          
021900                  ADD  1 TO WS-Lnr-Table-Count                    
022000                  SET  LN-Ix TO WS-Lnr-Table-Count                
022100                  MOVE Lnr-Id     TO TL-Lnr-Id(LN-Ix)             
022200                  MOVE Lnr-Emp-Id TO TL-Lnr-Emp-Id(LN-Ix)         
022300                  MOVE Lnr-Date   TO TL-Lnr-Date(LN-Ix)           
022400                  MOVE Lnr-Amount TO TL-Lnr-Amount(LN-Ix)         
022500                  MOVE Lnr-Reason TO TL-Lnr-Reason(LN-Ix)         
022600                  MOVE Lnr-Status TO TL-Lnr-Status(LN-Ix)         
022700     END-READ.                                                    
022800 AA006-EXIT.  EXIT SECTION.                                       
022900*                                                                 
023000 AA007-LOAD-REPAYMENT-TABLE SECTION.                              
023100**********************************************                    
023200     OPEN     INPUT PY-Repayment-File.                            
023300     IF       PY-Rpy-Status NOT = "00"                            
023400              DISPLAY  PY012 PY-Rpy-Status                        
023500              MOVE     16 TO RETURN-CODE                          
023600              GOBACK                                              
023700     END-IF.                                                      
023800     PERFORM  AA008-LOAD-ONE-REPAYMENT THRU AA008-EXIT            
023900              UNTIL Rpy-Eof.                                      
024000     CLOSE    PY-Repayment-File.                                  
024100 AA007-EXIT.  EXIT SECTION.                                       
024200*                                                                 
024300 AA008-LOAD-ONE-REPAYMENT SECTION.                                
024400**********************************************                    
024500     READ     PY-Repayment-File                                   
024600              AT END SET Rpy-Eof TO TRUE                          
024700              NOT AT END                                          
024800                  ADD  1 TO WS-Rpy-Table-Count                    
024900                  SET  RP-Ix TO WS-Rpy-Table-Count                
025000                  MOVE Rpy-Id       TO TR-Rpy-Id(RP-Ix)           
025100                  MOVE Rpy-Loan-Id  TO TR-Rpy-Loan-Id(RP-Ix)      
025200                  MOVE Rpy-Emp-Id   TO TR-Rpy-Emp-Id(RP-Ix)       
025300                  MOVE Rpy-Amount   TO TR-Rpy-Amount(RP-Ix)       
025400                  MOVE Rpy-Date     TO TR-Rpy-Date(RP-Ix)         
025500     END-READ.                                                    
025600 AA008-EXIT.  EXIT SECTION.                                       
025700*                                                                 
025800 AA010-OPEN-TRANS-FILES   SECTION.                                
025900**********************************************                    
026000     OPEN     INPUT PY-Repayment-Trans-File.                      
026100     IF       PY-Rpx-Status NOT = "00"                            
026200              DISPLAY  PY013 PY-Rpx-Status                        
026300              MOVE     16 TO RETURN-CODE                          
026400              GOBACK                                              
026500     END-IF.                                                      
026600     OPEN     OUTPUT PY-Error-File.                               
026700     IF       PY-Err-Status NOT = "00"                            
026800              DISPLAY  PY003 PY-Err-Status                        
026900              CLOSE    PY-Repayment-Trans-File                    
027000              MOVE     16 TO RETURN-CODE                          
027100              GOBACK                                              
027200     END-IF.                                                      
027300     PERFORM  AA015-READ-NEXT-TRANS.                              
027400 AA010-EXIT.  EXIT SECTION.                                       
027500*                                                                 
027600 AA015-READ-NEXT-TRANS    SECTION.                                
027700**********************************************                    
027800     READ     PY-Repayment-Trans-File                             
027900              AT END SET Rpx-Eof TO TRUE                          
028000     END-READ.                                                    
028100 AA015-EXIT.  EXIT SECTION.                                       
028200*                                                                 
028300 AA020-PROCESS-TRANS      SECTION.                                
028400**********************************************                    
028500     EVALUATE TRUE                                                
028600         WHEN Rpx-Add                                             
028700              PERFORM  AA030-ADD-REPAYMENT THRU AA030-EXIT        
028800         WHEN Rpx-Update                                          
028900              PERFORM  AA040-UPDATE-REPAYMENT THRU AA040-EXIT     
029000         WHEN Rpx-Delete                                          
029100              PERFORM  AA050-DELETE-REPAYMENT THRU AA050-EXIT     
029200         WHEN OTHER                                               
029300              MOVE     "UNKNOWN CODE" TO WS-Reject-Reason         
029400              MOVE     "REPAYMENT"   TO Err-Tran-Type             
029500              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
029600     END-EVALUATE.                                                
029700     PERFORM  AA015-READ-NEXT-TRANS.                              
029800 AA020-EXIT.  EXIT SECTION.                                       
029900*                                                                 
030000 AA030-ADD-REPAYMENT      SECTION.                                
030100**********************************************                    
030200     MOVE     SPACES TO WS-Reject-Reason.                         
030300     MOVE     Rpx-Loan-Id TO Lnr-Id.                              
030400     PERFORM  AA033-FIND-LOAN THRU AA033-EXIT.                    
030500     IF       WS-Lnr-Not-Found                                    
030600              MOVE     "LOAN NOT FOUND" TO WS-Reject-Reason       
030700         ELSE                                                     
030800              IF   NOT TL-Lnr-Active(LN-Ix)                       
030900                   MOVE "LOAN NOT ACTIVE" TO WS-Reject-Reason     
031000              ELSE IF Rpx-Emp-Id NOT = TL-Lnr-Emp-Id(LN-Ix)       
031100                   MOVE "EMPLOYEE DOES NOT MATCH LOAN" TO         
031200                        WS-Reject-Reason                          
031300              END-IF                                              
031400     END-IF.                                                      
031500     IF       WS-Reject-Reason = SPACES AND                       
031600                       Rpx-Amount NOT > ZERO                      
031700              MOVE     "AMOUNT MUST BE POSITIVE" TO               
031800                       WS-Reject-Reason                           
031900     END-IF.                                                      
032000     IF       WS-Reject-Reason = SPACES                           
032100              MOVE     Rpx-Loan-Id TO WS-Scan-Loan-Id             
032200              SET      WS-Exclude-Active TO FALSE                 
032300              PERFORM  AA060-TOTAL-REPAID THRU AA060-EXIT         
032400              COMPUTE  WS-New-Total = WS-Total-Repaid +           
032500                       Rpx-Amount                                 
032600              IF       WS-New-Total > TL-Lnr-Amount(LN-Ix)        
032700                       PERFORM AA065-REJECT-CEILING THRU          
032800                               AA065-EXIT                         
032900              END-IF                                              
033000     END-IF.                                                      
033100     IF       WS-Reject-Reason = SPACES                           
033200              PERFORM  AA038-INSERT-REPAYMENT THRU AA038-EXIT     
033300              IF       WS-New-Total >= TL-Lnr-Amount(LN-Ix)       
033400                       SET  TL-Lnr-Inactive(LN-Ix) TO TRUE        
033500              END-IF                                              
033600              ADD      1 TO WS-Applied-Count                      
033700         ELSE                                                     
033800              MOVE     "REPAYMENT"   TO Err-Tran-Type             
033900              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
034000     END-IF.                                                      
034100 AA030-EXIT.  EXIT SECTION.                                       
034200*                                                                 
034300 AA033-FIND-LOAN          SECTION.                                
034400**********************************************                    
034500*    Binary search - the loan table is in Lnr-Id order.           
034600     SET      WS-Lnr-Not-Found TO TRUE.                           
034700     IF       WS-Lnr-Table-Count NOT = ZERO                       
034800              SEARCH ALL WS-Lnr-Entry                             
034900                  AT END SET WS-Lnr-Not-Found TO TRUE             
035000                  WHEN TL-Lnr-Id(LN-Ix) = Lnr-Id                  
035100                       SET WS-Lnr-Found TO TRUE                   
035200              END-SEARCH                                          
035300     END-IF.                                                      
035400 AA033-EXIT.  EXIT SECTION.                                       
035500*                                                                 
035600 AA034-FIND-REPAYMENT-BY-ID SECTION.                              
035700**********************************************                    
035800*    Linear search by Rpy-Id - the table is kept in the           
035900*    files own Loan-Id/Date order, not repayment id order.        
036000     SET      WS-Rpy-Not-Found TO TRUE.                           
036100     SET      RP-Ix TO 1.                                         
036200     IF       WS-Rpy-Table-Count NOT = ZERO                       
036300              SEARCH   WS-Rpy-Entry                               
036400                  AT END SET WS-Rpy-Not-Found TO TRUE             
036500                  WHEN TR-Rpy-Id(RP-Ix) = Rpx-Id                  
036600                       SET WS-Rpy-Found TO TRUE                   
036700              END-SEARCH                                          
036800     END-IF.                                                      
036900 AA034-EXIT.  EXIT SECTION.                                       
037000*                                                                 
037100 AA038-INSERT-REPAYMENT   SECTION.                                
037200**********************************************                    
037300*    Table stays in Loan-Id/Date order - find where the new       
037400*    row belongs, open a gap by shifting the tail up one slot.    
037500     SET      RP-Ix TO 1.                                         
037600     SET      WS-Scan-More TO TRUE.                               
037700     PERFORM  AA039-TEST-INSERT-SLOT THRU AA039-EXIT              
037800              UNTIL RP-Ix > WS-Rpy-Table-Count                    
037900                    OR NOT WS-Scan-More.                          
038000     PERFORM  AA040A-SHIFT-ONE-ROW-UP THRU AA040A-EXIT            
038100              VARYING RP-Ix2 FROM WS-Rpy-Table-Count BY -1        
038200              UNTIL RP-Ix2 < RP-Ix.                               
038300     MOVE     Rpx-Id       TO TR-Rpy-Id(RP-Ix).                   
038400     MOVE     Rpx-Loan-Id  TO TR-Rpy-Loan-Id(RP-Ix).              
038500     MOVE     Rpx-Emp-Id   TO TR-Rpy-Emp-Id(RP-Ix).               
038600     MOVE     Rpx-Amount   TO TR-Rpy-Amount(RP-Ix).               
038700     IF       Rpx-Date = ZERO                                     
038800              MOVE WS-Todays-Date-Bin TO TR-Rpy-Date(RP-Ix)       
038900         ELSE                                                     
039000              MOVE Rpx-Date TO TR-Rpy-Date(RP-Ix)                 
039100     END-IF.                                                      
039200     ADD      1 TO WS-Rpy-Table-Count.                            
039300 AA038-EXIT.  EXIT SECTION.                                       
039400*                                                                 
039500 AA039-TEST-INSERT-SLOT   SECTION.                                
039600**********************************************                    
039700     IF       TR-Rpy-Loan-Id(RP-Ix) > Rpx-Loan-Id                 
039800              SET      WS-Scan-More TO FALSE                      
039900         ELSE                                                     
040000              IF   TR-Rpy-Loan-Id(RP-Ix) = Rpx-Loan-Id AND        
040100                       TR-Rpy-Date(RP-Ix) > Rpx-Date              
040200                   SET      WS-Scan-More TO FALSE                 
040300              ELSE                                                
040400                   SET      RP-Ix UP BY 1                         
040500              END-IF                                              
040600     END-IF.                                                      
040700 AA039-EXIT.  EXIT SECTION.                                       
040800*                                                                 
040900 AA040A-SHIFT-ONE-ROW-UP  SECTION.                                
041000**********************************************                    
041100     MOVE     WS-Rpy-Entry(RP-Ix2) TO WS-Rpy-Entry(RP-Ix2 + 1).   
041200 AA040A-EXIT.  EXIT SECTION.                                      
041300*                                                                 
041400 AA040-UPDATE-REPAYMENT   SECTION.                                
041500**********************************************                    
041600     MOVE     SPACES TO WS-Reject-Reason.                         
041700     PERFORM  AA034-FIND-REPAYMENT-BY-ID THRU AA034-EXIT.         
041800     IF       WS-Rpy-Not-Found                                    
041900              MOVE     "REPAYMENT NOT FOUND" TO WS-Reject-Reason  
042000     END-IF.                                                      
042100     IF       WS-Reject-Reason = SPACES                           
042200              MOVE     TR-Rpy-Loan-Id(RP-Ix) TO Lnr-Id            
042300              PERFORM  AA033-FIND-LOAN THRU AA033-EXIT            
042400              IF       WS-Lnr-Not-Found                           
042500                       MOVE "LOAN NOT FOUND" TO                   
042600                            WS-Reject-Reason                      
042700              END-IF                                              
042800     END-IF.                                                      
042900     IF       WS-Reject-Reason = SPACES                           
043000              MOVE     TR-Rpy-Loan-Id(RP-Ix) TO WS-Scan-Loan-Id   
043100              MOVE     TR-Rpy-Id(RP-Ix)  TO WS-Excl-Rpy-Id        
043200              SET      WS-Exclude-Active TO TRUE                  
043300              PERFORM  AA060-TOTAL-REPAID THRU AA060-EXIT         
043400              COMPUTE  WS-New-Total = WS-Total-Repaid +           
043500                       Rpx-Amount                                 
043600              IF       WS-New-Total > TL-Lnr-Amount(LN-Ix)        
043700                       PERFORM AA065-REJECT-CEILING THRU          
043800                               AA065-EXIT                         
043900              END-IF                                              
044000     END-IF.                                                      
044100     IF       WS-Reject-Reason = SPACES                           
044200              MOVE     Rpx-Amount TO TR-Rpy-Amount(RP-Ix)         
044300              IF       Rpx-Date NOT = ZERO                        
044400                       MOVE Rpx-Date TO TR-Rpy-Date(RP-Ix)        
044500              END-IF                                              
044600              IF       WS-New-Total >= TL-Lnr-Amount(LN-Ix)       
044700                       SET  TL-Lnr-Inactive(LN-Ix) TO TRUE        
044800                  ELSE                                            
044900                       SET  TL-Lnr-Active(LN-Ix) TO TRUE          
045000              END-IF                                              
045100              ADD      1 TO WS-Applied-Count                      
045200         ELSE                                                     
045300              MOVE     "REPAYMENT"   TO Err-Tran-Type             
045400              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
045500     END-IF.                                                      
045600 AA040-EXIT.  EXIT SECTION.                                       
045700*                                                                 
045800 AA050-DELETE-REPAYMENT   SECTION.                                
045900**********************************************                    
046000     MOVE     SPACES TO WS-Reject-Reason.                         
046100     PERFORM  AA034-FIND-REPAYMENT-BY-ID THRU AA034-EXIT.         
046200     IF       WS-Rpy-Not-Found                                    
046300              MOVE     "REPAYMENT NOT FOUND" TO WS-Reject-Reason  
046400     END-IF.                                                      
046500     IF       WS-Reject-Reason NOT = SPACES                       
046600              MOVE     "REPAYMENT"   TO Err-Tran-Type             
046700              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
046800              GO TO AA050-EXIT                                    
046900     END-IF.                                                      
047000     MOVE     TR-Rpy-Loan-Id(RP-Ix) TO Lnr-Id.                    
047100     MOVE     TR-Rpy-Loan-Id(RP-Ix) TO WS-Scan-Loan-Id.           
047200     PERFORM  AA042-SHIFT-ONE-ROW-DOWN THRU AA042-EXIT            
047300              VARYING RP-Ix2 FROM RP-Ix BY 1                      
047400              UNTIL RP-Ix2 >= WS-Rpy-Table-Count.                 
047500     SUBTRACT 1 FROM WS-Rpy-Table-Count.                          
047600     SET      WS-Exclude-Active TO FALSE.                         
047700     PERFORM  AA060-TOTAL-REPAID THRU AA060-EXIT.                 
047800     PERFORM  AA033-FIND-LOAN THRU AA033-EXIT.                    
047900     IF       WS-Lnr-Found AND TL-Lnr-Inactive(LN-Ix)             
048000                       AND WS-Total-Repaid <                      
048100                           TL-Lnr-Amount(LN-Ix)                   
048200              SET      TL-Lnr-Active(LN-Ix) TO TRUE               
048300     END-IF.                                                      
048400     ADD      1 TO WS-Applied-Count.                              
048500 AA050-EXIT.  EXIT SECTION.                                       
048600*                                                                 
048700 AA042-SHIFT-ONE-ROW-DOWN SECTION.                                
048800**********************************************                    
048900     MOVE     WS-Rpy-Entry(RP-Ix2 + 1) TO WS-Rpy-Entry(RP-Ix2).   
049000 AA042-EXIT.  EXIT SECTION.                                       
049100*                                                                 
049200 AA060-TOTAL-REPAID       SECTION.                                
049300**********************************************                    
049400*    Sums every repayment posted against WS-Scan-Loan-Id,         
049500*    excluding the one at WS-Excl-Rpy-Id when the switch is on -  
049600*    used by UPDATE to leave its own old amount out of the sum.   
049700     MOVE     ZERO TO WS-Total-Repaid.                            
049800     PERFORM  AA061-ACCUM-ONE-REPAYMENT THRU AA061-EXIT           
049900              VARYING RP-Ix FROM 1 BY 1                           
050000              UNTIL RP-Ix > WS-Rpy-Table-Count.                   
050100 AA060-EXIT.  EXIT SECTION.                                       
050200*                                                                 
050300 AA061-ACCUM-ONE-REPAYMENT SECTION.                               
050400**********************************************                    
050500     IF       TR-Rpy-Loan-Id(RP-Ix) = WS-Scan-Loan-Id AND         
050600                       (NOT WS-Exclude-Active OR                  
050700                        TR-Rpy-Id(RP-Ix) NOT = WS-Excl-Rpy-Id)    
050800              ADD      TR-Rpy-Amount(RP-Ix) TO WS-Total-Repaid    
050900     END-IF.                                                      
051000 AA061-EXIT.  EXIT SECTION.                                       
051100*                                                                 
051200 AA065-REJECT-CEILING     SECTION.                                
051300**********************************************                    
051400*    Builds the "MAX ALLOWED nnn.nn" reject text - the            
051500*    shops one place that edits money into an error line.         
051600     COMPUTE  WS-Max-Allowed = TL-Lnr-Amount(LN-Ix) -             
051700              WS-Total-Repaid.                                    
051800     MOVE     WS-Max-Allowed TO WS-Max-Edit.                      
051900     STRING   "REPAYMENT EXCEEDS LOAN - MAX ALLOWED "             
052000                DELIMITED BY SIZE                                 
052100              WS-Max-Edit    DELIMITED BY SIZE                    
052200              INTO WS-Reject-Reason.                              
052300 AA065-EXIT.  EXIT SECTION.                                       
052400*                                                                 
052500 AA090-REWRITE-REPAYMENT  SECTION.                                
052600**********************************************                    
052700*    Table now holds every current row, in order - write the      
052800*    whole thing out as the new REPAYMENT-FILE generation.        
052900     OPEN     OUTPUT PY-Repayment-File.                           
053000     IF       PY-Rpy-Status NOT = "00"                            
053100              DISPLAY  PY014 PY-Rpy-Status                        
053200              MOVE     16 TO RETURN-CODE                          
053300              GOBACK                                              
053400     END-IF.                                                      
053500     PERFORM  AA091-WRITE-ONE-REPAYMENT THRU AA091-EXIT           
053600              VARYING RP-Ix FROM 1 BY 1                           
053700              UNTIL RP-Ix > WS-Rpy-Table-Count.                   
053800     CLOSE    PY-Repayment-File.                                  
053900 AA090-EXIT.  EXIT SECTION.                                       
054000*                                                                 
054100 AA091-WRITE-ONE-REPAYMENT SECTION.                               
054200**********************************************                    
054300     MOVE     TR-Rpy-Id(RP-Ix)      TO Rpy-Id.                    
054400     MOVE     TR-Rpy-Loan-Id(RP-Ix) TO Rpy-Loan-Id.               
054500     MOVE     TR-Rpy-Emp-Id(RP-Ix)  TO Rpy-Emp-Id.                
054600     MOVE     TR-Rpy-Amount(RP-Ix)  TO Rpy-Amount.                
054700     MOVE     TR-Rpy-Date(RP-Ix)    TO Rpy-Date.                  
054800     WRITE    PY-Repayment-Record.                                
054900 AA091-EXIT.  EXIT SECTION.                                       
055000*                                                                 
055100 AA095-REWRITE-LOAN       SECTION.                                
055200**********************************************                    
055300*    Table now carries any status flips made above - write the    
055400*    whole thing out as the new LOAN-FILE generation.             
055500     OPEN     OUTPUT PY-Loan-File.                                
055600     IF       PY-Lnr-Status NOT = "00"                            
055700              DISPLAY  PY015 PY-Lnr-Status                        
055800              MOVE     16 TO RETURN-CODE                          
055900              GOBACK                                              
056000     END-IF.                                                      
056100     PERFORM  AA096-WRITE-ONE-LOAN THRU AA096-EXIT                
056200              VARYING LN-Ix FROM 1 BY 1                           
056300              UNTIL LN-Ix > WS-Lnr-Table-Count.                   
056400     CLOSE    PY-Loan-File.                                       
056500 AA095-EXIT.  EXIT SECTION.                                       
056600*                                                                 
056700 AA096-WRITE-ONE-LOAN     SECTION.                                
056800**********************************************                    
056900     MOVE     TL-Lnr-Id(LN-Ix)     TO Lnr-Id.                     
057000     MOVE     TL-Lnr-Emp-Id(LN-Ix) TO Lnr-Emp-Id.                 
057100     MOVE     TL-Lnr-Date(LN-Ix)   TO Lnr-Date.                   
057200     MOVE     TL-Lnr-Amount(LN-Ix) TO Lnr-Amount.                 
057300     MOVE     TL-Lnr-Reason(LN-Ix) TO Lnr-Reason.                 
057400     MOVE     TL-Lnr-Status(LN-Ix) TO Lnr-Status.                 
057500     WRITE    PY-Loan-Record.                                     
057600 AA096-EXIT.  EXIT SECTION.                                       
057700*                                                                 
057800 ZZ090-WRITE-ERROR        SECTION.                                
057900**********************************************                    
058000     ADD      1 TO WS-Reject-Count.                               
058100     MOVE     Rpx-Id TO Err-Key-1.                                
058200     MOVE     Rpx-Loan-Id TO Err-Key-2.                           
058300     MOVE     WS-Reject-Reason TO Err-Reason.                     
058400     WRITE    PY-Error-Line.                                      
058500 ZZ090-EXIT.  EXIT SECTION.                                       
058600*                                                                 
