000100******************************************************************
000200*    Applewood Computers Accounting System - Payroll Module       
000300*                                                                 
000400*    Attendance pricing.  Applies ADD, UPDATE and OVERTIME-UPDATE 
000500*    transactions from ATTENDANCE-TRANS against ATTENDANCE-FILE,  
000600*    pricing each day's pay from the employee's base salary. Both 
000700*    masters are plain sequential files, held in Emp-Id order and 
000800*    Emp-Id/Date order respectively, so lookups are done by table 
000900*    search, never by keyed read.                                 
001000******************************************************************
001100 IDENTIFICATION           DIVISION.                               
001200 PROGRAM-ID.              PYATTPR.                                
001300 AUTHOR.                  R J WESTBURY.                           
001400 INSTALLATION.            APPLEWOOD COMPUTERS.                    
001500 DATE-WRITTEN.            03/11/84.                               
001600 DATE-COMPILED.                                                   
001700 SECURITY.                CONFIDENTIAL - APPLEWOOD COMPUTERS.     
001800*                                                                 
001900*Files used -                                                     
002000*    EMPLOYEE-MASTER   IN     - base salary/active lookup         
002100*    ATTENDANCE-FILE   IN/OUT - daily attendance, rewritten       
002200*    ATTENDANCE-TRANS  IN     - pricing transactions              
002300*    ERROR-LOG         OUT    - rejected transactions             
002400*                                                                 
002500*Change log -                                                     
002600*    03/11/84 rjw -       Created - original CIS Cobol version.   
002700*    14/09/91 vbc -       Widened the overtime description fields.
002800*    11/02/99 rjw Y2K-05  Year 2000 review - dates already        
002900*                         ccyymmdd.                               
003000*    11/03/26 rjw PY-915  Rebuilt as a standalone batch run for   
003100*                         the Employee Register project.          
003200*    02/04/26 rjw PY-919  Both masters are flat sequential - load 
003300*                         to table, key by table search.          
003400*    30/04/26 rjw PY-930  AA040-UPDATE-ATTENDANCE didn't re-test  
003500*                         WS-Reject-Reason after AA060-PRICE-DAY, 
003600*                         so a bad ATX-STATUS on an UPDATE still  
003700*                         applied the stale priced salary and     
003800*                         counted as applied.  Now re-checked the 
003900*                         same way AA030-ADD-ATTENDANCE already   
004000*                         does.                                   
004100*    30/04/26 rjw PY-932  Dropped the attendance-date range check 
004200*                         added under PY-919 - no such rule was   
004300*                         ever specified and it was rejecting adds
004400*                         that should have gone straight through. 
004500*                                                                 
004600******************************************************************
004700*Copyright notice.  This program and its copybooks are part       
004800*of the Applewood Computers Accounting System and are             
004900*copyright (c) Vincent B Coen, 1976-2026 and later.               
005000*                                                                 
005100*Free software; redistribution and modification permitted         
005200*under the GNU General Public License, version 3 or later,        
005300*for personal and in-house business use only.  Repackaging or     
005400*resale requires the copyright holder's consent.                  
005500*                                                                 
005600*Distributed in the hope that it will be useful, but WITHOUT      
005700*ANY WARRANTY, without even the implied warranty of               
005800*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See        
005900*the file COPYING for the GNU General Public License.             
006000******************************************************************
006100*                                                                 
006200 ENVIRONMENT              DIVISION.                               
006300 COPY "envdiv.cob".                                               
006400 INPUT-OUTPUT             SECTION.                                
006500 FILE-CONTROL.                                                    
006600 COPY "selpyemp.cob".                                             
006700 COPY "selpyadr.cob".                                             
006800 COPY "selpyadx.cob".                                             
006900 COPY "selerlog.cob".                                             
007000*                                                                 
007100 DATA                     DIVISION.                               
007200 FILE                     SECTION.                                
007300 COPY "fdpyemp.cob".                                              
007400 COPY "fdpyadr.cob".                                              
007500 COPY "fdpyadx.cob".                                              
007600 COPY "fderlog.cob".                                              
007700*                                                                 
007800 WORKING-STORAGE          SECTION.                                
007900 77  Prog-Name               pic x(17) value "PYATTPR (3.02.00)". 
008000*                                                                 
008100*Employee master, held for the active-check and the base          
008200*salary rate - loaded once, searched, never rewritten.            
008300 01  WS-Employee-Table.                                           
008400     03  WS-Emp-Entry OCCURS 4000 TIMES                           
008500                  ASCENDING KEY IS TE-Emp-Id                      
008600                  INDEXED BY EE-Ix.                               
008700         05  TE-Emp-Id          pic 9(05).                        
008800         05  TE-Emp-Base-Salary pic s9(07)v99.                    
008900         05  TE-Emp-Status      pic x(08).                        
009000             88  TE-Emp-Active            value "active  ".       
009100         05  filler             pic x(02).                        
009200*                                                                 
009300*Attendance master, held in Emp-Id/Date order to match the        
009400*file on disk - table search stands in for keyed access.          
009500 01  WS-Attendance-Table.                                         
009600     03  WS-Atd-Entry OCCURS 8000 TIMES                           
009700                  INDEXED BY AA-Ix AA-Ix2.                        
009800         05  TA-Atd-Id          pic 9(07).                        
009900         05  TA-Atd-Emp-Id      pic 9(05).                        
010000         05  TA-Atd-Date        pic 9(08).                        
010100         05  TA-Atd-Status      pic x(08).                        
010200             88  TA-Atd-Present           value "present ".       
010300             88  TA-Atd-Absent            value "absent  ".       
010400             88  TA-Atd-Halfday           value "halfday ".       
010500             88  TA-Atd-Overtime          value "overtime".       
010600         05  TA-Atd-Ot-Desc     pic x(30).                        
010700         05  TA-Atd-Ot-Salary   pic s9(07)v99.                    
010800         05  TA-Atd-Ot-Hours    pic s9(03)v99.                    
010900         05  TA-Atd-Desc        pic x(30).                        
011000         05  TA-Atd-Total-Salary pic s9(07)v99.                   
011100         05  filler             pic x(02).                        
011200*                                                                 
011300 77  WS-Emp-Table-Count      pic 9(04) comp value zero.           
011400 77  WS-Atd-Table-Count      pic 9(04) comp value zero.           
011500*                                                                 
011600 01  WS-Switches.                                                 
011700     03  WS-Emp-Eof             pic x     value "N".              
011800     88  Emp-Eof                          value "Y".              
011900     03  WS-Atd-Eof             pic x     value "N".              
012000     88  Atd-Eof                          value "Y".              
012100     03  WS-Atx-Eof             pic x     value "N".              
012200     88  Atx-Eof                          value "Y".              
012300     03  WS-Emp-Found-Sw        pic x     value "N".              
012400     88  WS-Emp-Found                     value "Y".              
012500     88  WS-Emp-Not-Found                 value "N".              
012600     03  WS-Atd-Found-Sw        pic x     value "N".              
012700     88  WS-Atd-Found                     value "Y".              
012800     88  WS-Atd-Not-Found                 value "N".              
012900     03  WS-Scan-More-Sw        pic x     value "Y".              
013000     88  WS-Scan-More                     value "Y".              
013100     03  filler                 pic x(01).                        
013200*                                                                 
013300 01  WS-Counts               comp-3.                              
013400     03  WS-Applied-Count       pic 9(05) value zero.             
013500     03  WS-Reject-Count        pic 9(05) value zero.             
013600     03  filler                 pic 9(01) value zero.             
013700*                                                                 
013800 01  WS-Price-Work.                                               
013900     03  WS-Price-Status        pic x(08).                        
014000     03  WS-Price-Ot-Salary     pic s9(07)v99.                    
014100     03  WS-Price-Base-Salary   pic s9(07)v99.                    
014200     03  filler                 pic x(01).                        
014300*                                                                 
014400 77  WS-Priced-Salary         pic s9(07)v99 value zero.           
014500*                                                                 
014600 01  Error-Messages.                                              
014700     03  PY001  pic x(28) value "PY001 EMP-MASTER OPEN FAIL".     
014800     03  PY005  pic x(28) value "PY005 ATTENDANCE OPEN FAIL ".    
014900     03  PY006  pic x(28) value "PY006 ATTND-TRANS OPEN FAIL".    
015000     03  PY003  pic x(28) value "PY003 ERROR-LOG OPEN FAIL ".     
015100     03  PY007  pic x(28) value "PY007 ATTENDANCE REWRT FAIL".    
015200     03  filler                pic x(01).                         
015300*                                                                 
015400 01  WS-Reject-Reason         pic x(30).                          
015500*                                                                 
015600 01  WS-Trailer-Line.                                             
015700     03  filler                pic x(30) value                    
015800         "ATTENDANCE PRICING".                                    
015900     03  filler                pic x(01).                         
016000     03  WS-Trail-Applied       pic zz,zz9.                       
016100     03  filler                pic x(01) value ".".               
016200     03  filler                pic x(10) value                    
016300         "  RUN DATE ".                                           
016400     03  WS-Trail-Run-Mm        pic 99.                           
016500     03  filler                pic x(01) value "/".               
016600     03  WS-Trail-Run-Dd        pic 99.                           
016700     03  filler                pic x(01) value "/".               
016800     03  WS-Trail-Run-Cc        pic 99.                           
016900     03  WS-Trail-Run-Yy        pic 99.                           
017000*                                                                 
017100 01  WS-Todays-Date-6      pic 9(06).                             
017200 01  WS-Todays-6-Parts redefines WS-Todays-Date-6.                
017300     03  WS-Todays-Yy         pic 9(02).                          
017400     03  WS-Todays-Mm         pic 9(02).                          
017500     03  WS-Todays-Dd         pic 9(02).                          
017600 01  WS-Todays-Date-Bin   pic 9(08) value zero.                   
017700 01  WS-Todays-Date-Parts redefines WS-Todays-Date-Bin.           
017800     03  WS-Todays-Century    pic 9(02).                          
017900     03  WS-Todays-Yy2        pic 9(02).                          
018000     03  WS-Todays-Mm2        pic 9(02).                          
018100     03  WS-Todays-Dd2        pic 9(02).                          
018200*                                                                 
018300 PROCEDURE                DIVISION.                               
018400*                                                                 
018500 AA000-MAIN               SECTION.                                
018600**********************************************                    
018700     PERFORM  AA002-GET-TODAYS-DATE.                              
018800     PERFORM  AA005-LOAD-EMPLOYEE-TABLE.                          
018900     PERFORM  AA007-LOAD-ATTENDANCE-TABLE.                        
019000     PERFORM  AA010-OPEN-TRANS-FILES.                             
019100     PERFORM  AA020-PROCESS-TRANS THRU AA020-EXIT                 
019200              UNTIL Atx-Eof.                                      
019300     PERFORM  AA080-WRITE-TRAILER.                                
019400     CLOSE    PY-Attendance-Trans-File                            
019500              PY-Error-File.                                      
019600     PERFORM  AA085-REWRITE-ATTENDANCE.                           
019700     GOBACK.                                                      
019800 AA000-EXIT.  EXIT SECTION.                                       
019900*                                                                 
020000 AA002-GET-TODAYS-DATE    SECTION.                                
020100**********************************************                    
020200*    Two-digit ACCEPT FROM DATE, windowed into ccyymmdd -         
020300*    reviewed under Y2K and left as the shop standard.            
020400     ACCEPT   WS-Todays-Date-6 FROM DATE.                         
020500     IF       WS-Todays-Yy < 50                                   
020600              MOVE     20 TO WS-Todays-Century                    
020700         ELSE                                                     
020800              MOVE     19 TO WS-Todays-Century                    
020900     END-IF.                                                      
021000     MOVE     WS-Todays-Yy TO WS-Todays-Yy2.                      
021100     MOVE     WS-Todays-Mm TO WS-Todays-Mm2.                      
021200     MOVE     WS-Todays-Dd TO WS-Todays-Dd2.                      
021300 AA002-EXIT.  EXIT SECTION.                                       
021400*                                                                 
021500 AA005-LOAD-EMPLOYEE-TABLE SECTION.                               
021600**********************************************                    
021700     OPEN     INPUT PY-Employee-File.                             
021800     IF       PY-Emp-Status NOT = "00"                            
021900              DISPLAY  PY001 PY-Emp-Status                        
022000              MOVE     16 TO RETURN-CODE                          
022100              GOBACK                                              
022200     END-IF.                                                      
022300     PERFORM  AA006-LOAD-ONE-EMPLOYEE THRU AA006-EXIT             
022400              UNTIL Emp-Eof.                                      
022500     CLOSE    PY-Employee-File.                                   
022600 AA005-EXIT.  EXIT SECTION.                                       
022700*                                                                 
022800 AA006-LOAD-ONE-EMPLOYEE  SECTION.                                
022900**********************************************                    
023000     READ     PY-Employee-File                                    
023100              AT END SET Emp-Eof TO TRUE                          
023200              NOT AT END                                          
023300                  ADD  1 TO WS-Emp-Table-Count                    
023400                  SET  EE-Ix TO WS-Emp-Table-Count                
023500                  MOVE Emp-Id          TO TE-Emp-Id(EE-Ix)        
023600                  MOVE Emp-Base-Salary TO                         
023700                       TE-Emp-Base-Salary(EE-Ix)                  
023800                  MOVE Emp-Status      TO TE-Emp-Status(EE-Ix)    
023900     END-READ.                                                    
024000 AA006-EXIT.  EXIT SECTION.                                       
024100*                                                                 
024200 AA007-LOAD-ATTENDANCE-TABLE SECTION.                             
024300**********************************************                    
024400     OPEN     INPUT PY-Attendance-File.                           
024500     IF       PY-Atd-Status NOT = "00"                            
024600              DISPLAY  PY005 PY-Atd-Status                        
024700              MOVE     16 TO RETURN-CODE                          
024800              GOBACK                                              
024900     END-IF.                                                      
025000     PERFORM  AA008-LOAD-ONE-ATTENDANCE THRU AA008-EXIT           
025100              UNTIL Atd-Eof.                                      
025200     CLOSE    PY-Attendance-File.                                 
025300 AA007-EXIT.  EXIT SECTION.                                       
025400*                                                                 
025500 AA008-LOAD-ONE-ATTENDANCE SECTION.                               
025600**********************************************                    
025700     READ     PY-Attendance-File                                  
025800              AT END SET Atd-Eof TO TRUE                          
025900              NOT AT END                                          
026000                  ADD  1 TO WS-Atd-Table-Count                    
026100                  SET  AA-Ix TO WS-Atd-Table-Count                
026200                  MOVE Atd-Id           TO TA-Atd-Id(AA-Ix)       
026300                  MOVE Atd-Emp-Id       TO TA-Atd-Emp-Id(AA-Ix)   
026400                  MOVE Atd-Date         TO TA-Atd-Date(AA-Ix)     
026500                  MOVE Atd-Status       TO TA-Atd-Status(AA-Ix)   
026600                  MOVE Atd-Ot-Desc      TO TA-Atd-Ot-Desc(AA-Ix)  
026700                  MOVE Atd-Ot-Salary    TO                        
026800                       TA-Atd-Ot-Salary(AA-Ix)                    
026900                  MOVE Atd-Ot-Hours     TO                        
027000                       TA-Atd-Ot-Hours(AA-Ix)                     
027100                  MOVE Atd-Desc         TO TA-Atd-Desc(AA-Ix)     
027200                  MOVE Atd-Total-Salary TO                        
027300                       TA-Atd-Total-Salary(AA-Ix)                 
027400     END-READ.                                                    
027500 AA008-EXIT.  EXIT SECTION.                                       
027600*                                                                 
027700 AA010-OPEN-TRANS-FILES   SECTION.                                
027800**********************************************                    
027900     OPEN     INPUT PY-Attendance-Trans-File.                     
028000     IF       PY-Atx-Status NOT = "00"                            
028100              DISPLAY  PY006 PY-Atx-Status                        
028200              MOVE     16 TO RETURN-CODE                          
028300              GOBACK                                              
028400     END-IF.                                                      
028500     OPEN     OUTPUT PY-Error-File.                               
028600     IF       PY-Err-Status NOT = "00"                            
028700              DISPLAY  PY003 PY-Err-Status                        
028800              CLOSE    PY-Attendance-Trans-File                   
028900              MOVE     16 TO RETURN-CODE                          
029000              GOBACK                                              
029100     END-IF.                                                      
029200     PERFORM  AA015-READ-NEXT-TRANS.                              
029300 AA010-EXIT.  EXIT SECTION.                                       
029400*                                                                 
029500 AA015-READ-NEXT-TRANS    SECTION.                                
029600**********************************************                    
029700     READ     PY-Attendance-Trans-File                            
029800              AT END SET Atx-Eof TO TRUE                          
029900     END-READ.                                                    
030000 AA015-EXIT.  EXIT SECTION.                                       
030100*                                                                 
030200 AA020-PROCESS-TRANS      SECTION.                                
030300**********************************************                    
030400     EVALUATE TRUE                                                
030500         WHEN Atx-Add                                             
030600              PERFORM  AA030-ADD-ATTENDANCE THRU AA030-EXIT       
030700         WHEN Atx-Update                                          
030800              PERFORM  AA040-UPDATE-ATTENDANCE THRU AA040-EXIT    
030900         WHEN Atx-Overtime-Update                                 
031000              PERFORM  AA050-OVERTIME-UPDATE THRU AA050-EXIT      
031100         WHEN OTHER                                               
031200              MOVE     "UNKNOWN CODE" TO WS-Reject-Reason         
031300              MOVE     "ATTENDANCE"  TO Err-Tran-Type             
031400              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
031500     END-EVALUATE.                                                
031600     PERFORM  AA015-READ-NEXT-TRANS.                              
031700 AA020-EXIT.  EXIT SECTION.                                       
031800*                                                                 
031900 AA030-ADD-ATTENDANCE     SECTION.                                
032000**********************************************                    
032100     MOVE     SPACES TO WS-Reject-Reason.                         
032200     IF       WS-Reject-Reason = SPACES                           
032300              MOVE     Atx-Emp-Id TO Emp-Id                       
032400              PERFORM  AA032-FIND-EMPLOYEE THRU AA032-EXIT        
032500              IF       WS-Emp-Not-Found                           
032600                       MOVE "EMPLOYEE NOT FOUND" TO               
032700                            WS-Reject-Reason                      
032800                  ELSE                                            
032900                       IF   NOT TE-Emp-Active(EE-Ix)              
033000                            MOVE "EMPLOYEE NOT ACTIVE" TO         
033100                                 WS-Reject-Reason                 
033200                       END-IF                                     
033300              END-IF                                              
033400     END-IF.                                                      
033500     IF       WS-Reject-Reason = SPACES                           
033600              PERFORM  AA033-FIND-DUP-ATTENDANCE THRU             
033700                       AA033-EXIT                                 
033800              IF       WS-Atd-Found                               
033900                       MOVE "ATTENDANCE ALREADY ON FILE" TO       
034000                            WS-Reject-Reason                      
034100              END-IF                                              
034200     END-IF.                                                      
034300     IF       WS-Reject-Reason = SPACES                           
034400              MOVE     Atx-Status TO WS-Price-Status              
034500              MOVE     Atx-Ot-Salary TO WS-Price-Ot-Salary        
034600              MOVE     TE-Emp-Base-Salary(EE-Ix) TO               
034700                       WS-Price-Base-Salary                       
034800              PERFORM  AA060-PRICE-DAY THRU AA060-EXIT            
034900     END-IF.                                                      
035000     IF       WS-Reject-Reason = SPACES                           
035100              PERFORM  AA036-INSERT-ATTENDANCE THRU AA036-EXIT    
035200              ADD      1 TO WS-Applied-Count                      
035300         ELSE                                                     
035400              MOVE     "ATTENDANCE"  TO Err-Tran-Type             
035500              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
035600     END-IF.                                                      
035700 AA030-EXIT.  EXIT SECTION.                                       
035800*                                                                 
035900 AA032-FIND-EMPLOYEE      SECTION.                                
036000**********************************************                    
036100*    Binary search - the employee table is in Emp-Id order.       
036200     SET      WS-Emp-Not-Found TO TRUE.                           
036300     IF       WS-Emp-Table-Count NOT = ZERO                       
036400              SEARCH ALL WS-Emp-Entry                             
036500                  AT END SET WS-Emp-Not-Found TO TRUE             
036600                  WHEN TE-Emp-Id(EE-Ix) = Emp-Id                  
036700                       SET WS-Emp-Found TO TRUE                   
036800              END-SEARCH                                          
036900     END-IF.                                                      
037000 AA032-EXIT.  EXIT SECTION.                                       
037100*                                                                 
037200 AA033-FIND-DUP-ATTENDANCE SECTION.                               
037300**********************************************                    
037400*    One record per employee per date - straight sequential       
037500*    scan, the table is not keyed on Emp-Id/Date alone.           
037600     SET      WS-Atd-Not-Found TO TRUE.                           
037700     SET      AA-Ix TO 1.                                         
037800     IF       WS-Atd-Table-Count NOT = ZERO                       
037900              SEARCH   WS-Atd-Entry                               
038000                  AT END SET WS-Atd-Not-Found TO TRUE             
038100                  WHEN TA-Atd-Emp-Id(AA-Ix) = Atx-Emp-Id          
038200                       AND TA-Atd-Date(AA-Ix) = Atx-Date          
038300                       SET WS-Atd-Found TO TRUE                   
038400              END-SEARCH                                          
038500     END-IF.                                                      
038600 AA033-EXIT.  EXIT SECTION.                                       
038700*                                                                 
038800 AA034-FIND-ATTENDANCE-BY-ID SECTION.                             
038900**********************************************                    
039000*    UPDATE/OVERTIME-UPDATE quote the attendance record number,   
039100*    not the Emp-Id/Date the table is ordered by - scan for it.   
039200     SET      WS-Atd-Not-Found TO TRUE.                           
039300     SET      AA-Ix TO 1.                                         
039400     IF       WS-Atd-Table-Count NOT = ZERO                       
039500              SEARCH   WS-Atd-Entry                               
039600                  AT END SET WS-Atd-Not-Found TO TRUE             
039700                  WHEN TA-Atd-Id(AA-Ix) = Atx-Id                  
039800                       SET WS-Atd-Found TO TRUE                   
039900              END-SEARCH                                          
040000     END-IF.                                                      
040100 AA034-EXIT.  EXIT SECTION.                                       
040200*                                                                 
040300 AA036-INSERT-ATTENDANCE  SECTION.                                
040400**********************************************                    
040500*    Table stays in Emp-Id/Date order to match the file -         
040600*    find where the new row belongs, shift the tail up.           
040700     SET      AA-Ix TO 1.                                         
040800     SET      WS-Scan-More TO TRUE.                               
040900     PERFORM  AA037-TEST-INSERT-SLOT THRU AA037-EXIT              
041000              UNTIL AA-Ix > WS-Atd-Table-Count                    
041100                    OR NOT WS-Scan-More.                          
041200     PERFORM  AA038-SHIFT-ONE-ROW-UP THRU AA038-EXIT              
041300              VARYING AA-Ix2 FROM WS-Atd-Table-Count BY -1        
041400              UNTIL AA-Ix2 < AA-Ix.                               
041500     MOVE     Atx-Id            TO TA-Atd-Id(AA-Ix).              
041600     MOVE     Atx-Emp-Id        TO TA-Atd-Emp-Id(AA-Ix).          
041700     MOVE     Atx-Date          TO TA-Atd-Date(AA-Ix).            
041800     MOVE     Atx-Status        TO TA-Atd-Status(AA-Ix).          
041900     MOVE     Atx-Ot-Desc       TO TA-Atd-Ot-Desc(AA-Ix).         
042000     MOVE     Atx-Ot-Salary     TO TA-Atd-Ot-Salary(AA-Ix).       
042100     MOVE     Atx-Ot-Hours      TO TA-Atd-Ot-Hours(AA-Ix).        
042200     MOVE     Atx-Desc          TO TA-Atd-Desc(AA-Ix).            
042300     MOVE     WS-Priced-Salary  TO TA-Atd-Total-Salary(AA-Ix).    
042400     ADD      1 TO WS-Atd-Table-Count.                            
042500 AA036-EXIT.  EXIT SECTION.                                       
042600*                                                                 
042700 AA037-TEST-INSERT-SLOT   SECTION.                                
042800**********************************************                    
042900     IF       TA-Atd-Emp-Id(AA-Ix) > Atx-Emp-Id                   
043000                  OR (TA-Atd-Emp-Id(AA-Ix) = Atx-Emp-Id AND       
043100                      TA-Atd-Date(AA-Ix) > Atx-Date)              
043200              SET      WS-Scan-More TO FALSE                      
043300         ELSE                                                     
043400              SET      AA-Ix UP BY 1                              
043500     END-IF.                                                      
043600 AA037-EXIT.  EXIT SECTION.                                       
043700*                                                                 
043800 AA038-SHIFT-ONE-ROW-UP   SECTION.                                
043900**********************************************                    
044000     MOVE     WS-Atd-Entry(AA-Ix2) TO WS-Atd-Entry(AA-Ix2 + 1).   
044100 AA038-EXIT.  EXIT SECTION.                                       
044200*                                                                 
044300 AA040-UPDATE-ATTENDANCE  SECTION.                                
044400**********************************************                    
044500     MOVE     SPACES TO WS-Reject-Reason.                         
044600     PERFORM  AA034-FIND-ATTENDANCE-BY-ID THRU AA034-EXIT.        
044700     IF       WS-Atd-Not-Found                                    
044800              MOVE     "ATTENDANCE RECORD NOT FOUND" TO           
044900                       WS-Reject-Reason                           
045000     END-IF.                                                      
045100     IF       WS-Reject-Reason = SPACES                           
045200              MOVE     Atx-Status TO TA-Atd-Status(AA-Ix)         
045300              IF       Atx-Desc NOT = SPACES                      
045400                       MOVE Atx-Desc TO TA-Atd-Desc(AA-Ix)        
045500              END-IF                                              
045600              IF       Atx-Ot-Desc NOT = SPACES                   
045700                       MOVE Atx-Ot-Desc TO                        
045800                            TA-Atd-Ot-Desc(AA-Ix)                 
045900              END-IF                                              
046000              IF       Atx-Ot-Salary NOT = ZERO                   
046100                       MOVE Atx-Ot-Salary TO                      
046200                            TA-Atd-Ot-Salary(AA-Ix)               
046300              END-IF                                              
046400              IF       Atx-Ot-Hours NOT = ZERO                    
046500                       MOVE Atx-Ot-Hours TO                       
046600                            TA-Atd-Ot-Hours(AA-Ix)                
046700              END-IF                                              
046800              MOVE     TA-Atd-Emp-Id(AA-Ix) TO Emp-Id             
046900              PERFORM  AA032-FIND-EMPLOYEE THRU AA032-EXIT        
047000              MOVE     TA-Atd-Status(AA-Ix) TO WS-Price-Status    
047100              MOVE     TA-Atd-Ot-Salary(AA-Ix) TO                 
047200                       WS-Price-Ot-Salary                         
047300              MOVE     TE-Emp-Base-Salary(EE-Ix) TO               
047400                       WS-Price-Base-Salary                       
047500              PERFORM  AA060-PRICE-DAY THRU AA060-EXIT            
047600         END-IF.                                                  
047700     IF       WS-Reject-Reason = SPACES                           
047800              MOVE     WS-Priced-Salary TO                        
047900                       TA-Atd-Total-Salary(AA-Ix)                 
048000              ADD      1 TO WS-Applied-Count                      
048100         ELSE                                                     
048200              MOVE     "ATTENDANCE"  TO Err-Tran-Type             
048300              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
048400     END-IF.                                                      
048500 AA040-EXIT.  EXIT SECTION.                                       
048600*                                                                 
048700 AA050-OVERTIME-UPDATE    SECTION.                                
048800**********************************************                    
048900     MOVE     SPACES TO WS-Reject-Reason.                         
049000     PERFORM  AA034-FIND-ATTENDANCE-BY-ID THRU AA034-EXIT.        
049100     IF       WS-Atd-Not-Found                                    
049200              MOVE     "ATTENDANCE RECORD NOT FOUND" TO           
049300                       WS-Reject-Reason                           
049400         ELSE                                                     
049500              IF   NOT TA-Atd-Overtime(AA-Ix)                     
049600                   MOVE "RECORD NOT IN OVERTIME STATUS" TO        
049700                        WS-Reject-Reason                          
049800              END-IF                                              
049900     END-IF.                                                      
050000     IF       WS-Reject-Reason = SPACES                           
050100              MOVE     Atx-Ot-Desc   TO TA-Atd-Ot-Desc(AA-Ix)     
050200              MOVE     Atx-Ot-Salary TO TA-Atd-Ot-Salary(AA-Ix)   
050300              MOVE     Atx-Ot-Hours  TO TA-Atd-Ot-Hours(AA-Ix)    
050400              MOVE     TA-Atd-Emp-Id(AA-Ix) TO Emp-Id             
050500              PERFORM  AA032-FIND-EMPLOYEE THRU AA032-EXIT        
050600              MOVE     "overtime" TO WS-Price-Status              
050700              MOVE     TA-Atd-Ot-Salary(AA-Ix) TO                 
050800                       WS-Price-Ot-Salary                         
050900              MOVE     TE-Emp-Base-Salary(EE-Ix) TO               
051000                       WS-Price-Base-Salary                       
051100              PERFORM  AA060-PRICE-DAY THRU AA060-EXIT            
051200              MOVE     WS-Priced-Salary TO                        
051300                       TA-Atd-Total-Salary(AA-Ix)                 
051400              ADD      1 TO WS-Applied-Count                      
051500         ELSE                                                     
051600              MOVE     "ATTENDANCE"  TO Err-Tran-Type             
051700              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
051800     END-IF.                                                      
051900 AA050-EXIT.  EXIT SECTION.                                       
052000*                                                                 
052100 AA060-PRICE-DAY          SECTION.                                
052200**********************************************                    
052300*    Daily pay from the base rate - present/halfday/overtime/     
052400*    absent, per the Employee Register pricing table.             
052500     EVALUATE WS-Price-Status                                     
052600         WHEN "present "                                          
052700              MOVE     WS-Price-Base-Salary TO WS-Priced-Salary   
052800         WHEN "halfday "                                          
052900              COMPUTE  WS-Priced-Salary ROUNDED =                 
053000                       WS-Price-Base-Salary / 2                   
053100         WHEN "overtime"                                          
053200              COMPUTE  WS-Priced-Salary =                         
053300                       WS-Price-Base-Salary + WS-Price-Ot-Salary  
053400         WHEN "absent  "                                          
053500              MOVE     ZERO TO WS-Priced-Salary                   
053600         WHEN OTHER                                               
053700              MOVE     "INVALID ATTENDANCE STATUS" TO             
053800                       WS-Reject-Reason                           
053900     END-EVALUATE.                                                
054000 AA060-EXIT.  EXIT SECTION.                                       
054100*                                                                 
054200 AA080-WRITE-TRAILER      SECTION.                                
054300**********************************************                    
054400     MOVE     WS-Applied-Count TO WS-Trail-Applied.               
054500     MOVE     WS-Todays-Mm2   TO WS-Trail-Run-Mm.                 
054600     MOVE     WS-Todays-Dd2   TO WS-Trail-Run-Dd.                 
054700     MOVE     WS-Todays-Century TO WS-Trail-Run-Cc.               
054800     MOVE     WS-Todays-Yy2   TO WS-Trail-Run-Yy.                 
054900     MOVE     WS-Trailer-Line TO PY-Error-Line.                   
055000     WRITE    PY-Error-Line.                                      
055100 AA080-EXIT.  EXIT SECTION.                                       
055200*                                                                 
055300 AA085-REWRITE-ATTENDANCE SECTION.                                
055400**********************************************                    
055500     OPEN     OUTPUT PY-Attendance-File.                          
055600     IF       PY-Atd-Status NOT = "00"                            
055700              DISPLAY  PY007 PY-Atd-Status                        
055800              MOVE     16 TO RETURN-CODE                          
055900              GOBACK                                              
056000     END-IF.                                                      
056100     PERFORM  AA086-WRITE-ONE-ATTENDANCE THRU AA086-EXIT          
056200              VARYING AA-Ix FROM 1 BY 1                           
056300              UNTIL AA-Ix > WS-Atd-Table-Count.                   
056400     CLOSE    PY-Attendance-File.                                 
056500 AA085-EXIT.  EXIT SECTION.                                       
056600*                                                                 
056700 AA086-WRITE-ONE-ATTENDANCE SECTION.                              
056800**********************************************                    
056900     MOVE     TA-Atd-Id(AA-Ix)           TO Atd-Id.               
057000     MOVE     TA-Atd-Emp-Id(AA-Ix)       TO Atd-Emp-Id.           
057100     MOVE     TA-Atd-Date(AA-Ix)         TO Atd-Date.             
057200     MOVE     TA-Atd-Status(AA-Ix)       TO Atd-Status.           
057300     MOVE     TA-Atd-Ot-Desc(AA-Ix)      TO Atd-Ot-Desc.          
057400     MOVE     TA-Atd-Ot-Salary(AA-Ix)    TO Atd-Ot-Salary.        
057500     MOVE     TA-Atd-Ot-Hours(AA-Ix)     TO Atd-Ot-Hours.         
057600     MOVE     TA-Atd-Desc(AA-Ix)         TO Atd-Desc.             
057700     MOVE     TA-Atd-Total-Salary(AA-Ix) TO Atd-Total-Salary.     
057800     WRITE    PY-Attendance-Record.                               
057900 AA086-EXIT.  EXIT SECTION.                                       
058000*                                                                 
058100 ZZ090-WRITE-ERROR        SECTION.                                
058200**********************************************                    
058300     ADD      1 TO WS-Reject-Count.                               
058400     MOVE     Atx-Id TO Err-Key-1.                                
058500     MOVE     Atx-Emp-Id TO Err-Key-2.                            
058600     MOVE     WS-Reject-Reason TO Err-Reason.                     
058700     WRITE    PY-Error-Line.                                      
058800 ZZ090-EXIT.  EXIT SECTION.                                       
058900*                                                                 
