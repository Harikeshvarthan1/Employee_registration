000100******************************************************************
000200*    Applewood Computers Accounting System - Payroll Module       
000300*                                                                 
000400*    Salary disbursement recording.  Applies ADD and UPDATE       
000500*    transactions from SALARY-TRANS against SALARY-FILE.  The     
000600*    employee master is loaded read-only, purely to confirm the   
000700*    employee quoted on a disbursement actually exists; SALARY-   
000800*    FILE itself is a plain sequential file, loaded to table and  
000900*    rewritten whole in Emp-Id/Date-Paid order.                   
001000******************************************************************
001100 IDENTIFICATION           DIVISION.                               
001200 PROGRAM-ID.              PYSALDR.                                
001300 AUTHOR.                  R J WESTBURY.                           
001400 INSTALLATION.            APPLEWOOD COMPUTERS.                    
001500 DATE-WRITTEN.            10/01/85.                               
001600 DATE-COMPILED.                                                   
001700 SECURITY.                CONFIDENTIAL - APPLEWOOD COMPUTERS.     
001800*                                                                 
001900*Files used -                                                     
002000*    EMPLOYEE-MASTER  IN     - employee existence check           
002100*    SALARY-FILE      IN/OUT - salary disbursement master         
002200*    SALARY-TRANS     IN     - disbursement transactions          
002300*    ERROR-LOG        OUT    - rejected transactions              
002400*                                                                 
002500*Change log -                                                     
002600*    10/01/85 vbc -       Created - original CIS Cobol version.   
002700*    21/11/91 vbc -       Rewritten for the Micro Focus port.     
002800*    24/02/99 rjw Y2K-09  Year 2000 review - Sal-Date-Paid        
002900*                         confirmed ccyymmdd.                     
003000*    11/03/26 rjw PY-918  Rebuilt as a standalone batch run for   
003100*                         the Employee Register project.          
003200*    02/04/26 rjw PY-919  SALARY-FILE is flat sequential - load to
003300*                         table, key by table search.             
003400*    30/04/26 rjw PY-932  Dropped the pay-date range check added  
003500*                         under PY-919 - no such rule was ever    
003600*                         specified and it was rejecting adds that
003700*                         should have gone straight through.      
003800*                                                                 
003900******************************************************************
004000*Copyright notice.  This program and its copybooks are part       
004100*of the Applewood Computers Accounting System and are             
004200*copyright (c) Vincent B Coen, 1976-2026 and later.               
004300*                                                                 
004400*Free software; redistribution and modification permitted         
004500*under the GNU General Public License, version 3 or later,        
004600*for personal and in-house business use only.  Repackaging or     
004700*resale requires the copyright holder's consent.                  
004800*                                                                 
004900*Distributed in the hope that it will be useful, but WITHOUT      
005000*ANY WARRANTY, without even the implied warranty of               
005100*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See        
005200*the file COPYING for the GNU General Public License.             
005300******************************************************************
005400*                                                                 
005500 ENVIRONMENT              DIVISION.                               
005600 COPY "envdiv.cob".                                               
005700 INPUT-OUTPUT             SECTION.                                
005800 FILE-CONTROL.                                                    
005900 COPY "selpyemp.cob".                                             
006000 COPY "selpysal.cob".                                             
006100 COPY "selpysax.cob".                                             
006200 COPY "selerlog.cob".                                             
006300*                                                                 
006400 DATA                     DIVISION.                               
006500 FILE                     SECTION.                                
006600 COPY "fdpyemp.cob".                                              
006700 COPY "fdpysal.cob".                                              
006800 COPY "fdpysax.cob".                                              
006900 COPY "fderlog.cob".                                              
007000*                                                                 
007100 WORKING-STORAGE          SECTION.                                
007200 77  Prog-Name               pic x(17) value "PYSALDR (3.01.00)". 
007300*                                                                 
007400*Employee master, read-only - existence check only, so            
007500*just the key column is carried into the table.                   
007600 01  WS-Employee-Table.                                           
007700     03  WS-Emp-Entry OCCURS 4000 TIMES                           
007800                  ASCENDING KEY IS TE-Emp-Id                      
007900                  INDEXED BY EE-Ix.                               
008000         05  TE-Emp-Id          pic 9(05).                        
008100         05  filler             pic x(03).                        
008200*                                                                 
008300*Salary master, held in the files own Emp-Id/Date-Paid            
008400*order, but an UPDATE quotes Sax-Id, the disbursements            
008500*own number - a lookup that does not match table order, so        
008600*it is a plain linear search.                                     
008700 01  WS-Salary-Table.                                             
008800     03  WS-Sal-Entry OCCURS 4000 TIMES                           
008900                  INDEXED BY SL-Ix SL-Ix2.                        
009000         05  TS-Sal-Id          pic 9(07).                        
009100         05  TS-Sal-Emp-Id      pic 9(05).                        
009200         05  TS-Sal-Date-Paid   pic 9(08).                        
009300         05  TS-Sal-Pay-Type    pic x(12).                        
009400         05  TS-Sal-Amount      pic s9(07)v99.                    
009500         05  TS-Sal-Last-Date   pic 9(08).                        
009600         05  filler             pic x(02).                        
009700*                                                                 
009800 77  WS-Emp-Table-Count      pic 9(04) comp value zero.           
009900 77  WS-Sal-Table-Count      pic 9(04) comp value zero.           
010000*                                                                 
010100 01  WS-Switches.                                                 
010200     03  WS-Emp-Eof             pic x     value "N".              
010300     88  Emp-Eof                          value "Y".              
010400     03  WS-Sal-Eof             pic x     value "N".              
010500     88  Sal-Eof                          value "Y".              
010600     03  WS-Sax-Eof             pic x     value "N".              
010700     88  Sax-Eof                          value "Y".              
010800     03  WS-Emp-Found-Sw        pic x     value "N".              
010900     88  WS-Emp-Found                     value "Y".              
011000     88  WS-Emp-Not-Found                 value "N".              
011100     03  WS-Sal-Found-Sw        pic x     value "N".              
011200     88  WS-Sal-Found                     value "Y".              
011300     88  WS-Sal-Not-Found                 value "N".              
011400     03  WS-Scan-More-Sw        pic x     value "Y".              
011500     88  WS-Scan-More                     value "Y".              
011600     03  filler                 pic x(01).                        
011700*                                                                 
011800 01  WS-Counts               comp-3.                              
011900     03  WS-Applied-Count       pic 9(05) value zero.             
012000     03  WS-Reject-Count        pic 9(05) value zero.             
012100     03  filler                 pic 9(01) value zero.             
012200*                                                                 
012300 01  WS-Use-Date             pic 9(08).                           
012400*                                                                 
012500 01  Error-Messages.                                              
012600     03  PY001  pic x(28) value "PY001 EMP-MASTER OPEN FAIL ".    
012700     03  PY016  pic x(28) value "PY016 SALARY-FILE OPEN FAIL".    
012800     03  PY017  pic x(28) value "PY017 SAL-TRANS OPEN FAIL  ".    
012900     03  PY003  pic x(28) value "PY003 ERROR-LOG OPEN FAIL ".     
013000     03  PY018  pic x(28) value "PY018 SALARY-FILE REWRT FAIL".   
013100     03  filler                pic x(01).                         
013200*                                                                 
013300 01  WS-Reject-Reason         pic x(30).                          
013400*                                                                 
013500 01  WS-Todays-Date-6      pic 9(06).                             
013600 01  WS-Todays-6-Parts redefines WS-Todays-Date-6.                
013700     03  WS-Todays-Yy         pic 9(02).                          
013800     03  WS-Todays-Mm         pic 9(02).                          
013900     03  WS-Todays-Dd         pic 9(02).                          
014000 01  WS-Todays-Date-Bin   pic 9(08) value zero.                   
014100 01  WS-Todays-Date-Parts redefines WS-Todays-Date-Bin.           
014200     03  WS-Todays-Century    pic 9(02).                          
014300     03  WS-Todays-Yy2        pic 9(02).                          
014400     03  WS-Todays-Mm2        pic 9(02).                          
014500     03  WS-Todays-Dd2        pic 9(02).                          
014600*                                                                 
014700 PROCEDURE                DIVISION.                               
014800*                                                                 
014900 AA000-MAIN               SECTION.                                
015000**********************************************                    
015100     PERFORM  AA002-GET-TODAYS-DATE.                              
015200     PERFORM  AA005-LOAD-EMPLOYEE-TABLE.                          
015300     PERFORM  AA007-LOAD-SALARY-TABLE.                            
015400     PERFORM  AA010-OPEN-TRANS-FILES.                             
015500     PERFORM  AA020-PROCESS-TRANS THRU AA020-EXIT                 
015600              UNTIL Sax-Eof.                                      
015700     CLOSE    PY-Salary-Trans-File                                
015800              PY-Error-File.                                      
015900     PERFORM  AA090-REWRITE-SALARY.                               
016000     GOBACK.                                                      
016100 AA000-EXIT.  EXIT SECTION.                                       
016200*                                                                 
016300 AA002-GET-TODAYS-DATE    SECTION.                                
016400**********************************************                    
016500*    Two-digit ACCEPT FROM DATE, windowed into ccyymmdd -         
016600*    reviewed under Y2K and left as the shop standard.            
016700     ACCEPT   WS-Todays-Date-6 FROM DATE.                         
016800     IF       WS-Todays-Yy < 50                                   
016900              MOVE     20 TO WS-Todays-Century                    
017000         ELSE                                                     
017100              MOVE     19 TO WS-Todays-Century                    
017200     END-IF.                                                      
017300     MOVE     WS-Todays-Yy TO WS-Todays-Yy2.                      
017400     MOVE     WS-Todays-Mm TO WS-Todays-Mm2.                      
017500     MOVE     WS-Todays-Dd TO WS-Todays-Dd2.                      
017600 AA002-EXIT.  EXIT SECTION.                                       
017700*                                                                 
017800 AA005-LOAD-EMPLOYEE-TABLE SECTION.                               
017900**********************************************                    
018000     OPEN     INPUT PY-Employee-File.                             
018100     IF       PY-Emp-Status NOT = "00"                            
018200              DISPLAY  PY001 PY-Emp-Status                        
018300              MOVE     16 TO RETURN-CODE                          
018400              GOBACK                                              
018500     END-IF.                                                      
018600     PERFORM  AA006-LOAD-ONE-EMPLOYEE THRU AA006-EXIT             
018700              UNTIL Emp-Eof.                                      
018800     CLOSE    PY-Employee-File.                                   
018900 AA005-EXIT.  EXIT SECTION.                                       
019000*                                                                 
019100 AA006-LOAD-ONE-EMPLOYEE SECTION.                                 
019200**********************************************                    
019300     READ     PY-Employee-File                                    
019400              AT END SET Emp-Eof TO TRUE                          
019500              NOT AT END                                          
019600                  ADD  1 TO WS-Emp-Table-Count                    
019700                  SET  EE-Ix TO WS-Emp-Table-Count                
019800                  MOVE Emp-Id TO TE-Emp-Id(EE-Ix)                 
019900     END-READ.                                                    
020000 AA006-EXIT.  EXIT SECTION.                                       
020100*                                                                 
020200 AA007-LOAD-SALARY-TABLE  SECTION.                                
020300**********************************************                    
020400     OPEN     INPUT PY-Salary-File.                               
020500     IF       PY-Sal-Status NOT = "00"                            
020600              DISPLAY  PY016 PY-Sal-Status                        
020700              MOVE     16 TO RETURN-CODE                          
020800              GOBACK                                              
020900     END-IF.                                                      
021000     PERFORM  AA008-LOAD-ONE-SALARY THRU AA008-EXIT               
021100              UNTIL Sal-Eof.                                      
021200     CLOSE    PY-Salary-File.                                     
021300 AA007-EXIT.  EXIT SECTION.                                       
021400*                                                                 
021500 AA008-LOAD-ONE-SALARY    SECTION.                                
021600**********************************************                    
021700     READ     PY-Salary-File                                      
021800              AT END SET Sal-Eof TO TRUE                          
021900              NOT AT END                                          
022000                  ADD  1 TO WS-Sal-Table-Count                    
022100                  SET  SL-Ix TO WS-Sal-Table-Count                
022200                  MOVE Sal-Id        TO TS-Sal-Id(SL-Ix)          
022300                  MOVE Sal-Emp-Id    TO TS-Sal-Emp-Id(SL-Ix)      
022400                  MOVE Sal-Date-Paid TO                           
022500                       TS-Sal-Date-Paid(SL-Ix)                    
022600                  MOVE Sal-Pay-Type  TO TS-Sal-Pay-Type(SL-Ix)    
022700                  MOVE Sal-Amount    TO TS-Sal-Amount(SL-Ix)      
022800                  MOVE Sal-Last-Date TO                           
022900                       TS-Sal-Last-Date(SL-Ix)                    
023000     END-READ.                                                    
023100 AA008-EXIT.  EXIT SECTION.                                       
023200*                                                                 
023300 AA010-OPEN-TRANS-FILES   SECTION.                                
023400**********************************************                    
023500     OPEN     INPUT PY-Salary-Trans-File.                         
023600     IF       PY-Sax-Status NOT = "00"                            
023700              DISPLAY  PY017 PY-Sax-Status                        
023800              MOVE     16 TO RETURN-CODE                          
023900              GOBACK                                              
024000     END-IF.                                                      
024100     OPEN     OUTPUT PY-Error-File.                               
024200     IF       PY-Err-Status NOT = "00"                            
024300              DISPLAY  PY003 PY-Err-Status                        
024400              CLOSE    PY-Salary-Trans-File                       
024500              MOVE     16 TO RETURN-CODE                          
024600              GOBACK                                              
024700     END-IF.                                                      
024800     PERFORM  AA015-READ-NEXT-TRANS.                              
024900 AA010-EXIT.  EXIT SECTION.                                       
025000*                                                                 
025100 AA015-READ-NEXT-TRANS    SECTION.                                
025200**********************************************                    
025300     READ     PY-Salary-Trans-File                                
025400              AT END SET Sax-Eof TO TRUE                          
025500     END-READ.                                                    
025600 AA015-EXIT.  EXIT SECTION.                                       
025700*                                                                 
025800 AA020-PROCESS-TRANS      SECTION.                                
025900**********************************************                    
026000     EVALUATE TRUE                                                
026100         WHEN Sax-Add                                             
026200              PERFORM  AA030-ADD-SALARY THRU AA030-EXIT           
026300         WHEN Sax-Update                                          
026400              PERFORM  AA040-UPDATE-SALARY THRU AA040-EXIT        
026500         WHEN OTHER                                               
026600              MOVE     "UNKNOWN CODE" TO WS-Reject-Reason         
026700              MOVE     "SALARY"      TO Err-Tran-Type             
026800              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
026900     END-EVALUATE.                                                
027000     PERFORM  AA015-READ-NEXT-TRANS.                              
027100 AA020-EXIT.  EXIT SECTION.                                       
027200*                                                                 
027300 AA030-ADD-SALARY         SECTION.                                
027400**********************************************                    
027500     MOVE     SPACES TO WS-Reject-Reason.                         
027600     MOVE     Sax-Emp-Id TO Emp-Id.                               
027700     PERFORM  AA032-FIND-EMPLOYEE THRU AA032-EXIT.                
027800     IF       WS-Emp-Not-Found                                    
027900              MOVE     "EMPLOYEE NOT FOUND" TO WS-Reject-Reason   
028000     END-IF.                                                      
028100     IF       WS-Reject-Reason = SPACES AND                       
028200                       Sax-Pay-Type NOT = "daily_credit" AND      
028300                       Sax-Pay-Type NOT = "salary      "          
028400              MOVE     "INVALID PAY TYPE" TO WS-Reject-Reason     
028500     END-IF.                                                      
028600     IF       WS-Reject-Reason = SPACES                           
028700              IF       Sax-Date-Paid = ZERO                       
028800                       MOVE WS-Todays-Date-Bin TO WS-Use-Date     
028900                  ELSE                                            
029000                       MOVE Sax-Date-Paid TO WS-Use-Date          
029100              END-IF                                              
029200              PERFORM  AA038-INSERT-SALARY THRU AA038-EXIT        
029300              ADD      1 TO WS-Applied-Count                      
029400         ELSE                                                     
029500              MOVE     "SALARY"      TO Err-Tran-Type             
029600              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
029700     END-IF.                                                      
029800 AA030-EXIT.  EXIT SECTION.                                       
029900*                                                                 
030000 AA032-FIND-EMPLOYEE      SECTION.                                
030100**********************************************                    
030200*    Binary search - the employee table is in Emp-Id order.       
030300     SET      WS-Emp-Not-Found TO TRUE.                           
030400     IF       WS-Emp-Table-Count NOT = ZERO                       
030500              SEARCH ALL WS-Emp-Entry                             
030600                  AT END SET WS-Emp-Not-Found TO TRUE             
030700                  WHEN TE-Emp-Id(EE-Ix) = Emp-Id                  
030800                       SET WS-Emp-Found TO TRUE                   
030900              END-SEARCH                                          
031000     END-IF.                                                      
031100 AA032-EXIT.  EXIT SECTION.                                       
031200*                                                                 
031300 AA034-FIND-SALARY-BY-ID  SECTION.                                
031400**********************************************                    
031500*    Linear search by Sal-Id - the table is kept in the           
031600*    files own Emp-Id/Date-Paid order, not disbursement           
031700*    number order.                                                
031800     SET      WS-Sal-Not-Found TO TRUE.                           
031900     SET      SL-Ix TO 1.                                         
032000     IF       WS-Sal-Table-Count NOT = ZERO                       
032100              SEARCH   WS-Sal-Entry                               
032200                  AT END SET WS-Sal-Not-Found TO TRUE             
032300                  WHEN TS-Sal-Id(SL-Ix) = Sax-Id                  
032400                       SET WS-Sal-Found TO TRUE                   
032500              END-SEARCH                                          
032600     END-IF.                                                      
032700 AA034-EXIT.  EXIT SECTION.                                       
032800*                                                                 
032900 AA038-INSERT-SALARY      SECTION.                                
033000**********************************************                    
033100*    Table stays in Emp-Id/Date-Paid order - find where the       
033200*    new row belongs, open a gap by shifting the tail up.         
033300     SET      SL-Ix TO 1.                                         
033400     SET      WS-Scan-More TO TRUE.                               
033500     PERFORM  AA039-TEST-INSERT-SLOT THRU AA039-EXIT              
033600              UNTIL SL-Ix > WS-Sal-Table-Count                    
033700                    OR NOT WS-Scan-More.                          
033800     PERFORM  AA039A-SHIFT-ONE-ROW-UP THRU AA039A-EXIT            
033900              VARYING SL-Ix2 FROM WS-Sal-Table-Count BY -1        
034000              UNTIL SL-Ix2 < SL-Ix.                               
034100     MOVE     Sax-Id        TO TS-Sal-Id(SL-Ix).                  
034200     MOVE     Sax-Emp-Id    TO TS-Sal-Emp-Id(SL-Ix).              
034300     MOVE     WS-Use-Date   TO TS-Sal-Date-Paid(SL-Ix).           
034400     MOVE     Sax-Pay-Type  TO TS-Sal-Pay-Type(SL-Ix).            
034500     MOVE     Sax-Amount    TO TS-Sal-Amount(SL-Ix).              
034600     MOVE     Sax-Last-Date TO TS-Sal-Last-Date(SL-Ix).           
034700     ADD      1 TO WS-Sal-Table-Count.                            
034800 AA038-EXIT.  EXIT SECTION.                                       
034900*                                                                 
035000 AA039-TEST-INSERT-SLOT   SECTION.                                
035100**********************************************                    
035200     IF       TS-Sal-Emp-Id(SL-Ix) > Sax-Emp-Id                   
035300              SET      WS-Scan-More TO FALSE                      
035400         ELSE                                                     
035500              IF   TS-Sal-Emp-Id(SL-Ix) = Sax-Emp-Id AND          
035600                       TS-Sal-Date-Paid(SL-Ix) > WS-Use-Date      
035700                   SET      WS-Scan-More TO FALSE                 
035800              ELSE                                                
035900                   SET      SL-Ix UP BY 1                         
036000              END-IF                                              
036100     END-IF.                                                      
036200 AA039-EXIT.  EXIT SECTION.                                       
036300*                                                                 
036400 AA039A-SHIFT-ONE-ROW-UP  SECTION.                                
036500**********************************************                    
036600     MOVE     WS-Sal-Entry(SL-Ix2) TO WS-Sal-Entry(SL-Ix2 + 1).   
036700 AA039A-EXIT.  EXIT SECTION.                                      
036800*                                                                 
036900 AA040-UPDATE-SALARY      SECTION.                                
037000**********************************************                    
037100     MOVE     SPACES TO WS-Reject-Reason.                         
037200     PERFORM  AA034-FIND-SALARY-BY-ID THRU AA034-EXIT.            
037300     IF       WS-Sal-Not-Found                                    
037400              MOVE     "SALARY RECORD NOT FOUND" TO               
037500                       WS-Reject-Reason                           
037600     END-IF.                                                      
037700     IF       WS-Reject-Reason = SPACES AND                       
037800                       Sax-Pay-Type NOT = "daily_credit" AND      
037900                       Sax-Pay-Type NOT = "salary      "          
038000              MOVE     "INVALID PAY TYPE" TO WS-Reject-Reason     
038100     END-IF.                                                      
038200     IF       WS-Reject-Reason = SPACES                           
038300              MOVE     Sax-Amount TO TS-Sal-Amount(SL-Ix)         
038400              MOVE     Sax-Pay-Type TO                            
038500                       TS-Sal-Pay-Type(SL-Ix)                     
038600              IF       Sax-Date-Paid NOT = ZERO                   
038700                       MOVE Sax-Date-Paid TO                      
038800                            TS-Sal-Date-Paid(SL-Ix)               
038900              END-IF                                              
039000              IF       Sax-Last-Date NOT = ZERO                   
039100                       MOVE Sax-Last-Date TO                      
039200                            TS-Sal-Last-Date(SL-Ix)               
039300              END-IF                                              
039400              ADD      1 TO WS-Applied-Count                      
039500         ELSE                                                     
039600              MOVE     "SALARY"      TO Err-Tran-Type             
039700              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
039800     END-IF.                                                      
039900 AA040-EXIT.  EXIT SECTION.                                       
040000*                                                                 
040100 AA090-REWRITE-SALARY     SECTION.                                
040200**********************************************                    
040300*    Table now holds every current row, in order - write the      
040400*    whole thing out as the new SALARY-FILE generation.           
040500     OPEN     OUTPUT PY-Salary-File.                              
040600     IF       PY-Sal-Status NOT = "00"                            
040700              DISPLAY  PY018 PY-Sal-Status                        
040800              MOVE     16 TO RETURN-CODE                          
040900              GOBACK                                              
041000     END-IF.                                                      
041100     PERFORM  AA091-WRITE-ONE-SALARY THRU AA091-EXIT              
041200              VARYING SL-Ix FROM 1 BY 1                           
041300              UNTIL SL-Ix > WS-Sal-Table-Count.                   
041400     CLOSE    PY-Salary-File.                                     
041500 AA090-EXIT.  EXIT SECTION.                                       
041600*                                                                 
041700 AA091-WRITE-ONE-SALARY   SECTION.                                
041800**********************************************                    
041900     MOVE     TS-Sal-Id(SL-Ix)        TO Sal-Id.                  
042000     MOVE     TS-Sal-Emp-Id(SL-Ix)    TO Sal-Emp-Id.              
042100     MOVE     TS-Sal-Date-Paid(SL-Ix) TO Sal-Date-Paid.           
042200     MOVE     TS-Sal-Pay-Type(SL-Ix)  TO Sal-Pay-Type.            
042300     MOVE     TS-Sal-Amount(SL-Ix)    TO Sal-Amount.              
042400     MOVE     TS-Sal-Last-Date(SL-Ix) TO Sal-Last-Date.           
042500     WRITE    PY-Salary-Record.                                   
042600 AA091-EXIT.  EXIT SECTION.                                       
042700*                                                                 
042800 ZZ090-WRITE-ERROR        SECTION.                                
042900**********************************************                    
043000     ADD      1 TO WS-Reject-Count.                               
043100     MOVE     Sax-Id TO Err-Key-1.                                
043200     MOVE     Sax-Emp-Id TO Err-Key-2.                            
043300     MOVE     WS-Reject-Reason TO Err-Reason.                     
043400     WRITE    PY-Error-Line.                                      
043500 ZZ090-EXIT.  EXIT SECTION.                                       
043600*                                                                 
