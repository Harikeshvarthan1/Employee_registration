000100******************************************************************
000200*    Applewood Computers Accounting System - Payroll Module       
000300*                                                                 
000400*    Loan registration.  Applies ADD, UPDATE and STATUS-CHANGE    
000500*    transactions from LOAN-TRANS against LOAN-FILE.  A loan can  
000600*    only be raised against an existing, active employee. LOAN-   
000700*    FILE is a plain sequential file held in ascending Lnr-Id     
000800*    order, so lookups are done by table search.                  
000900******************************************************************
001000 IDENTIFICATION           DIVISION.                               
001100 PROGRAM-ID.              PYLNREG.                                
001200 AUTHOR.                  R J WESTBURY.                           
001300 INSTALLATION.            APPLEWOOD COMPUTERS.                    
001400 DATE-WRITTEN.            26/11/84.                               
001500 DATE-COMPILED.                                                   
001600 SECURITY.                CONFIDENTIAL - APPLEWOOD COMPUTERS.     
001700*                                                                 
001800*Files used -                                                     
001900*    EMPLOYEE-MASTER  IN     - borrower active check              
002000*    LOAN-FILE        IN/OUT - loan master, rewritten             
002100*    LOAN-TRANS       IN     - registration transactions          
002200*    ERROR-LOG        OUT    - rejected transactions              
002300*                                                                 
002400*Change log -                                                     
002500*    26/11/84 rjw -       Created - original CIS Cobol version.   
002600*    30/09/91 vbc -       Rewritten for the Micro Focus port.     
002700*    12/02/99 rjw Y2K-07  Year 2000 review - Lnr-Date confirmed   
002800*                         ccyymmdd.                               
002900*    11/03/26 rjw PY-916  Rebuilt as a standalone batch run for   
003000*                         the Employee Register project.          
003100*    02/04/26 rjw PY-919  Master is a flat sequential file - load 
003200*                         to table, key by table search.          
003300*    30/04/26 rjw PY-932  Dropped the loan-date range check added 
003400*                         under PY-919 - no such rule was ever    
003500*                         specified and it was rejecting adds that
003600*                         should have gone straight through.      
003700*                                                                 
003800******************************************************************
003900*Copyright notice.  This program and its copybooks are part       
004000*of the Applewood Computers Accounting System and are             
004100*copyright (c) Vincent B Coen, 1976-2026 and later.               
004200*                                                                 
004300*Free software; redistribution and modification permitted         
004400*under the GNU General Public License, version 3 or later,        
004500*for personal and in-house business use only.  Repackaging or     
004600*resale requires the copyright holder's consent.                  
004700*                                                                 
004800*Distributed in the hope that it will be useful, but WITHOUT      
004900*ANY WARRANTY, without even the implied warranty of               
005000*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See        
005100*the file COPYING for the GNU General Public License.             
005200******************************************************************
005300*                                                                 
005400 ENVIRONMENT              DIVISION.                               
005500 COPY "envdiv.cob".                                               
005600 INPUT-OUTPUT             SECTION.                                
005700 FILE-CONTROL.                                                    
005800 COPY "selpyemp.cob".                                             
005900 COPY "selpylnr.cob".                                             
006000 COPY "selpylnx.cob".                                             
006100 COPY "selerlog.cob".                                             
006200*                                                                 
006300 DATA                     DIVISION.                               
006400 FILE                     SECTION.                                
006500 COPY "fdpyemp.cob".                                              
006600 COPY "fdpylnr.cob".                                              
006700 COPY "fdpylnx.cob".                                              
006800 COPY "fderlog.cob".                                              
006900*                                                                 
007000 WORKING-STORAGE          SECTION.                                
007100 77  Prog-Name               pic x(17) value "PYLNREG (3.01.00)". 
007200*                                                                 
007300*Employee master, held only for the borrower active check.        
007400 01  WS-Employee-Table.                                           
007500     03  WS-Emp-Entry OCCURS 4000 TIMES                           
007600                  ASCENDING KEY IS TE-Emp-Id                      
007700                  INDEXED BY EE-Ix.                               
007800         05  TE-Emp-Id          pic 9(05).                        
007900         05  TE-Emp-Status      pic x(08).                        
008000             88  TE-Emp-Active            value "active  ".       
008100         05  filler             pic x(02).                        
008200*                                                                 
008300*Loan master, held in memory in ascending Lnr-Id order so         
008400*ADD/UPDATE/STATUS-CHANGE can locate a row by table search        
008500*instead of a keyed read against a sequential file.               
008600 01  WS-Loan-Table.                                               
008700     03  WS-Lnr-Entry OCCURS 3000 TIMES                           
008800                  ASCENDING KEY IS TL-Lnr-Id                      
008900                  INDEXED BY LN-Ix LN-Ix2.                        
009000         05  TL-Lnr-Id          pic 9(07).                        
009100         05  TL-Lnr-Emp-Id      pic 9(05).                        
009200         05  TL-Lnr-Date        pic 9(08).                        
009300         05  TL-Lnr-Amount      pic s9(07)v99.                    
009400         05  TL-Lnr-Reason      pic x(30).                        
009500         05  TL-Lnr-Status      pic x(08).                        
009600             88  TL-Lnr-Active            value "active  ".       
009700             88  TL-Lnr-Inactive          value "inactive".       
009800         05  filler             pic x(03).                        
009900*                                                                 
010000 77  WS-Emp-Table-Count      pic 9(04) comp value zero.           
010100 77  WS-Lnr-Table-Count      pic 9(04) comp value zero.           
010200*                                                                 
010300 01  WS-Switches.                                                 
010400     03  WS-Emp-Eof             pic x     value "N".              
010500     88  Emp-Eof                          value "Y".              
010600     03  WS-Lnr-Eof             pic x     value "N".              
010700     88  Lnr-Eof                          value "Y".              
010800     03  WS-Lnx-Eof             pic x     value "N".              
010900     88  Lnx-Eof                          value "Y".              
011000     03  WS-Emp-Found-Sw        pic x     value "N".              
011100     88  WS-Emp-Found                     value "Y".              
011200     88  WS-Emp-Not-Found                 value "N".              
011300     03  WS-Lnr-Found-Sw        pic x     value "N".              
011400     88  WS-Lnr-Found                     value "Y".              
011500     88  WS-Lnr-Not-Found                 value "N".              
011600     03  WS-Scan-More-Sw        pic x     value "Y".              
011700     88  WS-Scan-More                     value "Y".              
011800     03  filler                 pic x(01).                        
011900*                                                                 
012000 01  WS-Counts               comp-3.                              
012100     03  WS-Applied-Count       pic 9(05) value zero.             
012200     03  WS-Reject-Count        pic 9(05) value zero.             
012300     03  filler                 pic 9(01) value zero.             
012400*                                                                 
012500 01  Error-Messages.                                              
012600     03  PY001  pic x(28) value "PY001 EMP-MASTER OPEN FAIL".     
012700     03  PY009  pic x(28) value "PY009 LOAN-FILE OPEN FAIL  ".    
012800     03  PY010  pic x(28) value "PY010 LOAN-TRANS OPEN FAIL ".    
012900     03  PY003  pic x(28) value "PY003 ERROR-LOG OPEN FAIL ".     
013000     03  PY011  pic x(28) value "PY011 LOAN-FILE REWRT FAIL ".    
013100     03  filler                pic x(01).                         
013200*                                                                 
013300 01  WS-Reject-Reason         pic x(30).                          
013400*                                                                 
013500 01  WS-Todays-Date-6      pic 9(06).                             
013600 01  WS-Todays-6-Parts redefines WS-Todays-Date-6.                
013700     03  WS-Todays-Yy         pic 9(02).                          
013800     03  WS-Todays-Mm         pic 9(02).                          
013900     03  WS-Todays-Dd         pic 9(02).                          
014000 01  WS-Todays-Date-Bin   pic 9(08) value zero.                   
014100 01  WS-Todays-Date-Parts redefines WS-Todays-Date-Bin.           
014200     03  WS-Todays-Century    pic 9(02).                          
014300     03  WS-Todays-Yy2        pic 9(02).                          
014400     03  WS-Todays-Mm2        pic 9(02).                          
014500     03  WS-Todays-Dd2        pic 9(02).                          
014600*                                                                 
014700 PROCEDURE                DIVISION.                               
014800*                                                                 
014900 AA000-MAIN               SECTION.                                
015000**********************************************                    
015100     PERFORM  AA002-GET-TODAYS-DATE.                              
015200     PERFORM  AA005-LOAD-EMPLOYEE-TABLE.                          
015300     PERFORM  AA007-LOAD-LOAN-TABLE.                              
015400     PERFORM  AA010-OPEN-TRANS-FILES.                             
015500     PERFORM  AA020-PROCESS-TRANS THRU AA020-EXIT                 
015600              UNTIL Lnx-Eof.                                      
015700     CLOSE    PY-Loan-Trans-File                                  
015800              PY-Error-File.                                      
015900     PERFORM  AA085-REWRITE-LOAN.                                 
016000     GOBACK.                                                      
016100 AA000-EXIT.  EXIT SECTION.                                       
016200*                                                                 
016300 AA002-GET-TODAYS-DATE    SECTION.                                
016400**********************************************                    
016500*    Two-digit ACCEPT FROM DATE, windowed into ccyymmdd -         
016600*    reviewed under Y2K and left as the shop standard.            
016700     ACCEPT   WS-Todays-Date-6 FROM DATE.                         
016800     IF       WS-Todays-Yy < 50                                   
016900              MOVE     20 TO WS-Todays-Century                    
017000         ELSE                                                     
017100              MOVE     19 TO WS-Todays-Century                    
017200     END-IF.                                                      
017300     MOVE     WS-Todays-Yy TO WS-Todays-Yy2.                      
017400     MOVE     WS-Todays-Mm TO WS-Todays-Mm2.                      
017500     MOVE     WS-Todays-Dd TO WS-Todays-Dd2.                      
017600 AA002-EXIT.  EXIT SECTION.                                       
017700*                                                                 
017800 AA005-LOAD-EMPLOYEE-TABLE SECTION.                               
017900**********************************************                    
018000     OPEN     INPUT PY-Employee-File.                             
018100     IF       PY-Emp-Status NOT = "00"                            
018200              DISPLAY  PY001 PY-Emp-Status                        
018300              MOVE     16 TO RETURN-CODE                          
018400              GOBACK                                              
018500     END-IF.                                                      
018600     PERFORM  AA006-LOAD-ONE-EMPLOYEE THRU AA006-EXIT             
018700              UNTIL Emp-Eof.                                      
018800     CLOSE    PY-Employee-File.                                   
018900 AA005-EXIT.  EXIT SECTION.                                       
019000*                                                                 
019100 AA006-LOAD-ONE-EMPLOYEE  SECTION.                                
019200**********************************************                    
019300     READ     PY-Employee-File                                    
019400              AT END SET Emp-Eof TO TRUE                          
019500              NOT AT END                                          
019600                  ADD  1 TO WS-Emp-Table-Count                    
019700                  SET  EE-Ix TO WS-Emp-Table-Count                
019800                  MOVE Emp-Id     TO TE-Emp-Id(EE-Ix)             
019900                  MOVE Emp-Status TO TE-Emp-Status(EE-Ix)         
020000     END-READ.                                                    
020100 AA006-EXIT.  EXIT SECTION.                                       
020200*                                                                 
020300 AA007-LOAD-LOAN-TABLE    SECTION.                                
020400**********************************************                    
020500     OPEN     INPUT PY-Loan-File.                                 
020600     IF       PY-Lnr-Status NOT = "00"                            
020700              DISPLAY  PY009 PY-Lnr-Status                        
020800              MOVE     16 TO RETURN-CODE                          
020900              GOBACK                                              
021000     END-IF.                                                      
021100     PERFORM  AA008-LOAD-ONE-LOAN THRU AA008-EXIT                 
021200              UNTIL Lnr-Eof.                                      
021300     CLOSE    PY-Loan-File.                                       
021400 AA007-EXIT.  EXIT SECTION.                                       
021500*                                                                 
021600 AA008-LOAD-ONE-LOAN      SECTION.                                
021700**********************************************                    
021800     READ     PY-Loan-File                                        
021900              AT END SET Lnr-Eof TO TRUE                          
022000              NOT AT END                                          
022100                  ADD  1 TO WS-Lnr-Table-Count                    
022200                  SET  LN-Ix TO WS-Lnr-Table-Count                
022300                  MOVE Lnr-Id     TO TL-Lnr-Id(LN-Ix)             
022400                  MOVE Lnr-Emp-Id TO TL-Lnr-Emp-Id(LN-Ix)         
022500                  MOVE Lnr-Date   TO TL-Lnr-Date(LN-Ix)           
022600                  MOVE Lnr-Amount TO TL-Lnr-Amount(LN-Ix)         
022700                  MOVE Lnr-Reason TO TL-Lnr-Reason(LN-Ix)         
022800                  MOVE Lnr-Status TO TL-Lnr-Status(LN-Ix)         
022900     END-READ.                                                    
023000 AA008-EXIT.  EXIT SECTION.                                       
023100*                                                                 
023200 AA010-OPEN-TRANS-FILES   SECTION.                                
023300**********************************************                    
023400     OPEN     INPUT PY-Loan-Trans-File.                           
023500     IF       PY-Lnx-Status NOT = "00"                            
023600              DISPLAY  PY010 PY-Lnx-Status                        
023700              MOVE     16 TO RETURN-CODE                          
023800              GOBACK                                              
023900     END-IF.                                                      
024000     OPEN     OUTPUT PY-Error-File.                               
024100     IF       PY-Err-Status NOT = "00"                            
024200              DISPLAY  PY003 PY-Err-Status                        
024300              CLOSE    PY-Loan-Trans-File                         
024400              MOVE     16 TO RETURN-CODE                          
024500              GOBACK                                              
024600     END-IF.                                                      
024700     PERFORM  AA015-READ-NEXT-TRANS.                              
024800 AA010-EXIT.  EXIT SECTION.                                       
024900*                                                                 
025000 AA015-READ-NEXT-TRANS    SECTION.                                
025100**********************************************                    
025200     READ     PY-Loan-Trans-File                                  
025300              AT END SET Lnx-Eof TO TRUE                          
025400     END-READ.                                                    
025500 AA015-EXIT.  EXIT SECTION.                                       
025600*                                                                 
025700 AA020-PROCESS-TRANS      SECTION.                                
025800**********************************************                    
025900     EVALUATE TRUE                                                
026000         WHEN Lnx-Add                                             
026100              PERFORM  AA030-ADD-LOAN THRU AA030-EXIT             
026200         WHEN Lnx-Update                                          
026300              PERFORM  AA040-UPDATE-LOAN THRU AA040-EXIT          
026400         WHEN Lnx-Status-Change                                   
026500              PERFORM  AA050-STATUS-CHANGE THRU AA050-EXIT        
026600         WHEN OTHER                                               
026700              MOVE     "UNKNOWN CODE" TO WS-Reject-Reason         
026800              MOVE     "LOAN"        TO Err-Tran-Type             
026900              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
027000     END-EVALUATE.                                                
027100     PERFORM  AA015-READ-NEXT-TRANS.                              
027200 AA020-EXIT.  EXIT SECTION.                                       
027300*                                                                 
027400 AA030-ADD-LOAN           SECTION.                                
027500**********************************************                    
027600     MOVE     SPACES TO WS-Reject-Reason.                         
027700     MOVE     Lnx-Emp-Id TO Emp-Id.                               
027800     PERFORM  AA032-FIND-EMPLOYEE THRU AA032-EXIT.                
027900     IF       WS-Emp-Not-Found                                    
028000              MOVE     "EMPLOYEE NOT FOUND" TO WS-Reject-Reason   
028100         ELSE                                                     
028200              IF   NOT TE-Emp-Active(EE-Ix)                       
028300                   MOVE "EMPLOYEE NOT ACTIVE" TO                  
028400                        WS-Reject-Reason                          
028500              END-IF                                              
028600     END-IF.                                                      
028700     IF       WS-Reject-Reason = SPACES AND                       
028800                       Lnx-Amount NOT > ZERO                      
028900              MOVE     "AMOUNT MUST BE POSITIVE" TO               
029000                       WS-Reject-Reason                           
029100     END-IF.                                                      
029200     IF       WS-Reject-Reason = SPACES                           
029300              PERFORM  AA034-INSERT-LOAN THRU AA034-EXIT          
029400              ADD      1 TO WS-Applied-Count                      
029500         ELSE                                                     
029600              MOVE     "LOAN"        TO Err-Tran-Type             
029700              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
029800     END-IF.                                                      
029900 AA030-EXIT.  EXIT SECTION.                                       
030000*                                                                 
030100 AA032-FIND-EMPLOYEE      SECTION.                                
030200**********************************************                    
030300*    Binary search - the employee table is in Emp-Id order.       
030400     SET      WS-Emp-Not-Found TO TRUE.                           
030500     IF       WS-Emp-Table-Count NOT = ZERO                       
030600              SEARCH ALL WS-Emp-Entry                             
030700                  AT END SET WS-Emp-Not-Found TO TRUE             
030800                  WHEN TE-Emp-Id(EE-Ix) = Emp-Id                  
030900                       SET WS-Emp-Found TO TRUE                   
031000              END-SEARCH                                          
031100     END-IF.                                                      
031200 AA032-EXIT.  EXIT SECTION.                                       
031300*                                                                 
031400 AA033-FIND-LOAN          SECTION.                                
031500**********************************************                    
031600*    Binary search - the loan table is in Lnr-Id order.           
031700     SET      WS-Lnr-Not-Found TO TRUE.                           
031800     IF       WS-Lnr-Table-Count NOT = ZERO                       
031900              SEARCH ALL WS-Lnr-Entry                             
032000                  AT END SET WS-Lnr-Not-Found TO TRUE             
032100                  WHEN TL-Lnr-Id(LN-Ix) = Lnx-Id                  
032200                       SET WS-Lnr-Found TO TRUE                   
032300              END-SEARCH                                          
032400     END-IF.                                                      
032500 AA033-EXIT.  EXIT SECTION.                                       
032600*                                                                 
032700 AA034-INSERT-LOAN        SECTION.                                
032800**********************************************                    
032900*    Table stays in Lnr-Id order - find where the new row         
033000*    belongs, open a gap by shifting the tail up one slot.        
033100     SET      LN-Ix TO 1.                                         
033200     SET      WS-Scan-More TO TRUE.                               
033300     PERFORM  AA035-TEST-INSERT-SLOT THRU AA035-EXIT              
033400              UNTIL LN-Ix > WS-Lnr-Table-Count                    
033500                    OR NOT WS-Scan-More.                          
033600     PERFORM  AA036-SHIFT-ONE-ROW-UP THRU AA036-EXIT              
033700              VARYING LN-Ix2 FROM WS-Lnr-Table-Count BY -1        
033800              UNTIL LN-Ix2 < LN-Ix.                               
033900     MOVE     Lnx-Id       TO TL-Lnr-Id(LN-Ix).                   
034000     MOVE     Lnx-Emp-Id   TO TL-Lnr-Emp-Id(LN-Ix).               
034100     IF       Lnx-Date = ZERO                                     
034200              MOVE WS-Todays-Date-Bin TO TL-Lnr-Date(LN-Ix)       
034300         ELSE                                                     
034400              MOVE Lnx-Date TO TL-Lnr-Date(LN-Ix)                 
034500     END-IF.                                                      
034600     MOVE     Lnx-Amount   TO TL-Lnr-Amount(LN-Ix).               
034700     MOVE     Lnx-Reason   TO TL-Lnr-Reason(LN-Ix).               
034800     IF       Lnx-Status = SPACES                                 
034900              MOVE     "active  " TO TL-Lnr-Status(LN-Ix)         
035000         ELSE                                                     
035100              MOVE     Lnx-Status TO TL-Lnr-Status(LN-Ix)         
035200     END-IF.                                                      
035300     ADD      1 TO WS-Lnr-Table-Count.                            
035400 AA034-EXIT.  EXIT SECTION.                                       
035500*                                                                 
035600 AA035-TEST-INSERT-SLOT   SECTION.                                
035700**********************************************                    
035800     IF       TL-Lnr-Id(LN-Ix) > Lnx-Id                           
035900              SET      WS-Scan-More TO FALSE                      
036000         ELSE                                                     
036100              SET      LN-Ix UP BY 1                              
036200     END-IF.                                                      
036300 AA035-EXIT.  EXIT SECTION.                                       
036400*                                                                 
036500 AA036-SHIFT-ONE-ROW-UP   SECTION.                                
036600**********************************************                    
036700     MOVE     WS-Lnr-Entry(LN-Ix2) TO WS-Lnr-Entry(LN-Ix2 + 1).   
036800 AA036-EXIT.  EXIT SECTION.                                       
036900*                                                                 
037000 AA040-UPDATE-LOAN        SECTION.                                
037100**********************************************                    
037200     MOVE     SPACES TO WS-Reject-Reason.                         
037300     PERFORM  AA033-FIND-LOAN THRU AA033-EXIT.                    
037400     IF       WS-Lnr-Not-Found                                    
037500              MOVE     "LOAN NOT FOUND" TO WS-Reject-Reason       
037600     END-IF.                                                      
037700     IF       WS-Reject-Reason = SPACES                           
037800              MOVE     Lnx-Amount TO TL-Lnr-Amount(LN-Ix)         
037900              MOVE     Lnx-Reason TO TL-Lnr-Reason(LN-Ix)         
038000              MOVE     Lnx-Status TO TL-Lnr-Status(LN-Ix)         
038100              IF       Lnx-Date NOT = ZERO                        
038200                       MOVE Lnx-Date TO TL-Lnr-Date(LN-Ix)        
038300              END-IF                                              
038400              ADD      1 TO WS-Applied-Count                      
038500         ELSE                                                     
038600              MOVE     "LOAN"        TO Err-Tran-Type             
038700              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
038800     END-IF.                                                      
038900 AA040-EXIT.  EXIT SECTION.                                       
039000*                                                                 
039100 AA050-STATUS-CHANGE      SECTION.                                
039200**********************************************                    
039300     MOVE     SPACES TO WS-Reject-Reason.                         
039400     IF       Lnx-Status NOT = "active  " AND                     
039500                       NOT = "inactive"                           
039600              MOVE     "INVALID STATUS VALUE" TO WS-Reject-Reason 
039700     END-IF.                                                      
039800     IF       WS-Reject-Reason = SPACES                           
039900              PERFORM  AA033-FIND-LOAN THRU AA033-EXIT            
040000              IF       WS-Lnr-Not-Found                           
040100                       MOVE "LOAN NOT FOUND" TO                   
040200                            WS-Reject-Reason                      
040300              END-IF                                              
040400     END-IF.                                                      
040500     IF       WS-Reject-Reason = SPACES                           
040600              MOVE     Lnx-Status TO TL-Lnr-Status(LN-Ix)         
040700              ADD      1 TO WS-Applied-Count                      
040800         ELSE                                                     
040900              MOVE     "LOAN"        TO Err-Tran-Type             
041000              PERFORM  ZZ090-WRITE-ERROR THRU ZZ090-EXIT          
041100     END-IF.                                                      
041200 AA050-EXIT.  EXIT SECTION.                                       
041300*                                                                 
041400 AA085-REWRITE-LOAN       SECTION.                                
041500**********************************************                    
041600*    Table now holds every current row, in order - write the      
041700*    whole thing out as the new LOAN-FILE generation.             
041800     OPEN     OUTPUT PY-Loan-File.                                
041900     IF       PY-Lnr-Status NOT = "00"                            
042000              DISPLAY  PY011 PY-Lnr-Status                        
042100              MOVE     16 TO RETURN-CODE                          
042200              GOBACK                                              
042300     END-IF.                                                      
042400     PERFORM  AA086-WRITE-ONE-LOAN THRU AA086-EXIT                
042500              VARYING LN-Ix FROM 1 BY 1                           
042600              UNTIL LN-Ix > WS-Lnr-Table-Count.                   
042700     CLOSE    PY-Loan-File.                                       
042800 AA085-EXIT.  EXIT SECTION.                                       
042900*                                                                 
043000 AA086-WRITE-ONE-LOAN     SECTION.                                
043100**********************************************                    
043200     MOVE     TL-Lnr-Id(LN-Ix)     TO Lnr-Id.                     
043300     MOVE     TL-Lnr-Emp-Id(LN-Ix) TO Lnr-Emp-Id.                 
043400     MOVE     TL-Lnr-Date(LN-Ix)   TO Lnr-Date.                   
043500     MOVE     TL-Lnr-Amount(LN-Ix) TO Lnr-Amount.                 
043600     MOVE     TL-Lnr-Reason(LN-Ix) TO Lnr-Reason.                 
043700     MOVE     TL-Lnr-Status(LN-Ix) TO Lnr-Status.                 
043800     WRITE    PY-Loan-Record.                                     
043900 AA086-EXIT.  EXIT SECTION.                                       
044000*                                                                 
044100 ZZ090-WRITE-ERROR        SECTION.                                
044200**********************************************                    
044300     ADD      1 TO WS-Reject-Count.                               
044400     MOVE     Lnx-Id TO Err-Key-1.                                
044500     MOVE     Lnx-Emp-Id TO Err-Key-2.                            
044600     MOVE     WS-Reject-Reason TO Err-Reason.                     
044700     WRITE    PY-Error-Line.                                      
044800 ZZ090-EXIT.  EXIT SECTION.                                       
044900*                                                                 
