000100******************************************************************
000200*    File description for PY-Attendance-Trans-File - see          
000300*    selpyadx.cob for the SELECT clause, wspyadx.cob for the      
000400*    record layout.                                               
000500*                                                                 
000600*    11/03/26 rjw  PY-915 Created for Employee Register.          
000700*                                                                 
000800 FD  PY-Attendance-Trans-File                                     
000900     RECORDING MODE IS F                                          
001000     LABEL RECORDS ARE STANDARD.                                  
001100 COPY "wspyadx.cob".                                              
001200*                                                                 
