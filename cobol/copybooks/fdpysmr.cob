000100******************************************************************
000200*    FD for SUMMARY-REPORT - see wspysmr.cob for the three print- 
000300*    line views (heading 1, heading 2, detail).                   
000400*                                                                 
000500*    11/03/26 rjw  PY-920 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-Summary-Report-File                                       
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspysmr.cob".                                              
001100*                                                                 
