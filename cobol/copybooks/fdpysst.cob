000100******************************************************************
000200*    FD for STATS-REPORT - see wspysst.cob for the five print-    
000300*    line views (title, totals, month, recent heading, recent     
000400*    detail).                                                     
000500*                                                                 
000600*    11/03/26 rjw  PY-921 Created for Employee Register.          
000700*                                                                 
000800 FD  PY-Stats-Report-File                                         
000900     RECORDING MODE IS F                                          
001000     LABEL RECORDS ARE STANDARD.                                  
001100 COPY "wspysst.cob".                                              
001200*                                                                 
