000100******************************************************************
000200*    Working storage for the Monthly Attendance Summary           
000300*    accumulators and the one output line per employee/month/year 
000400*    written to SUMMARY-REPORT.  Modelled on the old PY-History   
000500*    QTD/YTD accumulator group.                                   
000600*                                                                 
000700*    11/03/26 rjw  PY-920 Created for Employee Register.          
000800*                                                                 
000900 01  PY-Summary-Record.                                           
001000     03  Sum-Emp-Id            pic 9(05).                         
001100     03  Sum-Month             pic 9(02).                         
001200     03  Sum-Year              pic 9(04).                         
001300     03  Sum-Present-Days      pic 9(03)  comp-3.                 
001400     03  Sum-Absent-Days       pic 9(03)  comp-3.                 
001500     03  Sum-Half-Days         pic 9(03)  comp-3.                 
001600     03  Sum-Ot-Days           pic 9(03)  comp-3.                 
001700     03  Sum-Total-Days        pic 9(03)  comp-3.                 
001800     03  Sum-Total-Salary      pic s9(09)v99 comp-3.              
001900     03  Sum-Total-Ot-Salary   pic s9(09)v99 comp-3.              
002000     03  Sum-Total-Ot-Hours    pic s9(05)v99 comp-3.              
002100*                                                                 
