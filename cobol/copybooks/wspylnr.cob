000100******************************************************************
000200*    Record definition for the Loan (cash advance) file.  Uses    
000300*    Lnr-Id as key.  File size 67 bytes.                          
000400*                                                                 
000500*    05/11/84 vbc  Created.                                       
000600*    11/03/26 rjw  PY-916 Rebuilt for Employee Register.          
000700*                                                                 
000800 01  PY-Loan-Record.                                              
000900     03  Lnr-Id                pic 9(07).                         
001000     03  Lnr-Emp-Id            pic 9(05).                         
001100     03  Lnr-Date              pic 9(08).                         
001200*    ccyymmdd, date granted                                       
001300     03  Lnr-Amount            pic s9(07)v99.                     
001400*    principal - must be > zero                                   
001500     03  Lnr-Reason            pic x(30).                         
001600     03  Lnr-Status            pic x(08).                         
001700     88  Lnr-Active            value "active  ".                  
001800     88  Lnr-Inactive          value "inactive".                  
001900     03  filler                pic x(03).                         
002000*                                                                 
