000100******************************************************************
000200*    The Employee maintenance transaction input.                  
000300*                                                                 
000400*    11/03/26 rjw  PY-914 Created for Employee Register.          
000500*                                                                 
000600 SELECT PY-Employee-Trans-File                                    
000700     ASSIGN       TO EMPLOYEE-TRANS                               
000800     ORGANIZATION IS SEQUENTIAL                                   
000900     ACCESS MODE  IS SEQUENTIAL                                   
001000     FILE STATUS  IS PY-Emx-Status.                               
001100*                                                                 
