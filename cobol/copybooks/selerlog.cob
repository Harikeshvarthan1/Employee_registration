000100******************************************************************
000200*    ERROR-LOG print record, one line per rejected transaction,   
000300*    and its SELECT/FD.  Shared by every maintenance program in   
000400*    the Employee Register suite.                                 
000500*                                                                 
000600*    11/03/26 rjw  PY-921 Created for Employee Register.          
000700*                                                                 
000800 SELECT PY-Error-File                                             
000900     ASSIGN       TO ERROR-LOG                                    
001000     ORGANIZATION IS LINE SEQUENTIAL                              
001100     FILE STATUS  IS PY-Err-Status.                               
001200*                                                                 
