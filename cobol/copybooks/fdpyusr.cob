000100******************************************************************
000200*    File description for PY-User-File - see selpyusr.cob for the 
000300*    SELECT clause, wspyusr.cob for the record layout.            
000400*                                                                 
000500*    11/03/26 rjw  PY-919 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-User-File                                                 
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspyusr.cob".                                              
001100*                                                                 
