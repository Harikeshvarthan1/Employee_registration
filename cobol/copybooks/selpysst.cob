000100******************************************************************
000200*    STATS-REPORT - the printed Salary Statistics Report, a       
000300*    title/totals section followed by a recent-payments detail    
000400*    section.                                                     
000500*                                                                 
000600*    11/03/26 rjw  PY-921 Created for Employee Register.          
000700*                                                                 
000800 SELECT PY-Stats-Report-File                                      
000900     ASSIGN       TO STATS-REPORT                                 
001000     ORGANIZATION IS LINE SEQUENTIAL                              
001100     FILE STATUS  IS PY-Sst-Status.                               
001200*                                                                 
