000100******************************************************************
000200*    Record definition for the Salary payment transaction file.   
000300*                                                                 
000400*    11/03/26 rjw  PY-918 Created for Employee Register.          
000500*                                                                 
000600 01  PY-Salary-Trans-Record.                                      
000700     03  Sax-Tran-Code         pic x(01).                         
000800     88  Sax-Add               value "A".                         
000900     88  Sax-Update            value "U".                         
001000     03  Sax-Id                pic 9(07).                         
001100     03  Sax-Emp-Id            pic 9(05).                         
001200     03  Sax-Date-Paid         pic 9(08).                         
001300     03  Sax-Pay-Type          pic x(12).                         
001400     03  Sax-Amount            pic s9(07)v99.                     
001500     03  Sax-Last-Date         pic 9(08).                         
001600*                                                                 
