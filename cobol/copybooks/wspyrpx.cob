000100******************************************************************
000200*    Record definition for the Repayment transaction file.        
000300*    DELETE carries only the Rpx-Id of the repayment to be        
000400*    removed.                                                     
000500*                                                                 
000600*    11/03/26 rjw  PY-917 Created for Employee Register.          
000700*                                                                 
000800 01  PY-Repayment-Trans-Record.                                   
000900     03  Rpx-Tran-Code         pic x(01).                         
001000     88  Rpx-Add               value "A".                         
001100     88  Rpx-Update            value "U".                         
001200     88  Rpx-Delete            value "D".                         
001300     03  Rpx-Id                pic 9(07).                         
001400     03  Rpx-Loan-Id           pic 9(07).                         
001500     03  Rpx-Emp-Id            pic 9(05).                         
001600     03  Rpx-Amount            pic s9(07)v99.                     
001700     03  Rpx-Date              pic 9(08).                         
001800     03  filler                pic x(01).                         
001900*                                                                 
