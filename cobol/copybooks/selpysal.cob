000100******************************************************************
000200*    The Salary payment file, ascending Sal-Emp-Id, Sal-Date-     
000300*    Paid.                                                        
000400*                                                                 
000500*    11/03/26 rjw  PY-918 Created for Employee Register.          
000600*                                                                 
000700 SELECT PY-Salary-File                                            
000800     ASSIGN       TO SALARY-FILE                                  
000900     ORGANIZATION IS SEQUENTIAL                                   
001000     ACCESS MODE  IS SEQUENTIAL                                   
001100     FILE STATUS  IS PY-Sal-Status.                               
001200*                                                                 
