000100******************************************************************
000200*    File description for PY-Salary-File - see selpysal.cob for   
000300*    the SELECT clause, wspysal.cob for the record layout.        
000400*                                                                 
000500*    11/03/26 rjw  PY-918 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-Salary-File                                               
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspysal.cob".                                              
001100*                                                                 
