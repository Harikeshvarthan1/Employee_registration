000100******************************************************************
000200*    Record definition for the System User file.  Uses Usr-Id as  
000300*    key.  File size 95 bytes.                                    
000400*                                                                 
000500*    11/03/26 rjw  PY-919 Created for Employee Register.          
000600*                                                                 
000700 01  PY-User-Record.                                              
000800     03  Usr-Id                pic 9(05).                         
000900     03  Usr-Name              pic x(20).                         
001000*    login name - unique                                          
001100     03  Usr-Password          pic x(20).                         
001200     03  Usr-Email             pic x(40).                         
001300*    unique when present                                          
001400     03  Usr-Role              pic x(10).                         
001500*    defaults to "USER"                                           
001600*                                                                 
