000100******************************************************************
000200*    File description for PY-Salary-Trans-File - see selpysax.cob 
000300*    for the SELECT clause, wspysax.cob for the record layout.    
000400*                                                                 
000500*    11/03/26 rjw  PY-918 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-Salary-Trans-File                                         
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspysax.cob".                                              
001100*                                                                 
