000100******************************************************************
000200*    File description for PY-User-Trans-File - see selpyusx.cob   
000300*    for the SELECT clause, wspyusx.cob for the record layout.    
000400*                                                                 
000500*    11/03/26 rjw  PY-919 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-User-Trans-File                                           
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspyusx.cob".                                              
001100*                                                                 
