000100******************************************************************
000200*    File description for PY-Repayment-File - see selpyrpy.cob    
000300*    for the SELECT clause, wspyrpy.cob for the record layout.    
000400*                                                                 
000500*    11/03/26 rjw  PY-917 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-Repayment-File                                            
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspyrpy.cob".                                              
001100*                                                                 
