000100******************************************************************
000200*    The Loan registration transaction input.                     
000300*                                                                 
000400*    11/03/26 rjw  PY-916 Created for Employee Register.          
000500*                                                                 
000600 SELECT PY-Loan-Trans-File                                        
000700     ASSIGN       TO LOAN-TRANS                                   
000800     ORGANIZATION IS SEQUENTIAL                                   
000900     ACCESS MODE  IS SEQUENTIAL                                   
001000     FILE STATUS  IS PY-Lnx-Status.                               
001100*                                                                 
