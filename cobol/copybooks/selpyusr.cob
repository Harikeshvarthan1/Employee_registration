000100******************************************************************
000200*    The System User file, ascending Usr-Id.                      
000300*                                                                 
000400*    11/03/26 rjw  PY-919 Created for Employee Register.          
000500*                                                                 
000600 SELECT PY-User-File                                              
000700     ASSIGN       TO USER-FILE                                    
000800     ORGANIZATION IS SEQUENTIAL                                   
000900     ACCESS MODE  IS SEQUENTIAL                                   
001000     FILE STATUS  IS PY-Usr-Status.                               
001100*                                                                 
