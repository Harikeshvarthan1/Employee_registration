000100******************************************************************
000200*    The daily Attendance file, ascending Atd-Emp-Id, Atd-Date.   
000300*                                                                 
000400*    11/03/26 rjw  PY-915 Created for Employee Register.          
000500*                                                                 
000600 SELECT PY-Attendance-File                                        
000700     ASSIGN       TO ATTENDANCE-FILE                              
000800     ORGANIZATION IS SEQUENTIAL                                   
000900     ACCESS MODE  IS SEQUENTIAL                                   
001000     FILE STATUS  IS PY-Atd-Status.                               
001100*                                                                 
