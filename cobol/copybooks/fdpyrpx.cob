000100******************************************************************
000200*    File description for PY-Repayment-Trans-File - see           
000300*    selpyrpx.cob for the SELECT clause, wspyrpx.cob for the      
000400*    record layout.                                               
000500*                                                                 
000600*    11/03/26 rjw  PY-917 Created for Employee Register.          
000700*                                                                 
000800 FD  PY-Repayment-Trans-File                                      
000900     RECORDING MODE IS F                                          
001000     LABEL RECORDS ARE STANDARD.                                  
001100 COPY "wspyrpx.cob".                                              
001200*                                                                 
