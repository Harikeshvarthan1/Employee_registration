000100******************************************************************
000200*    The Attendance pricing transaction input.                    
000300*                                                                 
000400*    11/03/26 rjw  PY-915 Created for Employee Register.          
000500*                                                                 
000600 SELECT PY-Attendance-Trans-File                                  
000700     ASSIGN       TO ATTENDANCE-TRANS                             
000800     ORGANIZATION IS SEQUENTIAL                                   
000900     ACCESS MODE  IS SEQUENTIAL                                   
001000     FILE STATUS  IS PY-Atx-Status.                               
001100*                                                                 
