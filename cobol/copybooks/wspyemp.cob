000100******************************************************************
000200*    Record definition for the Employee master file.  Uses Emp-Id 
000300*    as key.  File size 138 bytes.                                
000400*                                                                 
000500*    29/10/84 vbc  Created.                                       
000600*    12/08/91 vbc  Emp-Role widened, Emp-Status to X(08)          
000700*                            so full words active/inactive fit.   
000800*    05/02/99 vbc  Y2K - Emp-Join-Date confirmed ccyymmdd.        
000900*    11/03/26 rjw  PY-914 Cut down to Employee Register           
001000*                            layout - old USA tax fields removed. 
001100*                                                                 
001200 01  PY-Employee-Record.                                          
001300     03  Emp-Id                pic 9(05).                         
001400     03  Emp-Name              pic x(30).                         
001500     03  Emp-Phone             pic x(15).                         
001600     03  Emp-Address           pic x(40).                         
001700     03  Emp-Role              pic x(20).                         
001800     03  Emp-Join-Date         pic 9(08).                         
001900*    ccyymmdd, date employee joined                               
002000     03  Emp-Base-Salary       pic s9(07)v99.                     
002100     03  Emp-Status            pic x(08).                         
002200*    "active" or "inactive"                                       
002300     88  Emp-Active            value "active  ".                  
002400     88  Emp-Inactive          value "inactive".                  
002500     03  filler                pic x(04).                         
002600*                                                                 
