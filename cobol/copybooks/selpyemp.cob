000100******************************************************************
000200*    The Employee master file - EMPLOYEE-MASTER, ascending Emp-   
000300*    Id.                                                          
000400*                                                                 
000500*    11/03/26 rjw  PY-914 Created for Employee Register.          
000600*                                                                 
000700 SELECT PY-Employee-File                                          
000800     ASSIGN       TO EMPLOYEE-MASTER                              
000900     ORGANIZATION IS SEQUENTIAL                                   
001000     ACCESS MODE  IS SEQUENTIAL                                   
001100     FILE STATUS  IS PY-Emp-Status.                               
001200*                                                                 
