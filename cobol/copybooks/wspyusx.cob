000100******************************************************************
000200*    Record definition for the User maintenance transaction file. 
000300*    Password left spaces on UPDATE means keep the existing       
000400*    password.                                                    
000500*                                                                 
000600*    11/03/26 rjw  PY-919 Created for Employee Register.          
000700*                                                                 
000800 01  PY-User-Trans-Record.                                        
000900     03  Usx-Tran-Code         pic x(01).                         
001000     88  Usx-Add               value "A".                         
001100     88  Usx-Update            value "U".                         
001200     03  Usx-Id                pic 9(05).                         
001300     03  Usx-Name              pic x(20).                         
001400     03  Usx-Password          pic x(20).                         
001500     03  Usx-Email             pic x(40).                         
001600     03  Usx-Role              pic x(10).                         
001700*                                                                 
