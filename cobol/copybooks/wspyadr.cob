000100******************************************************************
000200*    Record definition for the daily Attendance file.  One record 
000300*    per employee per date.  Uses Atd-Emp-Id + Atd-Date as key.   
000400*    File size 147 bytes.                                         
000500*                                                                 
000600*    02/11/84 vbc  Created.                                       
000700*    14/09/91 vbc  Atd-Ot-Desc, Atd-Desc widened to 30.           
000800*    11/03/26 rjw  PY-915 Rebuilt for daily pricing run.          
000900*                                                                 
001000 01  PY-Attendance-Record.                                        
001100     03  Atd-Id                pic 9(07).                         
001200     03  Atd-Emp-Id            pic 9(05).                         
001300     03  Atd-Date              pic 9(08).                         
001400*    ccyymmdd                                                     
001500     03  Atd-Status            pic x(08).                         
001600     88  Atd-Present           value "present ".                  
001700     88  Atd-Absent            value "absent  ".                  
001800     88  Atd-Halfday           value "halfday ".                  
001900     88  Atd-Overtime          value "overtime".                  
002000     03  Atd-Ot-Desc           pic x(30).                         
002100     03  Atd-Ot-Salary         pic s9(07)v99.                     
002200     03  Atd-Ot-Hours          pic s9(03)v99.                     
002300     03  Atd-Desc              pic x(30).                         
002400     03  Atd-Total-Salary      pic s9(07)v99.                     
002500*    day's computed pay - derived, see PYATTPR                    
002600     03  filler                pic x(36).                         
002700*                                                                 
