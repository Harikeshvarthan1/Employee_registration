000100******************************************************************
000200*    Record definition for the Loan transaction file.             
000300*                                                                 
000400*    11/03/26 rjw  PY-916 Created for Employee Register.          
000500*                                                                 
000600 01  PY-Loan-Trans-Record.                                        
000700     03  Lnx-Tran-Code         pic x(01).                         
000800     88  Lnx-Add               value "A".                         
000900     88  Lnx-Update            value "U".                         
001000     88  Lnx-Status-Change     value "S".                         
001100     03  Lnx-Id                pic 9(07).                         
001200     03  Lnx-Emp-Id            pic 9(05).                         
001300     03  Lnx-Date              pic 9(08).                         
001400     03  Lnx-Amount            pic s9(07)v99.                     
001500     03  Lnx-Reason            pic x(30).                         
001600     03  Lnx-Status            pic x(08).                         
001700     03  filler                pic x(03).                         
001800*                                                                 
