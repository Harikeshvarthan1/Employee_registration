000100******************************************************************
000200*    FD and print-line layout for ERROR-LOG.                      
000300*                                                                 
000400*    11/03/26 rjw  PY-921 Created for Employee Register.          
000500*                                                                 
000600 FD  PY-Error-File                                                
000700     RECORDING MODE IS F                                          
000800     LABEL RECORDS ARE STANDARD.                                  
000900 01  PY-Error-Line.                                               
001000     03  Err-Tran-Type         pic x(12).                         
001100     03  filler                pic x(01).                         
001200     03  Err-Key-1             pic x(10).                         
001300     03  filler                pic x(01).                         
001400     03  Err-Key-2             pic x(10).                         
001500     03  filler                pic x(01).                         
001600     03  Err-Reason            pic x(97).                         
001700*                                                                 
