000100******************************************************************
000200*    File description for PY-Loan-File - see selpylnr.cob for the 
000300*    SELECT clause, wspylnr.cob for the record layout.            
000400*                                                                 
000500*    11/03/26 rjw  PY-916 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-Loan-File                                                 
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspylnr.cob".                                              
001100*                                                                 
