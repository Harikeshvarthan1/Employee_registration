000100******************************************************************
000200*    Record definition for the Employee maintenance transaction   
000300*    file.  Fields left at class default (zero or spaces) on an   
000400*    UPDATE mean not supplied - see PYEMMNT.                      
000500*                                                                 
000600*    11/03/26 rjw  PY-914 Created for Employee Register.          
000700*                                                                 
000800 01  PY-Employee-Trans-Record.                                    
000900     03  Emx-Tran-Code         pic x(01).                         
001000     88  Emx-Add               value "A".                         
001100     88  Emx-Update            value "U".                         
001200     88  Emx-Status-Change     value "S".                         
001300     03  Emx-Id                pic 9(05).                         
001400     03  Emx-Name              pic x(30).                         
001500     03  Emx-Phone             pic x(15).                         
001600     03  Emx-Address           pic x(40).                         
001700     03  Emx-Role              pic x(20).                         
001800     03  Emx-Join-Date         pic 9(08).                         
001900     03  Emx-Base-Salary       pic s9(07)v99.                     
002000     03  Emx-Status            pic x(08).                         
002100     03  filler                pic x(04).                         
002200*                                                                 
