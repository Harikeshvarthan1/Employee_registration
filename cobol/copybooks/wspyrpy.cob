000100******************************************************************
000200*    Record definition for the Loan Repayment file.  Uses Rpy-    
000300*    Loan-Id + Rpy-Date as key order.  File size 37 bytes.        
000400*                                                                 
000500*    11/03/26 rjw  PY-917 Created for Employee Register.          
000600*                                                                 
000700 01  PY-Repayment-Record.                                         
000800     03  Rpy-Id                pic 9(07).                         
000900     03  Rpy-Loan-Id           pic 9(07).                         
001000     03  Rpy-Emp-Id            pic 9(05).                         
001100*    must equal Lnr-Emp-Id of Rpy-Loan-Id                         
001200     03  Rpy-Amount            pic s9(07)v99.                     
001300     03  Rpy-Date              pic 9(08).                         
001400     03  filler                pic x(01).                         
001500*                                                                 
