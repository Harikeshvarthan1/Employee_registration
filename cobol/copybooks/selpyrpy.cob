000100******************************************************************
000200*    The Loan Repayment file, ascending Rpy-Loan-Id, Rpy-Date.    
000300*                                                                 
000400*    11/03/26 rjw  PY-917 Created for Employee Register.          
000500*                                                                 
000600 SELECT PY-Repayment-File                                         
000700     ASSIGN       TO REPAYMENT-FILE                               
000800     ORGANIZATION IS SEQUENTIAL                                   
000900     ACCESS MODE  IS SEQUENTIAL                                   
001000     FILE STATUS  IS PY-Rpy-Status.                               
001100*                                                                 
