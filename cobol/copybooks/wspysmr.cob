000100******************************************************************
000200*    Print-line layout for SUMMARY-REPORT.  One 132-byte line,    
000300*    three REDEFINES views - the title line, the column-heading   
000400*    line and the employee/month detail line.                     
000500*                                                                 
000600*    11/03/26 rjw  PY-920 Created for Employee Register.          
000700*                                                                 
000800 01  PY-Summary-Print-Line     pic x(132).                        
000900 01  PY-Summary-Heading-1 redefines                               
001000         PY-Summary-Print-Line.                                   
001100     03  filler          pic x(48) value spaces.                  
001200     03  filler          pic x(26) value                          
001300         "MONTHLY ATTENDANCE SUMMARY".                            
001400     03  filler          pic x(10) value spaces.                  
001500     03  filler          pic x(09) value "RUN DATE ".             
001600     03  SH-Run-Date-Mm  pic 99.                                  
001700     03  filler          pic x(01) value "/".                     
001800     03  SH-Run-Date-Dd  pic 99.                                  
001900     03  filler          pic x(01) value "/".                     
002000     03  SH-Run-Date-Cc  pic 99.                                  
002100     03  SH-Run-Date-Yy  pic 99.                                  
002200     03  filler          pic x(29) value spaces.                  
002300 01  PY-Summary-Heading-2 redefines                               
002400         PY-Summary-Print-Line.                                   
002500     03  filler          pic x(01) value spaces.                  
002600     03  filler          pic x(05) value "EMPID".                 
002700     03  filler          pic x(02) value spaces.                  
002800     03  filler          pic x(02) value "MO".                    
002900     03  filler          pic x(02) value spaces.                  
003000     03  filler          pic x(04) value "YEAR".                  
003100     03  filler          pic x(02) value spaces.                  
003200     03  filler          pic x(03) value "PRS".                   
003300     03  filler          pic x(02) value spaces.                  
003400     03  filler          pic x(03) value "ABS".                   
003500     03  filler          pic x(02) value spaces.                  
003600     03  filler          pic x(03) value "HLF".                   
003700     03  filler          pic x(02) value spaces.                  
003800     03  filler          pic x(03) value "OT.".                   
003900     03  filler          pic x(02) value spaces.                  
004000     03  filler          pic x(03) value "TOT".                   
004100     03  filler          pic x(02) value spaces.                  
004200     03  filler          pic x(12) value "TOTAL SALARY".          
004300     03  filler          pic x(02) value spaces.                  
004400     03  filler          pic x(12) value "OT SALARY".             
004500     03  filler          pic x(02) value spaces.                  
004600     03  filler          pic x(08) value "OT HOURS".              
004700     03  filler          pic x(53) value spaces.                  
004800 01  PY-Summary-Detail-Line redefines                             
004900         PY-Summary-Print-Line.                                   
005000     03  SD-Emp-Id        pic zzzz9.                              
005100     03  filler           pic x(02).                              
005200     03  SD-Month         pic z9.                                 
005300     03  filler           pic x(02).                              
005400     03  SD-Year          pic 9999.                               
005500     03  filler           pic x(02).                              
005600     03  SD-Present       pic zz9.                                
005700     03  filler           pic x(02).                              
005800     03  SD-Absent        pic zz9.                                
005900     03  filler           pic x(02).                              
006000     03  SD-Half          pic zz9.                                
006100     03  filler           pic x(02).                              
006200     03  SD-Ot            pic zz9.                                
006300     03  filler           pic x(02).                              
006400     03  SD-Total-Days    pic zz9.                                
006500     03  filler           pic x(02).                              
006600     03  SD-Total-Salary  pic z,zzz,zz9.99.                       
006700     03  filler           pic x(02).                              
006800     03  SD-Total-Ot-Salary pic z,zzz,zz9.99.                     
006900     03  filler           pic x(02).                              
007000     03  SD-Total-Ot-Hours  pic z,zz9.99.                         
007100     03  filler           pic x(54).                              
007200*                                                                 
