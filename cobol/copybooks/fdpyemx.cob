000100******************************************************************
000200*    File description for PY-Employee-Trans-File - see            
000300*    selpyemx.cob for the SELECT clause, wspyemx.cob for the      
000400*    record layout.                                               
000500*                                                                 
000600*    11/03/26 rjw  PY-914 Created for Employee Register.          
000700*                                                                 
000800 FD  PY-Employee-Trans-File                                       
000900     RECORDING MODE IS F                                          
001000     LABEL RECORDS ARE STANDARD.                                  
001100 COPY "wspyemx.cob".                                              
001200*                                                                 
