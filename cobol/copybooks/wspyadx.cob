000100******************************************************************
000200*    Record definition for the Attendance transaction file.       
000300*    OVERTIME-UPDATE re-uses Emx-Tran-Code value 'O' and only     
000400*    supplies the three overtime fields.                          
000500*                                                                 
000600*    11/03/26 rjw  PY-915 Created for Employee Register.          
000700*                                                                 
000800 01  PY-Attendance-Trans-Record.                                  
000900     03  Atx-Tran-Code         pic x(01).                         
001000     88  Atx-Add               value "A".                         
001100     88  Atx-Update            value "U".                         
001200     88  Atx-Overtime-Update   value "O".                         
001300     03  Atx-Id                pic 9(07).                         
001400     03  Atx-Emp-Id            pic 9(05).                         
001500     03  Atx-Date              pic 9(08).                         
001600     03  Atx-Status            pic x(08).                         
001700     03  Atx-Ot-Desc           pic x(30).                         
001800     03  Atx-Ot-Salary         pic s9(07)v99.                     
001900     03  Atx-Ot-Hours          pic s9(03)v99.                     
002000     03  Atx-Desc              pic x(30).                         
002100     03  filler                pic x(36).                         
002200*                                                                 
