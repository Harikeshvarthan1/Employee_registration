000100******************************************************************
000200*    The Repayment posting transaction input.                     
000300*                                                                 
000400*    11/03/26 rjw  PY-917 Created for Employee Register.          
000500*                                                                 
000600 SELECT PY-Repayment-Trans-File                                   
000700     ASSIGN       TO REPAYMENT-TRANS                              
000800     ORGANIZATION IS SEQUENTIAL                                   
000900     ACCESS MODE  IS SEQUENTIAL                                   
001000     FILE STATUS  IS PY-Rpx-Status.                               
001100*                                                                 
