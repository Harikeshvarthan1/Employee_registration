000100******************************************************************
000200*    The Salary disbursement transaction input.                   
000300*                                                                 
000400*    11/03/26 rjw  PY-918 Created for Employee Register.          
000500*                                                                 
000600 SELECT PY-Salary-Trans-File                                      
000700     ASSIGN       TO SALARY-TRANS                                 
000800     ORGANIZATION IS SEQUENTIAL                                   
000900     ACCESS MODE  IS SEQUENTIAL                                   
001000     FILE STATUS  IS PY-Sax-Status.                               
001100*                                                                 
