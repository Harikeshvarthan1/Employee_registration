000100******************************************************************
000200*    File description for PY-Attendance-File - see selpyadr.cob   
000300*    for the SELECT clause, wspyadr.cob for the record layout.    
000400*                                                                 
000500*    11/03/26 rjw  PY-915 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-Attendance-File                                           
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspyadr.cob".                                              
001100*                                                                 
