000100******************************************************************
000200*    Print-line layout for STATS-REPORT.  One 132-byte line, five 
000300*    REDEFINES views - title/run-date, a totals line reused for   
000400*    grand/this-month/last-month, a month-by-month line, the      
000500*    recent-payments column heading and its detail line.          
000600*                                                                 
000700*    11/03/26 rjw  PY-921 Created for Employee Register.          
000800*                                                                 
000900 01  PY-Stats-Print-Line       pic x(132).                        
001000 01  PY-Stats-Heading-1 redefines                                 
001100         PY-Stats-Print-Line.                                     
001200     03  filler          pic x(40) value spaces.                  
001300     03  filler          pic x(25) value                          
001400         "SALARY STATISTICS REPORT".                              
001500     03  filler          pic x(10) value spaces.                  
001600     03  filler          pic x(09) value "RUN DATE ".             
001700     03  SH-Date         pic x(10).                               
001800     03  filler          pic x(38) value spaces.                  
001900 01  PY-Stats-Totals-Line redefines                               
002000         PY-Stats-Print-Line.                                     
002100*    used for the grand/this-month/last-month total lines         
002200     03  filler          pic x(01) value spaces.                  
002300     03  ST-Label        pic x(20).                               
002400     03  filler          pic x(02) value spaces.                  
002500     03  ST-Amount       pic z,zzz,zz9.99.                        
002600     03  filler          pic x(97) value spaces.                  
002700 01  PY-Stats-Month-Line redefines                                
002800         PY-Stats-Print-Line.                                     
002900     03  filler          pic x(01) value spaces.                  
003000     03  SM-Month-Name   pic x(09).                               
003100     03  filler          pic x(02) value spaces.                  
003200     03  SM-Year         pic 9(04).                               
003300     03  filler          pic x(02) value spaces.                  
003400     03  SM-Amount       pic z,zzz,zz9.99.                        
003500     03  filler          pic x(102) value spaces.                 
003600 01  PY-Stats-Recent-Heading redefines                            
003700         PY-Stats-Print-Line.                                     
003800     03  filler          pic x(01) value spaces.                  
003900     03  filler          pic x(07) value "PAY ID ".               
004000     03  filler          pic x(02) value spaces.                  
004100     03  filler          pic x(05) value "EMPID".                 
004200     03  filler          pic x(02) value spaces.                  
004300     03  filler          pic x(09) value "DATE-PAID".             
004400     03  filler          pic x(02) value spaces.                  
004500     03  filler          pic x(12) value "PAY TYPE".              
004600     03  filler          pic x(02) value spaces.                  
004700     03  filler          pic x(12) value "AMOUNT".                
004800     03  filler          pic x(78) value spaces.                  
004900 01  PY-Stats-Recent-Detail redefines                             
005000         PY-Stats-Print-Line.                                     
005100     03  filler          pic x(01) value spaces.                  
005200     03  RD-Pay-Id       pic zzzzzz9.                             
005300     03  filler          pic x(02) value spaces.                  
005400     03  RD-Emp-Id       pic zzzz9.                               
005500     03  filler          pic x(02) value spaces.                  
005600     03  RD-Date         pic 9(08).                               
005700     03  filler          pic x(01) value spaces.                  
005800     03  filler          pic x(02) value spaces.                  
005900     03  RD-Type         pic x(12).                               
006000     03  filler          pic x(02) value spaces.                  
006100     03  RD-Amount       pic z,zzz,zz9.99.                        
006200     03  filler          pic x(78) value spaces.                  
006300*                                                                 
