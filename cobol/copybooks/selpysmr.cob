000100******************************************************************
000200*    SUMMARY-REPORT - the printed Monthly Attendance Summary, one 
000300*    heading pair and one detail line per employee/month.         
000400*                                                                 
000500*    11/03/26 rjw  PY-920 Created for Employee Register.          
000600*                                                                 
000700 SELECT PY-Summary-Report-File                                    
000800     ASSIGN       TO SUMMARY-REPORT                               
000900     ORGANIZATION IS LINE SEQUENTIAL                              
001000     FILE STATUS  IS PY-Smr-Status.                               
001100*                                                                 
