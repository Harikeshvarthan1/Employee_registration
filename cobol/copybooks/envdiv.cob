000100******************************************************************
000200*    Shared ENVIRONMENT DIVISION header for the Employee Register 
000300*    batch suite.  COPY this member immediately after the         
000400*    ENVIRONMENT DIVISION heading.                                
000500*                                                                 
000600*    14/06/84 vbc  Created for the payroll suite.                 
000700*    09/02/99 vbc  Y2K review - no 2-digit years held here.       
000800*    11/03/26 rjw  PY-914 New for Employee Register batch.        
000900******************************************************************
001000 CONFIGURATION            SECTION.                                
001100 SOURCE-COMPUTER.         IBM-4341.                               
001200 OBJECT-COMPUTER.         IBM-4341.                               
001300 SPECIAL-NAMES.                                                   
001400     C01 IS TOP-OF-FORM                                           
001500     CLASS VALID-STATUS IS "A" THRU "Z"                           
001600     UPSI-0 ON  STATUS IS SW-RERUN-REQUESTED                      
001700     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.                          
001800*                                                                 
