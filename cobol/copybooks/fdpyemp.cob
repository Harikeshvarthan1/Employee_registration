000100******************************************************************
000200*    File description for PY-Employee-File - see selpyemp.cob for 
000300*    the SELECT clause, wspyemp.cob for the record layout.        
000400*                                                                 
000500*    11/03/26 rjw  PY-914 Created for Employee Register.          
000600*                                                                 
000700 FD  PY-Employee-File                                             
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000 COPY "wspyemp.cob".                                              
001100*                                                                 
