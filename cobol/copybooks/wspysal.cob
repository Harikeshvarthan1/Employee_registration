000100******************************************************************
000200*    Record definition for the Salary payment file.  Uses Sal-    
000300*    Emp-Id + Sal-Date-Paid as key order.  File size 49 bytes.    
000400*                                                                 
000500*    29/10/84 vbc  Created as pay register - Chk-Amt table.       
000600*    11/03/26 rjw  PY-918 Rebuilt, single amount per rec.         
000700*                                                                 
000800 01  PY-Salary-Record.                                            
000900     03  Sal-Id                pic 9(07).                         
001000     03  Sal-Emp-Id            pic 9(05).                         
001100     03  Sal-Date-Paid         pic 9(08).                         
001200     03  Sal-Pay-Type          pic x(12).                         
001300     88  Sal-Daily-Credit      value "daily_credit".              
001400     88  Sal-Salary            value "salary      ".              
001500     03  Sal-Amount            pic s9(07)v99.                     
001600     03  Sal-Last-Date         pic 9(08).                         
001700*    previous salary date - zero if none                          
001800*                                                                 
